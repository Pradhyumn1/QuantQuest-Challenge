000100* EXE.B02000 - MARKET ORDER EXECUTION ENGINE
000110* CALLED BY TSM.B01000 ONCE PER MARKET ORDER (BUY, SELL OR CLOSE).
000120* APPLIES SLIPPAGE AND COMMISSION, CHECKS MARGIN ON BUY ORDERS,
000130* POSTS THE FILL AGAINST THE CALLER'S POSITION AND CASH BALANCE,
000140* AND REPORTS BACK WHETHER A CLOSED-TRADE RECORD RESULTED.
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. EXECUTION-ENGINE.
000170 AUTHOR. R HUTCHENS.
000180 INSTALLATION. MARKET DATA SERVICES.
000190 DATE-WRITTEN. 07/19/1993.
000200 DATE-COMPILED. 07/19/1993.
000210 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000220*----------------------------------------------------------------
000230* CHANGE LOG
000240*----------------------------------------------------------------
000250* 07/19/93 PJK  ORIGINAL - BUY/SELL FILL AND MARGIN CHECK ONLY
000260* 02/08/95 PJK  ADDED SAME-DIRECTION AVERAGING (ADD TO POSITION)
000270* 02/08/95 PJK  ADDED OPPOSITE-DIRECTION CLOSE AND REVERSE LOGIC
000280* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000290* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000300* 05/03/01 MNO  ADDED PARTIAL-CLOSE BRANCH (REQ TK-0740)
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320* 07/22/09 DST  ADDED STANDALONE REGULATORY FEE CALC (REQ TK-0864)
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390 01  WE-TRADE-VALUE                 PIC S9(11)V9(04) COMP-3.
000400 01  WE-REQUIRED-MARGIN             PIC S9(11)V9(02) COMP-3.
000410 01  WE-AVAILABLE-CAPITAL           PIC S9(11)V9(02) COMP-3.
000420 01  WE-OLD-QTY-ABS                 PIC 9(09).
000430 01  WE-NEW-QTY-ABS                 PIC 9(09).
000440 01  WE-REMAINDER-QTY               PIC S9(09).
000450 01  WE-PARTIAL-PNL                 PIC S9(11)V9(02) COMP-3.
000460 01  WE-SAME-DIRECTION-SW           PIC X(01)  VALUE 'N'.
000470     88  WE-SAME-DIRECTION                VALUE 'Y'.
000480 01  WE-REVERSE-WORK.
000490 05  WE-REV-OLD-QTY             PIC S9(09).
000500 05  WE-REV-OLD-QTY-ALT REDEFINES WE-REV-OLD-QTY.
000510     10  FILLER                 PIC S9(08).
000520     10  WE-REV-OLD-QTY-LOW     PIC 9(01).
000530 01  WE-SUBSCRIPT-WORK               PIC 9(02) COMP.
000540 01  WE-COMMISSION-WORK.
000550 05  WE-COMMISSION-AMT          PIC S9(09)V9(02) COMP-3.
000560 01  WE-COMMISSION-ALT REDEFINES WE-COMMISSION-WORK.
000570 05  FILLER                     PIC X(06).
000580 01  WE-MARGIN-WORK.
000590 05  WE-MARGIN-AMT              PIC S9(11)V9(02) COMP-3.
000600 01  WE-MARGIN-ALT REDEFINES WE-MARGIN-WORK.
000610 05  FILLER                     PIC X(07).
000620* REGULATORY FEE CONSTANTS - LIVE COPY.  SEE SYM.TIP09 DETAIL-RECORD-4
000630* FOR THE REFERENCE LAYOUT THESE RATES ARE MAINTAINED AGAINST.
000640 01  WE-REGULATORY-FEE-RATES.
000650 05  REG-STT-RATE               PIC V9(04) COMP-3 VALUE 0.0002.
000660 05  REG-STAMP-DUTY-RATE        PIC V9(05) COMP-3 VALUE 0.00002.
000670 05  REG-EXCH-TXN-RATE          PIC V9(07) COMP-3
000680     VALUE 0.0000173.
000690 05  REG-SEBI-FEE-RATE          PIC V9(06) COMP-3
000700     VALUE 0.000001.
000710 05  REG-GST-RATE               PIC V9(02) COMP-3 VALUE 0.18.
000720 05  REG-SEC-FEE-RATE           PIC V9(07) COMP-3
000730     VALUE 0.0000278.
000740 05  REG-INTL-COMM-RATE         PIC V9(03) COMP-3 VALUE 0.001.
000750 01  WE-REG-FEE-WORK.
000760 05  WE-REG-STT-AMT            PIC S9(09)V9(02) COMP-3.
000770 05  WE-REG-STAMP-AMT          PIC S9(09)V9(02) COMP-3.
000780 05  WE-REG-EXCH-AMT           PIC S9(09)V9(02) COMP-3.
000790 05  WE-REG-SEBI-AMT           PIC S9(09)V9(02) COMP-3.
000800 05  WE-REG-GST-AMT            PIC S9(09)V9(02) COMP-3.
000810 05  WE-REG-SEC-AMT            PIC S9(09)V9(02) COMP-3.
000820 05  WE-REG-COMM-AMT           PIC S9(09)V9(02) COMP-3.
000830 01  WE-REG-FEE-ALT REDEFINES WE-REG-FEE-WORK.
000840 05  FILLER                    PIC X(28).
000850 LINKAGE SECTION.
000860 01  LK-ORD-SIDE                    PIC X(04).
000870 01  LK-ORD-QUANTITY                PIC 9(09) COMP.
000880 01  LK-CURRENT-PRICE               PIC S9(09)V9(04) COMP-3.
000890 01  LK-MAX-LEVERAGE                PIC 9(02)V9(02) COMP-3.
000900 01  LK-COMMISSION-RATE             PIC V9(04) COMP-3.
000910 01  LK-SLIPPAGE-RATE                PIC V9(04) COMP-3.
000920 01  LK-HAS-POSITION                PIC X(01).
000930     88  LK-POSITION-IS-OPEN              VALUE 'Y'.
000940 01  LK-POSITION-QTY                PIC S9(09).
000950 01  LK-ENTRY-PRICE                 PIC S9(09)V9(04) COMP-3.
000960 01  LK-POSITION-LEVERAGE           PIC 9(02)V9(02) COMP-3.
000970 01  LK-CASH-BALANCE                PIC S9(11)V9(02) COMP-3.
000980 01  LK-MARGIN-USED                 PIC S9(11)V9(02) COMP-3.
000990 01  LK-ORD-STATUS                  PIC X(09).
001000     88  LK-STATUS-FILLED                 VALUE 'FILLED   '.
001010     88  LK-STATUS-REJECTED               VALUE 'REJECTED '.
001020 01  LK-FILL-PRICE                  PIC S9(09)V9(04) COMP-3.
001030 01  LK-COMMISSION                  PIC S9(09)V9(02) COMP-3.
001040 01  LK-CLOSED-PNL                  PIC S9(11)V9(02) COMP-3.
001050 01  LK-CLOSED-OCCURRED             PIC X(01).
001060     88  LK-CLOSED-OCCURRED-YES           VALUE 'Y'.
001070 01  LK-CURRENCY-CDE                PIC X(03).
001080     88  LK-CURRENCY-IS-INDIAN            VALUE 'INR'.
001090 01  LK-REG-FEE-AMT                 PIC S9(09)V9(02) COMP-3.
001100 PROCEDURE DIVISION USING LK-ORD-SIDE LK-ORD-QUANTITY
001110     LK-CURRENT-PRICE LK-MAX-LEVERAGE LK-COMMISSION-RATE
001120     LK-SLIPPAGE-RATE LK-HAS-POSITION LK-POSITION-QTY
001130     LK-ENTRY-PRICE LK-POSITION-LEVERAGE LK-CASH-BALANCE
001140     LK-MARGIN-USED LK-ORD-STATUS LK-FILL-PRICE LK-COMMISSION
001150     LK-CLOSED-PNL LK-CLOSED-OCCURRED LK-CURRENCY-CDE
001160     LK-REG-FEE-AMT.
001170 0000-MAIN-CONTROL.
001180 MOVE 'N' TO LK-CLOSED-OCCURRED.
001190 PERFORM 1000-COMPUTE-FILL-PRICE THRU 1000-EXIT.
001200 IF LK-ORD-SIDE EQUAL 'BUY '
001210     PERFORM 1100-CHECK-MARGIN THRU 1100-EXIT
001220     IF LK-STATUS-REJECTED
001230         GO TO 0000-EXIT
001240     END-IF
001250 END-IF.
001260 MOVE 'FILLED   ' TO LK-ORD-STATUS.
001270 PERFORM 1050-COMPUTE-REGULATORY-FEE THRU 1050-EXIT.
001280 IF NOT LK-POSITION-IS-OPEN
001290     PERFORM 2000-OPEN-NEW-POSITION THRU 2000-EXIT
001300 ELSE
001310     PERFORM 2500-TEST-DIRECTION THRU 2500-EXIT
001320     IF WE-SAME-DIRECTION
001330         PERFORM 3000-ADD-TO-POSITION THRU 3000-EXIT
001340     ELSE
001350         PERFORM 4000-CLOSE-OR-REVERSE THRU 4000-EXIT
001360     END-IF
001370 END-IF.
001380 0000-EXIT.
001390 EXIT PROGRAM.
001400 1000-COMPUTE-FILL-PRICE.
001410 IF LK-ORD-SIDE EQUAL 'BUY '
001420     COMPUTE LK-FILL-PRICE ROUNDED =
001430         LK-CURRENT-PRICE * (1 + LK-SLIPPAGE-RATE)
001440 ELSE
001450     COMPUTE LK-FILL-PRICE ROUNDED =
001460         LK-CURRENT-PRICE * (1 - LK-SLIPPAGE-RATE).
001470 COMPUTE WE-TRADE-VALUE ROUNDED =
001480     LK-ORD-QUANTITY * LK-FILL-PRICE.
001490 COMPUTE LK-COMMISSION ROUNDED =
001500     WE-TRADE-VALUE * LK-COMMISSION-RATE.
001510 1000-EXIT.
001520 EXIT.
001530* STANDALONE REGULATORY FEE CALCULATION - TK-0864.  THIS FIGURE DOES
001540* NOT ENTER THE CASH-BALANCE OR MARGIN ARITHMETIC ABOVE; IT IS
001550* RETURNED TO TSM.B01000 SOLELY FOR THE TRADE-LOG COMMISSION TOTAL.
001560 1050-COMPUTE-REGULATORY-FEE.
001570 MOVE ZERO TO LK-REG-FEE-AMT.
001580 IF LK-CURRENCY-IS-INDIAN
001590     PERFORM 1051-COMPUTE-INDIAN-REG-FEE THRU 1051-EXIT
001600 ELSE
001610     PERFORM 1052-COMPUTE-INTL-REG-FEE THRU 1052-EXIT.
001620 1050-EXIT.
001630 EXIT.
001640* STT ON SELL FILLS ONLY, STAMP DUTY ON BUY FILLS ONLY, EXCHANGE
001650* TRANSACTION CHARGE AND SEBI FEE ON EVERY FILL, GST ON THE EXCHANGE
001660* CHARGE PLUS SEBI FEE (REQ TK-0864).
001670 1051-COMPUTE-INDIAN-REG-FEE.
001680 MOVE ZERO TO WE-REG-STT-AMT WE-REG-STAMP-AMT.
001690 IF LK-ORD-SIDE EQUAL 'SELL'
001700     COMPUTE WE-REG-STT-AMT ROUNDED =
001710         WE-TRADE-VALUE * REG-STT-RATE
001720 ELSE
001730     COMPUTE WE-REG-STAMP-AMT ROUNDED =
001740         WE-TRADE-VALUE * REG-STAMP-DUTY-RATE.
001750 COMPUTE WE-REG-EXCH-AMT ROUNDED =
001760     WE-TRADE-VALUE * REG-EXCH-TXN-RATE.
001770 COMPUTE WE-REG-SEBI-AMT ROUNDED =
001780     WE-TRADE-VALUE * REG-SEBI-FEE-RATE.
001790 COMPUTE WE-REG-GST-AMT ROUNDED =
001800     (WE-REG-EXCH-AMT + WE-REG-SEBI-AMT) * REG-GST-RATE.
001810 COMPUTE LK-REG-FEE-AMT ROUNDED =
001820     WE-REG-STT-AMT + WE-REG-STAMP-AMT + WE-REG-EXCH-AMT +
001830     WE-REG-SEBI-AMT + WE-REG-GST-AMT.
001840 1051-EXIT.
001850 EXIT.
001860* SEC FEE PLUS FLAT COMMISSION ON INTERNATIONAL FILLS (REQ TK-0864).
001870 1052-COMPUTE-INTL-REG-FEE.
001880 COMPUTE WE-REG-SEC-AMT ROUNDED =
001890     WE-TRADE-VALUE * REG-SEC-FEE-RATE.
001900 COMPUTE WE-REG-COMM-AMT ROUNDED =
001910     WE-TRADE-VALUE * REG-INTL-COMM-RATE.
001920 COMPUTE LK-REG-FEE-AMT ROUNDED =
001930     WE-REG-SEC-AMT + WE-REG-COMM-AMT.
001940 1052-EXIT.
001950 EXIT.
001960 1100-CHECK-MARGIN.
001970 COMPUTE WE-REQUIRED-MARGIN ROUNDED =
001980     (WE-TRADE-VALUE + LK-COMMISSION) / LK-MAX-LEVERAGE.
001990 COMPUTE WE-AVAILABLE-CAPITAL ROUNDED =
002000     (LK-CASH-BALANCE * LK-MAX-LEVERAGE) - LK-MARGIN-USED.
002010 IF WE-AVAILABLE-CAPITAL LESS THAN ZERO
002020     MOVE ZERO TO WE-AVAILABLE-CAPITAL.
002030 IF WE-REQUIRED-MARGIN GREATER THAN WE-AVAILABLE-CAPITAL
002040     MOVE 'REJECTED ' TO LK-ORD-STATUS.
002050 1100-EXIT.
002060 EXIT.
002070 2000-OPEN-NEW-POSITION.
002080 IF LK-ORD-SIDE EQUAL 'BUY '
002090     MOVE LK-ORD-QUANTITY TO LK-POSITION-QTY
002100     COMPUTE LK-CASH-BALANCE =
002110         LK-CASH-BALANCE -
002120         ((LK-ORD-QUANTITY * LK-FILL-PRICE + LK-COMMISSION)
002130         / LK-MAX-LEVERAGE)
002140 ELSE
002150     COMPUTE LK-POSITION-QTY = 0 - LK-ORD-QUANTITY
002160     COMPUTE LK-CASH-BALANCE =
002170         LK-CASH-BALANCE +
002180         ((LK-ORD-QUANTITY * LK-FILL-PRICE - LK-COMMISSION)
002190         / LK-MAX-LEVERAGE).
002200 MOVE LK-FILL-PRICE TO LK-ENTRY-PRICE.
002210 MOVE LK-MAX-LEVERAGE TO LK-POSITION-LEVERAGE.
002220 MOVE 'Y' TO LK-HAS-POSITION.
002230 2000-EXIT.
002240 EXIT.
002250 2500-TEST-DIRECTION.
002260 MOVE 'N' TO WE-SAME-DIRECTION-SW.
002270 IF LK-POSITION-QTY GREATER THAN ZERO AND
002280     LK-ORD-SIDE EQUAL 'BUY '
002290     MOVE 'Y' TO WE-SAME-DIRECTION-SW
002300 ELSE
002310     IF LK-POSITION-QTY LESS THAN ZERO AND
002320         LK-ORD-SIDE EQUAL 'SELL'
002330         MOVE 'Y' TO WE-SAME-DIRECTION-SW
002340     END-IF
002350 END-IF.
002360 2500-EXIT.
002370 EXIT.
002380 3000-ADD-TO-POSITION.
002390 IF LK-POSITION-QTY GREATER THAN ZERO
002400     MOVE LK-POSITION-QTY TO WE-OLD-QTY-ABS
002410 ELSE
002420     COMPUTE WE-OLD-QTY-ABS = 0 - LK-POSITION-QTY.
002430 COMPUTE LK-ENTRY-PRICE ROUNDED =
002440     ((WE-OLD-QTY-ABS * LK-ENTRY-PRICE) +
002450     (LK-ORD-QUANTITY * LK-FILL-PRICE)) /
002460     (WE-OLD-QTY-ABS + LK-ORD-QUANTITY).
002470 IF LK-ORD-SIDE EQUAL 'BUY '
002480     ADD LK-ORD-QUANTITY TO LK-POSITION-QTY
002490     COMPUTE LK-CASH-BALANCE =
002500         LK-CASH-BALANCE -
002510         ((LK-ORD-QUANTITY * LK-FILL-PRICE + LK-COMMISSION)
002520         / LK-MAX-LEVERAGE)
002530 ELSE
002540     SUBTRACT LK-ORD-QUANTITY FROM LK-POSITION-QTY
002550     COMPUTE LK-CASH-BALANCE =
002560         LK-CASH-BALANCE -
002570         ((LK-ORD-QUANTITY * LK-FILL-PRICE + LK-COMMISSION)
002580         / LK-MAX-LEVERAGE).
002590 3000-EXIT.
002600 EXIT.
002610 4000-CLOSE-OR-REVERSE.
002620 IF LK-POSITION-QTY GREATER THAN ZERO
002630     MOVE LK-POSITION-QTY TO WE-OLD-QTY-ABS
002640 ELSE
002650     COMPUTE WE-OLD-QTY-ABS = 0 - LK-POSITION-QTY.
002660 MOVE LK-ORD-QUANTITY TO WE-NEW-QTY-ABS.
002670 IF WE-NEW-QTY-ABS NOT LESS THAN WE-OLD-QTY-ABS
002680     PERFORM 4100-FULL-CLOSE-OR-REVERSE THRU 4100-EXIT
002690 ELSE
002700     PERFORM 4200-PARTIAL-CLOSE THRU 4200-EXIT.
002710 4000-EXIT.
002720 EXIT.
002730 4100-FULL-CLOSE-OR-REVERSE.
002740 COMPUTE LK-CLOSED-PNL ROUNDED =
002750     (LK-FILL-PRICE - LK-ENTRY-PRICE) * LK-POSITION-QTY.
002760 COMPUTE LK-CASH-BALANCE =
002770     LK-CASH-BALANCE + LK-CLOSED-PNL - LK-COMMISSION.
002780 MOVE 'Y' TO LK-CLOSED-OCCURRED.
002790 IF WE-NEW-QTY-ABS EQUAL WE-OLD-QTY-ABS
002800     MOVE ZERO TO LK-POSITION-QTY
002810     MOVE 'N' TO LK-HAS-POSITION
002820 ELSE
002830     IF LK-ORD-SIDE EQUAL 'BUY '
002840         COMPUTE LK-POSITION-QTY = LK-POSITION-QTY +
002850             LK-ORD-QUANTITY
002860     ELSE
002870         COMPUTE LK-POSITION-QTY = LK-POSITION-QTY -
002880             LK-ORD-QUANTITY
002890         END-IF
002900     MOVE LK-FILL-PRICE TO LK-ENTRY-PRICE
002910     MOVE LK-MAX-LEVERAGE TO LK-POSITION-LEVERAGE
002920     IF LK-POSITION-QTY GREATER THAN ZERO
002930         MOVE LK-POSITION-QTY TO WE-REMAINDER-QTY
002940     ELSE
002950         COMPUTE WE-REMAINDER-QTY = 0 - LK-POSITION-QTY
002960         END-IF
002970     COMPUTE LK-CASH-BALANCE =
002980         LK-CASH-BALANCE -
002990         ((WE-REMAINDER-QTY * LK-FILL-PRICE) / LK-MAX-LEVERAGE)
003000     MOVE 'Y' TO LK-HAS-POSITION.
003010 4100-EXIT.
003020 EXIT.
003030 4200-PARTIAL-CLOSE.
003040 IF LK-POSITION-QTY GREATER THAN ZERO
003050     COMPUTE WE-PARTIAL-PNL ROUNDED =
003060         (LK-FILL-PRICE - LK-ENTRY-PRICE) * LK-ORD-QUANTITY
003070 ELSE
003080     COMPUTE WE-PARTIAL-PNL ROUNDED =
003090         0 - ((LK-FILL-PRICE - LK-ENTRY-PRICE) * LK-ORD-QUANTITY).
003100 COMPUTE LK-CASH-BALANCE =
003110     LK-CASH-BALANCE + WE-PARTIAL-PNL - LK-COMMISSION.
003120 IF LK-ORD-SIDE EQUAL 'BUY '
003130     ADD LK-ORD-QUANTITY TO LK-POSITION-QTY
003140 ELSE
003150     SUBTRACT LK-ORD-QUANTITY FROM LK-POSITION-QTY.
003160 MOVE 'N' TO LK-CLOSED-OCCURRED.
003170 4200-EXIT.
003180 EXIT.
