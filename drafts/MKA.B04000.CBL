000100* MKA.B04000 - MARKET REGIME AND TECHNICAL INDICATOR LIBRARY
000110* SHARED SUBROUTINE, ENTERED VIA MULTIPLE NAMED ENTRY POINTS - ONE
000120* PER INDICATOR - SO EACH STRATEGY SUBPROGRAM CAN CALL ONLY THE
000130* INDICATOR(S) IT NEEDS AGAINST A SYMBOL'S BAR HISTORY TABLE.
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID. MARKET-REGIME-ANALYZER.
000160 AUTHOR. PJK.
000170 INSTALLATION. MARKET DATA SERVICES.
000180 DATE-WRITTEN. 07/19/1993.
000190 DATE-COMPILED. 07/19/1993.
000200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000210*----------------------------------------------------------------
000220* CHANGE LOG
000230*----------------------------------------------------------------
000240* 07/19/93 PJK  ORIGINAL - RSI-ENTRY AND SMA-ENTRY ONLY
000250* 07/19/93 PJK  ADDED EMA-ENTRY AND STOCH-ENTRY
000260* 02/08/95 PJK  ADDED TREND-ENTRY AND VOLATILITY-ENTRY (REGIME)
000270* 02/08/95 PJK  ADDED ADX-ENTRY (SIMPLIFIED, SINGLE-SHOT)
000280* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000290* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000300* 05/03/01 MNO  ADDED VOLUME-PROFILE-ENTRY (REQ TK-0741)
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 DATA DIVISION.
000370 WORKING-STORAGE SECTION.
000380 01  MK-SUB                          PIC 9(02) COMP.
000390 01  MK-SUB2                         PIC 9(02) COMP.
000400 01  MK-BAR-COUNT                    PIC 9(04) COMP.
000410 01  MK-PERIOD-WORK                  PIC 9(04) COMP.
000420 01  MK-DELTA                        PIC S9(09)V9(04) COMP-3.
000430 01  MK-GAIN-TOTAL                   PIC S9(11)V9(04) COMP-3.
000440 01  MK-LOSS-TOTAL                   PIC S9(11)V9(04) COMP-3.
000450 01  MK-AVG-GAIN                     PIC S9(09)V9(04) COMP-3.
000460 01  MK-AVG-LOSS                     PIC S9(09)V9(04) COMP-3.
000470 01  MK-RS-WORK                      PIC S9(09)V9(04) COMP-3.
000480 01  MK-SUM-WORK                     PIC S9(11)V9(04) COMP-3.
000490 01  MK-EMA-MULT                     PIC S9(03)V9(06) COMP-3.
000500 01  MK-EMA-PREV                     PIC S9(09)V9(04) COMP-3.
000510 01  MK-HIGHEST-HIGH                 PIC S9(09)V9(04) COMP-3.
000520 01  MK-LOWEST-LOW                   PIC S9(09)V9(04) COMP-3.
000530 01  MK-K-VALUES-TABLE.
000540 05  MK-K-VALUE OCCURS 3 TIMES     PIC S9(05)V9(02) COMP-3.
000550 01  MK-INDEX-WORK.
000560 05  MK-X-SUM                   PIC S9(09)V9(04) COMP-3.
000570 05  MK-Y-SUM                   PIC S9(11)V9(04) COMP-3.
000580 05  MK-XY-SUM                  PIC S9(13)V9(04) COMP-3.
000590 05  MK-XX-SUM                  PIC S9(11)V9(04) COMP-3.
000600 01  MK-INDEX-WORK-ALT REDEFINES MK-INDEX-WORK.
000610 05  FILLER                     PIC X(38).
000620 01  MK-REGRESSION-WORK.
000630 05  MK-N-COUNT                 PIC 9(04) COMP.
000640 05  MK-MEAN-X                  PIC S9(07)V9(04) COMP-3.
000650 05  MK-MEAN-Y                  PIC S9(09)V9(04) COMP-3.
000660 05  MK-SLOPE                   PIC S9(09)V9(06) COMP-3.
000670 05  MK-STDEV-WORK              PIC S9(09)V9(04) COMP-3.
000680 05  MK-VARIANCE-SUM            PIC S9(13)V9(04) COMP-3.
000690 01  MK-REGRESSION-ALT REDEFINES MK-REGRESSION-WORK.
000700 05  FILLER                     PIC X(24).
000710 01  MK-DM-WORK.
000720 05  MK-PLUS-DM-SUM             PIC S9(09)V9(04) COMP-3.
000730 05  MK-MINUS-DM-SUM            PIC S9(09)V9(04) COMP-3.
000740 05  MK-TR-SUM                  PIC S9(09)V9(04) COMP-3.
000750 05  MK-ATR-WORK                PIC S9(09)V9(04) COMP-3.
000760 05  MK-PLUS-DI                 PIC S9(09)V9(04) COMP-3.
000770 05  MK-MINUS-DI                PIC S9(09)V9(04) COMP-3.
000780 05  MK-TR-CANDIDATE-1          PIC S9(09)V9(04) COMP-3.
000790 05  MK-TR-CANDIDATE-2          PIC S9(09)V9(04) COMP-3.
000800 05  MK-TR-CANDIDATE-3          PIC S9(09)V9(04) COMP-3.
000810 01  MK-DM-WORK-ALT REDEFINES MK-DM-WORK.
000820 05  FILLER                     PIC X(36).
000830 01  MK-VOL-PROFILE-WORK.
000840 05  MK-VOL-20-SUM              PIC 9(11) COMP.
000850 05  MK-VOL-20-AVG              PIC S9(09)V9(04) COMP-3.
000860 05  MK-VOL-5-SUM               PIC 9(11) COMP.
000870 05  MK-VOL-5-AVG               PIC S9(09)V9(04) COMP-3.
000880 LINKAGE SECTION.
000890 01  LK-HIST-ENTRY.
000900 05  LK-BAR-COUNT               PIC 9(04) COMP.
000910 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000920 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000930 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000940 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000950 01  LK-PERIOD                     PIC 9(04) COMP.
000960 01  LK-INDICATOR-VALUE            PIC S9(09)V9(04) COMP-3.
000970 01  LK-INDICATOR-VALUE-2          PIC S9(09)V9(04) COMP-3.
000980 01  LK-VALID-SW                   PIC X(01).
000990     88  LK-VALUE-IS-VALID               VALUE 'Y'.
001000 01  LK-REGIME-TREND               PIC X(09).
001010     88  LK-TREND-UPTREND                VALUE 'UPTREND  '.
001020     88  LK-TREND-DOWNTREND              VALUE 'DOWNTREND'.
001030     88  LK-TREND-SIDEWAYS               VALUE 'SIDEWAYS '.
001040 01  LK-VOLUME-PROFILE             PIC X(07).
001050     88  LK-VOLPROF-HIGH                 VALUE 'HIGH   '.
001060     88  LK-VOLPROF-LOW                  VALUE 'LOW    '.
001070     88  LK-VOLPROF-NEUTRAL              VALUE 'NEUTRAL'.
001080 PROCEDURE DIVISION.
001090 0000-MAIN-ENTRY.
001100 DISPLAY 'MKA.B04000 CALLED WITH NO ENTRY POINT'.
001110 GO TO 0000-EXIT.
001120 0000-EXIT.
001130 EXIT PROGRAM.
001140 RSI-ENTRY.
001150 ENTRY 'RSI-ENTRY' USING LK-HIST-ENTRY LK-PERIOD
001160     LK-INDICATOR-VALUE LK-VALID-SW.
001170 MOVE 'N' TO LK-VALID-SW.
001180 MOVE ZERO TO LK-INDICATOR-VALUE.
001190 IF LK-BAR-COUNT LESS THAN LK-PERIOD + 1
001200     GO TO RSI-EXIT.
001210 MOVE ZERO TO MK-GAIN-TOTAL MK-LOSS-TOTAL.
001220 PERFORM RSI-ACCUM-ONE-DELTA THRU RSI-ACCUM-EXIT
001230     VARYING MK-SUB FROM (LK-BAR-COUNT - LK-PERIOD + 1) BY 1
001240     UNTIL MK-SUB > LK-BAR-COUNT.
001250 COMPUTE MK-AVG-GAIN ROUNDED = MK-GAIN-TOTAL / LK-PERIOD.
001260 COMPUTE MK-AVG-LOSS ROUNDED = MK-LOSS-TOTAL / LK-PERIOD.
001270 IF MK-AVG-LOSS EQUAL ZERO
001280     MOVE 100 TO LK-INDICATOR-VALUE
001290 ELSE
001300     COMPUTE MK-RS-WORK ROUNDED = MK-AVG-GAIN / MK-AVG-LOSS
001310     COMPUTE LK-INDICATOR-VALUE ROUNDED =
001320         100 - (100 / (1 + MK-RS-WORK)).
001330 MOVE 'Y' TO LK-VALID-SW.
001340 RSI-EXIT.
001350 EXIT PROGRAM.
001360 RSI-ACCUM-ONE-DELTA.
001370 COMPUTE MK-DELTA = LK-CLOSE (MK-SUB) - LK-CLOSE (MK-SUB - 1).
001380 IF MK-DELTA GREATER THAN ZERO
001390     ADD MK-DELTA TO MK-GAIN-TOTAL
001400 ELSE
001410     IF MK-DELTA LESS THAN ZERO
001420         COMPUTE MK-LOSS-TOTAL = MK-LOSS-TOTAL - MK-DELTA
001430     END-IF
001440 END-IF.
001450 RSI-ACCUM-EXIT.
001460 EXIT.
001470 SMA-ENTRY.
001480 ENTRY 'SMA-ENTRY' USING LK-HIST-ENTRY LK-PERIOD
001490     LK-INDICATOR-VALUE LK-VALID-SW.
001500 MOVE 'N' TO LK-VALID-SW.
001510 MOVE ZERO TO LK-INDICATOR-VALUE.
001520 IF LK-BAR-COUNT LESS THAN LK-PERIOD
001530     GO TO SMA-EXIT.
001540 MOVE ZERO TO MK-SUM-WORK.
001550 PERFORM SMA-ADD-ONE-CLOSE THRU SMA-ADD-EXIT
001560     VARYING MK-SUB FROM (LK-BAR-COUNT - LK-PERIOD + 1) BY 1
001570     UNTIL MK-SUB > LK-BAR-COUNT.
001580 COMPUTE LK-INDICATOR-VALUE ROUNDED = MK-SUM-WORK / LK-PERIOD.
001590 MOVE 'Y' TO LK-VALID-SW.
001600 SMA-EXIT.
001610 EXIT PROGRAM.
001620 SMA-ADD-ONE-CLOSE.
001630 ADD LK-CLOSE (MK-SUB) TO MK-SUM-WORK.
001640 SMA-ADD-EXIT.
001650 EXIT.
001660 EMA-ENTRY.
001670 ENTRY 'EMA-ENTRY' USING LK-HIST-ENTRY LK-PERIOD
001680     LK-INDICATOR-VALUE LK-VALID-SW.
001690 MOVE 'N' TO LK-VALID-SW.
001700 MOVE ZERO TO LK-INDICATOR-VALUE.
001710 IF LK-BAR-COUNT LESS THAN LK-PERIOD
001720     GO TO EMA-EXIT.
001730 COMPUTE MK-EMA-MULT ROUNDED = 2 / (LK-PERIOD + 1).
001740 MOVE LK-CLOSE (1) TO MK-EMA-PREV.
001750 PERFORM EMA-APPLY-ONE-BAR THRU EMA-APPLY-EXIT
001760     VARYING MK-SUB FROM 2 BY 1 UNTIL MK-SUB > LK-BAR-COUNT.
001770 MOVE MK-EMA-PREV TO LK-INDICATOR-VALUE.
001780 MOVE 'Y' TO LK-VALID-SW.
001790 EMA-EXIT.
001800 EXIT PROGRAM.
001810 EMA-APPLY-ONE-BAR.
001820 COMPUTE MK-EMA-PREV ROUNDED =
001830     (LK-CLOSE (MK-SUB) * MK-EMA-MULT) +
001840     (MK-EMA-PREV * (1 - MK-EMA-MULT)).
001850 EMA-APPLY-EXIT.
001860 EXIT.
001870 STOCH-ENTRY.
001880 ENTRY 'STOCH-ENTRY' USING LK-HIST-ENTRY LK-PERIOD
001890     LK-INDICATOR-VALUE LK-VALID-SW.
001900 MOVE 'N' TO LK-VALID-SW.
001910 MOVE ZERO TO LK-INDICATOR-VALUE.
001920 IF LK-BAR-COUNT LESS THAN LK-PERIOD
001930     GO TO STOCH-EXIT.
001940 MOVE LK-HIGH (LK-BAR-COUNT - LK-PERIOD + 1) TO MK-HIGHEST-HIGH.
001950 MOVE LK-LOW  (LK-BAR-COUNT - LK-PERIOD + 1) TO MK-LOWEST-LOW.
001960 PERFORM STOCH-TEST-ONE-BAR THRU STOCH-TEST-EXIT
001970     VARYING MK-SUB FROM (LK-BAR-COUNT - LK-PERIOD + 1) BY 1
001980     UNTIL MK-SUB > LK-BAR-COUNT.
001990 IF MK-HIGHEST-HIGH EQUAL MK-LOWEST-LOW
002000     MOVE 50 TO LK-INDICATOR-VALUE
002010 ELSE
002020     COMPUTE LK-INDICATOR-VALUE ROUNDED =
002030         100 * ((LK-CLOSE (LK-BAR-COUNT) - MK-LOWEST-LOW) /
002040         (MK-HIGHEST-HIGH - MK-LOWEST-LOW)).
002050 MOVE 'Y' TO LK-VALID-SW.
002060 STOCH-EXIT.
002070 EXIT PROGRAM.
002080 STOCH-TEST-ONE-BAR.
002090 IF LK-HIGH (MK-SUB) GREATER THAN MK-HIGHEST-HIGH
002100     MOVE LK-HIGH (MK-SUB) TO MK-HIGHEST-HIGH.
002110 IF LK-LOW (MK-SUB) LESS THAN MK-LOWEST-LOW
002120     MOVE LK-LOW (MK-SUB) TO MK-LOWEST-LOW.
002130 STOCH-TEST-EXIT.
002140 EXIT.
002150 TREND-ENTRY.
002160 ENTRY 'TREND-ENTRY' USING LK-HIST-ENTRY LK-REGIME-TREND.
002170 MOVE 'SIDEWAYS ' TO LK-REGIME-TREND.
002180 IF LK-BAR-COUNT LESS THAN 60
002190     GO TO TREND-EXIT.
002200 MOVE 60 TO MK-N-COUNT.
002210 MOVE ZERO TO MK-X-SUM MK-Y-SUM MK-XY-SUM MK-XX-SUM.
002220 PERFORM TREND-ACCUM-ONE-POINT THRU TREND-ACCUM-EXIT
002230     VARYING MK-SUB FROM 1 BY 1 UNTIL MK-SUB > 60.
002240 COMPUTE MK-MEAN-X ROUNDED = MK-X-SUM / MK-N-COUNT.
002250 COMPUTE MK-MEAN-Y ROUNDED = MK-Y-SUM / MK-N-COUNT.
002260 COMPUTE MK-SLOPE ROUNDED =
002270     ((MK-N-COUNT * MK-XY-SUM) - (MK-X-SUM * MK-Y-SUM)) /
002280     ((MK-N-COUNT * MK-XX-SUM) - (MK-X-SUM * MK-X-SUM)).
002290 MOVE ZERO TO MK-VARIANCE-SUM.
002300 PERFORM TREND-ACCUM-VARIANCE THRU TREND-VARIANCE-EXIT
002310     VARYING MK-SUB FROM 1 BY 1 UNTIL MK-SUB > 60.
002320 COMPUTE MK-STDEV-WORK ROUNDED =
002330     (MK-VARIANCE-SUM / MK-N-COUNT) ** 0.5.
002340 IF MK-SLOPE GREATER THAN (MK-STDEV-WORK * 0.1)
002350     MOVE 'UPTREND  ' TO LK-REGIME-TREND
002360 ELSE
002370     IF MK-SLOPE LESS THAN (0 - (MK-STDEV-WORK * 0.1))
002380         MOVE 'DOWNTREND' TO LK-REGIME-TREND
002390     END-IF
002400 END-IF.
002410 TREND-EXIT.
002420 EXIT PROGRAM.
002430 TREND-ACCUM-ONE-POINT.
002440 COMPUTE MK-X-SUM = MK-X-SUM + MK-SUB.
002450 ADD LK-CLOSE (MK-SUB) TO MK-Y-SUM.
002460 COMPUTE MK-XY-SUM = MK-XY-SUM + (MK-SUB * LK-CLOSE (MK-SUB)).
002470 COMPUTE MK-XX-SUM = MK-XX-SUM + (MK-SUB * MK-SUB).
002480 TREND-ACCUM-EXIT.
002490 EXIT.
002500 TREND-ACCUM-VARIANCE.
002510 COMPUTE MK-VARIANCE-SUM = MK-VARIANCE-SUM +
002520     ((LK-CLOSE (MK-SUB) - MK-MEAN-Y) * (LK-CLOSE (MK-SUB) - MK-MEAN-Y)).
002530 TREND-VARIANCE-EXIT.
002540 EXIT.
002550 VOLATILITY-ENTRY.
002560 ENTRY 'VOLATILITY-ENTRY' USING LK-HIST-ENTRY
002570     LK-INDICATOR-VALUE.
002580 MOVE ZERO TO LK-INDICATOR-VALUE.
002590 IF LK-BAR-COUNT LESS THAN 2
002600     GO TO VOLATILITY-EXIT.
002610 MOVE ZERO TO MK-MEAN-X MK-VARIANCE-SUM.
002620 MOVE ZERO TO MK-N-COUNT.
002630 PERFORM VOL-ACCUM-ONE-RETURN THRU VOL-ACCUM-EXIT
002640     VARYING MK-SUB FROM 2 BY 1 UNTIL MK-SUB > LK-BAR-COUNT.
002650 IF MK-N-COUNT EQUAL ZERO
002660     GO TO VOLATILITY-EXIT.
002670 COMPUTE MK-MEAN-Y ROUNDED = MK-X-SUM / MK-N-COUNT.
002680 MOVE ZERO TO MK-VARIANCE-SUM.
002690 PERFORM VOL-ACCUM-VARIANCE THRU VOL-VARIANCE-EXIT
002700     VARYING MK-SUB FROM 2 BY 1 UNTIL MK-SUB > LK-BAR-COUNT.
002710 COMPUTE MK-STDEV-WORK ROUNDED =
002720     (MK-VARIANCE-SUM / MK-N-COUNT) ** 0.5.
002730 COMPUTE LK-INDICATOR-VALUE ROUNDED =
002740     MK-STDEV-WORK * 15.8745 * 100.
002750 VOLATILITY-EXIT.
002760 EXIT PROGRAM.
002770 VOL-ACCUM-ONE-RETURN.
002780 IF LK-CLOSE (MK-SUB - 1) NOT EQUAL ZERO
002790     COMPUTE MK-DELTA ROUNDED =
002800         (LK-CLOSE (MK-SUB) - LK-CLOSE (MK-SUB - 1)) /
002810         LK-CLOSE (MK-SUB - 1)
002820     ADD MK-DELTA TO MK-X-SUM
002830     ADD 1 TO MK-N-COUNT
002840 END-IF.
002850 VOL-ACCUM-EXIT.
002860 EXIT.
002870 VOL-ACCUM-VARIANCE.
002880 IF LK-CLOSE (MK-SUB - 1) NOT EQUAL ZERO
002890     COMPUTE MK-DELTA ROUNDED =
002900         (LK-CLOSE (MK-SUB) - LK-CLOSE (MK-SUB - 1)) /
002910         LK-CLOSE (MK-SUB - 1)
002920     COMPUTE MK-VARIANCE-SUM = MK-VARIANCE-SUM +
002930         ((MK-DELTA - MK-MEAN-Y) * (MK-DELTA - MK-MEAN-Y))
002940 END-IF.
002950 VOL-VARIANCE-EXIT.
002960 EXIT.
002970 ADX-ENTRY.
002980 ENTRY 'ADX-ENTRY' USING LK-HIST-ENTRY LK-PERIOD
002990     LK-INDICATOR-VALUE.
003000 MOVE ZERO TO LK-INDICATOR-VALUE.
003010 IF LK-BAR-COUNT LESS THAN LK-PERIOD + 1
003020     GO TO ADX-EXIT.
003030 MOVE ZERO TO MK-PLUS-DM-SUM MK-MINUS-DM-SUM MK-TR-SUM.
003040 PERFORM ADX-ACCUM-ONE-BAR THRU ADX-ACCUM-EXIT
003050     VARYING MK-SUB FROM (LK-BAR-COUNT - LK-PERIOD + 1) BY 1
003060     UNTIL MK-SUB > LK-BAR-COUNT.
003070 COMPUTE MK-ATR-WORK ROUNDED = MK-TR-SUM / LK-PERIOD.
003080 IF MK-ATR-WORK EQUAL ZERO
003090     GO TO ADX-EXIT.
003100 COMPUTE MK-PLUS-DI ROUNDED =
003110     100 * ((MK-PLUS-DM-SUM / LK-PERIOD) / MK-ATR-WORK).
003120 COMPUTE MK-MINUS-DI ROUNDED =
003130     100 * ((MK-MINUS-DM-SUM / LK-PERIOD) / MK-ATR-WORK).
003140 IF (MK-PLUS-DI + MK-MINUS-DI) EQUAL ZERO
003150     GO TO ADX-EXIT.
003160 IF MK-PLUS-DI GREATER THAN MK-MINUS-DI
003170     COMPUTE LK-INDICATOR-VALUE ROUNDED =
003180         100 * ((MK-PLUS-DI - MK-MINUS-DI) / (MK-PLUS-DI + MK-MINUS-DI))
003190 ELSE
003200     COMPUTE LK-INDICATOR-VALUE ROUNDED =
003210         100 * ((MK-MINUS-DI - MK-PLUS-DI) / (MK-PLUS-DI + MK-MINUS-DI)).
003220 ADX-EXIT.
003230 EXIT PROGRAM.
003240 ADX-ACCUM-ONE-BAR.
003250 IF LK-HIGH (MK-SUB) - LK-HIGH (MK-SUB - 1) GREATER THAN ZERO
003260     ADD LK-HIGH (MK-SUB) TO MK-PLUS-DM-SUM
003270     SUBTRACT LK-HIGH (MK-SUB - 1) FROM MK-PLUS-DM-SUM.
003280 IF LK-LOW (MK-SUB - 1) - LK-LOW (MK-SUB) GREATER THAN ZERO
003290     ADD LK-LOW (MK-SUB - 1) TO MK-MINUS-DM-SUM
003300     SUBTRACT LK-LOW (MK-SUB) FROM MK-MINUS-DM-SUM.
003310 COMPUTE MK-TR-CANDIDATE-1 = LK-HIGH (MK-SUB) - LK-LOW (MK-SUB).
003320 IF LK-HIGH (MK-SUB) GREATER THAN LK-CLOSE (MK-SUB - 1)
003330     COMPUTE MK-TR-CANDIDATE-2 =
003340         LK-HIGH (MK-SUB) - LK-CLOSE (MK-SUB - 1)
003350 ELSE
003360     COMPUTE MK-TR-CANDIDATE-2 =
003370         LK-CLOSE (MK-SUB - 1) - LK-HIGH (MK-SUB).
003380 IF LK-LOW (MK-SUB) LESS THAN LK-CLOSE (MK-SUB - 1)
003390     COMPUTE MK-TR-CANDIDATE-3 =
003400         LK-CLOSE (MK-SUB - 1) - LK-LOW (MK-SUB)
003410 ELSE
003420     COMPUTE MK-TR-CANDIDATE-3 =
003430         LK-LOW (MK-SUB) - LK-CLOSE (MK-SUB - 1).
003440 MOVE MK-TR-CANDIDATE-1 TO MK-TR-CANDIDATE-1.
003450 IF MK-TR-CANDIDATE-2 GREATER THAN MK-TR-CANDIDATE-1
003460     MOVE MK-TR-CANDIDATE-2 TO MK-TR-CANDIDATE-1.
003470 IF MK-TR-CANDIDATE-3 GREATER THAN MK-TR-CANDIDATE-1
003480     MOVE MK-TR-CANDIDATE-3 TO MK-TR-CANDIDATE-1.
003490 ADD MK-TR-CANDIDATE-1 TO MK-TR-SUM.
003500 ADX-ACCUM-EXIT.
003510 EXIT.
003520 VOLUME-PROFILE-ENTRY.
003530 ENTRY 'VOLUME-PROFILE-ENTRY' USING LK-HIST-ENTRY
003540     LK-VOLUME-PROFILE.
003550 MOVE 'NEUTRAL' TO LK-VOLUME-PROFILE.
003560 IF LK-BAR-COUNT LESS THAN 20
003570     GO TO VOLPROF-EXIT.
003580 MOVE ZERO TO MK-VOL-20-SUM MK-VOL-5-SUM.
003590 PERFORM VOLPROF-ADD-ONE-VOLUME THRU VOLPROF-ADD-EXIT
003600     VARYING MK-SUB FROM (LK-BAR-COUNT - 19) BY 1
003610     UNTIL MK-SUB > LK-BAR-COUNT.
003620 COMPUTE MK-VOL-20-AVG ROUNDED = MK-VOL-20-SUM / 20.
003630 COMPUTE MK-VOL-5-AVG ROUNDED = MK-VOL-5-SUM / 5.
003640 IF MK-VOL-5-AVG GREATER THAN (MK-VOL-20-AVG * 1.2)
003650     MOVE 'HIGH   ' TO LK-VOLUME-PROFILE
003660 ELSE
003670     IF MK-VOL-5-AVG LESS THAN (MK-VOL-20-AVG * 0.8)
003680         MOVE 'LOW    ' TO LK-VOLUME-PROFILE
003690     END-IF
003700 END-IF.
003710 VOLPROF-EXIT.
003720 EXIT PROGRAM.
003730 VOLPROF-ADD-ONE-VOLUME.
003740 ADD LK-VOLUME (MK-SUB) TO MK-VOL-20-SUM.
003750 IF MK-SUB GREATER THAN (LK-BAR-COUNT - 5)
003760     ADD LK-VOLUME (MK-SUB) TO MK-VOL-5-SUM.
003770 VOLPROF-ADD-EXIT.
003780 EXIT.
