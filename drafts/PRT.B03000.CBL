000100* PRT.B03000 - PORTFOLIO VALUATION AND RISK METRICS MANAGER
000110* CALLED BY TSM.B01000 ONCE PER STATUS-REPORT-DUE TICK AND ONCE MORE
000120* AT END OF RUN FOR THE FINAL SUMMARY.  RECOMPUTES PORTFOLIO AND RISK
000130* METRICS FROM THE CALLER'S SYMBOL AND POSITION TABLES AND OWNS THE
000140* STATUS-REPORT-FILE (STR.R00858 LAYOUT) - OPENS IT ON FIRST CALL,
000150* WRITES THE PERIODIC OR FINAL DETAIL LINES, CLOSES IT AFTER THE
000160* FINAL SUMMARY IS WRITTEN.
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. PORTFOLIO-AND-RISK-MANAGER.
000190 AUTHOR. PJK.
000200 INSTALLATION. MARKET DATA SERVICES.
000210 DATE-WRITTEN. 07/19/1993.
000220 DATE-COMPILED. 07/19/1993.
000230 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000240*----------------------------------------------------------------
000250* CHANGE LOG
000260*----------------------------------------------------------------
000270* 07/19/93 PJK  ORIGINAL - PORTFOLIO TOTALS AND MARGIN USED ONLY
000280* 08/30/96 CFT  ADDED DRAWDOWN AND WIN-RATE METRICS (REQ TK-0612)
000290* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000300* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000310* 05/03/01 MNO  ADDED OPEN-POSITION DETAIL LINES (REQ TK-0739)
000320* 10/11/03 MNO  ADDED FINAL SUMMARY DETAIL LINE (REQ TK-0774)
000330* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000340* 04/02/09 DST  MOVED FILE OWNERSHIP HERE FROM TSM.B01000 (TK-0851)
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410 SELECT STATUS-REPORT-FILE ASSIGN TO STATRPT
000420     ORGANIZATION IS LINE SEQUENTIAL
000430     FILE STATUS IS PR-STR-FILE-STATUS.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  STATUS-REPORT-FILE
000470 LABEL RECORDS ARE STANDARD.
000480 01  STATUS-REPORT-LINE.
000490 05  RECORD-TYPE-CD             PIC X(01).
000500     88  RECORD-TYPE-HEADER             VALUE 'H'.
000510     88  RECORD-TYPE-PORTFOLIO          VALUE 'P'.
000520     88  RECORD-TYPE-RISK               VALUE 'R'.
000530     88  RECORD-TYPE-POSITION           VALUE 'O'.
000540     88  RECORD-TYPE-SUMMARY            VALUE 'S'.
000550 05  HEADER-RECORD-AREA.
000560     10  HDR-TICK-NO                PIC 9(06).
000570     10  HDR-TOTAL-TICKS            PIC 9(06).
000580     10  HDR-CLOSED-TRADE-CT        PIC 9(06).
000590     10  HDR-OPEN-POSITION-CT       PIC 9(04).
000600     10  FILLER                     PIC X(178).
000610 05  PORTFOLIO-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000620     10  PFD-CURRENCY-SIGN          PIC X(01).
000630     10  PFD-INITIAL-CAPITAL        PIC 9(09).9(02).
000640     10  PFD-TOTAL-VALUE            PIC 9(09).9(02).
000650     10  PFD-VALUE-PCT-SIGN         PIC X(01).
000660     10  PFD-VALUE-PCT              PIC 9(05).9(02).
000670     10  PFD-CASH-AVAILABLE         PIC 9(09).9(02).
000680     10  PFD-PNL-SIGN               PIC X(01).
000690     10  PFD-TOTAL-PNL              PIC 9(09).9(02).
000700     10  PFD-PNL-PCT-SIGN           PIC X(01).
000710     10  PFD-PNL-PCT                PIC 9(05).9(02).
000720     10  PFD-WIN-RATE-PCT           PIC 9(03).9(01).
000730     10  FILLER                     PIC X(146).
000740 05  RISK-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000750     10  RSK-MARGIN-USED            PIC 9(09).9(02).
000760     10  RSK-MARGIN-AVAILABLE       PIC 9(09).9(02).
000770     10  RSK-MARGIN-UTIL-PCT        PIC 9(05).9(02).
000780     10  RSK-TOTAL-EXPOSURE         PIC 9(09).9(02).
000790     10  RSK-UNREAL-PNL-SIGN        PIC X(01).
000800     10  RSK-UNREALIZED-PNL         PIC 9(09).9(02).
000810     10  RSK-REAL-PNL-SIGN          PIC X(01).
000820     10  RSK-REALIZED-PNL           PIC 9(09).9(02).
000830     10  FILLER                     PIC X(151).
000840 05  POSITION-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000850     10  POD-SYMBOL                 PIC X(10).
000860     10  POD-SIDE                   PIC X(05).
000870         88  POD-SIDE-LONG                  VALUE 'LONG '.
000880         88  POD-SIDE-SHORT                 VALUE 'SHORT'.
000890     10  POD-QUANTITY               PIC 9(09).
000900     10  POD-ENTRY-PRICE            PIC 9(09).9(04).
000910     10  POD-CURRENT-PRICE          PIC 9(09).9(04).
000920     10  POD-UNREAL-PNL-SIGN        PIC X(01).
000930     10  POD-UNREAL-PNL             PIC 9(11).9(02).
000940     10  POD-UNREAL-PNL-PCT-SGN     PIC X(01).
000950     10  POD-UNREAL-PNL-PCT         PIC 9(05).9(02).
000960     10  FILLER                     PIC X(133).
000970 05  SUMMARY-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000980     10  SUM-INITIAL-CAPITAL        PIC 9(09).9(02).
000990     10  SUM-FINAL-VALUE            PIC 9(09).9(02).
001000     10  SUM-PNL-SIGN               PIC X(01).
001010     10  SUM-TOTAL-PNL              PIC 9(09).9(02).
001020     10  SUM-PNL-PCT-SIGN           PIC X(01).
001030     10  SUM-PNL-PCT                PIC 9(05).9(02).
001040     10  SUM-CLOSED-TRADE-CT        PIC 9(06).
001050     10  SUM-WIN-RATE-PCT           PIC 9(03).9(01).
001060     10  SUM-PROFIT-FACTOR          PIC 9(05).9(02).
001070         88  SUM-PROFIT-FACTOR-INFINITE     VALUE 99999.99.
001080     10  SUM-AVERAGE-WIN            PIC 9(09).9(02).
001090     10  SUM-AVERAGE-LOSS           PIC 9(09).9(02).
001100     10  SUM-MAX-DRAWDOWN           PIC 9(09).9(02).
001110     10  SUM-MAX-DRAWDOWN-PCT       PIC 9(05).9(02).
001120     10  FILLER                     PIC X(112).
001130 WORKING-STORAGE SECTION.
001140 01  PR-STR-FILE-STATUS             PIC X(02).
001150 01  PR-FIRST-CALL-SW               PIC X(01)  VALUE 'Y'.
001160     88  PR-FIRST-CALL                    VALUE 'Y'.
001170 01  PR-SUB                         PIC 9(02) COMP.
001180 01  PR-OPEN-POSITION-CT            PIC 9(04) COMP.
001190 01  PR-MARGIN-USED-TOTAL           PIC S9(11)V9(02) COMP-3.
001200 01  PR-AVAILABLE-MARGIN            PIC S9(11)V9(02) COMP-3.
001210 01  PR-MARGIN-UTIL-PCT             PIC S9(05)V9(02) COMP-3.
001220 01  PR-TOTAL-EXPOSURE              PIC S9(11)V9(02) COMP-3.
001230 01  PR-UNREALIZED-PNL-TOTAL        PIC S9(11)V9(02) COMP-3.
001240 01  PR-TOTAL-VALUE                 PIC S9(11)V9(02) COMP-3.
001250 01  PR-TOTAL-PNL                   PIC S9(11)V9(02) COMP-3.
001260 01  PR-TOTAL-PNL-PCT               PIC S9(05)V9(02) COMP-3.
001270 01  PR-VALUE-PCT                   PIC S9(05)V9(02) COMP-3.
001280 01  PR-WIN-RATE-PCT                PIC S9(03)V9(01) COMP-3.
001290 01  PR-PROFIT-FACTOR               PIC S9(05)V9(02) COMP-3.
001300 01  PR-AVERAGE-WIN                 PIC S9(09)V9(02) COMP-3.
001310 01  PR-AVERAGE-LOSS                PIC S9(09)V9(02) COMP-3.
001320 01  PR-ONE-POS-VALUE               PIC S9(09)V9(02) COMP-3.
001330 01  PR-ONE-POS-MARGIN              PIC S9(09)V9(02) COMP-3.
001340 01  PR-ONE-POS-CURR-PRICE          PIC S9(09)V9(04) COMP-3.
001350 01  PR-ONE-POS-UNREAL-PNL          PIC S9(11)V9(02) COMP-3.
001360 01  PR-ONE-POS-UNREAL-PCT          PIC S9(05)V9(02) COMP-3.
001370 01  PR-ONE-POS-ABS-QTY             PIC 9(09) COMP.
001380 01  PR-MAX-LEV-CAPITAL             PIC S9(11)V9(02) COMP-3.
001390 01  PR-CURRENCY-WORK.
001400 05  PR-CCY-SIGN                PIC X(01).
001410 01  PR-CURRENCY-ALT REDEFINES PR-CURRENCY-WORK.
001420 05  FILLER                     PIC X(01).
001430 01  PR-EDIT-WORK.
001440 05  PR-EDIT-MONEY               PIC 9(09)V9(02).
001450 05  PR-EDIT-PCT                 PIC S9(05)V9(02).
001460 01  PR-EDIT-ALT REDEFINES PR-EDIT-WORK.
001470 05  FILLER                     PIC X(13).
001480 LINKAGE SECTION.
001490 01  LK-REPORT-TYPE-SW             PIC X(01).
001500     88  LK-RPT-IS-PERIODIC              VALUE 'P'.
001510     88  LK-RPT-IS-FINAL                 VALUE 'F'.
001520 01  LK-CURRENT-TICK-NO            PIC 9(06) COMP.
001530 01  LK-NUMBER-OF-TICKS            PIC 9(06) COMP.
001540 01  LK-INITIAL-CAPITAL            PIC S9(09)V9(02) COMP-3.
001550 01  LK-CASH-BALANCE               PIC S9(11)V9(02) COMP-3.
001560 01  LK-MAX-LEVERAGE               PIC 9(02)V9(02) COMP-3.
001570 01  LK-SYMBOL-COUNT                PIC 9(02) COMP.
001580 01  LK-SYM-TABLE.
001590 05  LK-SYM-ENTRY OCCURS 20 TIMES.
001600     10  LKS-SYMBOL             PIC X(10).
001610     10  LKS-MARKET-TYPE        PIC X(01).
001620     10  LKS-LOT-SIZE           PIC 9(05).
001630     10  LKS-MARGIN-REQ         PIC V9(04).
001640     10  LKS-CURRENCY           PIC X(03).
001650 01  LK-POS-TABLE.
001660 05  LK-POS-ENTRY OCCURS 20 TIMES.
001670     10  LKP-HAS-POSITION       PIC X(01).
001680         88  LKP-IS-OPEN                VALUE 'Y'.
001690     10  LKP-QUANTITY           PIC S9(09).
001700     10  LKP-ENTRY-PRICE        PIC S9(09)V9(04) COMP-3.
001710     10  LKP-ENTRY-TICK         PIC 9(06).
001720     10  LKP-LEVERAGE           PIC 9(02)V9(02) COMP-3.
001730     10  LKP-CURRENT-PRICE      PIC S9(09)V9(04) COMP-3.
001740 01  LK-REALIZED-PNL-TOTAL         PIC S9(11)V9(02) COMP-3.
001750 01  LK-CLOSED-TRADE-CT            PIC 9(06) COMP.
001760 01  LK-WINNING-TRADE-CT           PIC 9(06) COMP.
001770 01  LK-LOSING-TRADE-CT            PIC 9(06) COMP.
001780 01  LK-GROSS-PROFIT                PIC S9(11)V9(02) COMP-3.
001790 01  LK-GROSS-LOSS                  PIC S9(11)V9(02) COMP-3.
001800 01  LK-MAX-DRAWDOWN-AMT            PIC S9(11)V9(02) COMP-3.
001810 01  LK-MAX-DRAWDOWN-PCT            PIC S9(05)V9(02) COMP-3.
001820 PROCEDURE DIVISION USING LK-REPORT-TYPE-SW LK-CURRENT-TICK-NO
001830     LK-NUMBER-OF-TICKS LK-INITIAL-CAPITAL LK-CASH-BALANCE
001840     LK-MAX-LEVERAGE LK-SYMBOL-COUNT LK-SYM-TABLE LK-POS-TABLE
001850     LK-REALIZED-PNL-TOTAL LK-CLOSED-TRADE-CT LK-WINNING-TRADE-CT
001860     LK-LOSING-TRADE-CT LK-GROSS-PROFIT LK-GROSS-LOSS
001870     LK-MAX-DRAWDOWN-AMT LK-MAX-DRAWDOWN-PCT.
001880 0000-MAIN-CONTROL.
001890 IF PR-FIRST-CALL
001900     OPEN OUTPUT STATUS-REPORT-FILE
001910     MOVE 'N' TO PR-FIRST-CALL-SW
001920 END-IF.
001930 MOVE LKS-CURRENCY (1) TO PR-CCY-SIGN.
001940 IF LKS-CURRENCY (1) EQUAL 'INR'
001950     MOVE 'R' TO PR-CCY-SIGN
001960 ELSE
001970     MOVE '$' TO PR-CCY-SIGN.
001980 PERFORM 3100-COMPUTE-RISK-METRICS THRU 3100-EXIT.
001990 PERFORM 3200-COMPUTE-PORTFOLIO-METRICS THRU 3200-EXIT.
002000 IF LK-RPT-IS-PERIODIC
002010     PERFORM 3300-WRITE-PERIODIC-REPORT THRU 3300-EXIT
002020 ELSE
002030     PERFORM 3400-WRITE-FINAL-SUMMARY THRU 3400-EXIT
002040     CLOSE STATUS-REPORT-FILE.
002050 0000-EXIT.
002060 EXIT PROGRAM.
002070 3100-COMPUTE-RISK-METRICS.
002080 MOVE ZERO TO PR-MARGIN-USED-TOTAL PR-TOTAL-EXPOSURE.
002090 MOVE ZERO TO PR-UNREALIZED-PNL-TOTAL PR-OPEN-POSITION-CT.
002100 PERFORM 3110-ACCUM-ONE-POSITION THRU 3110-EXIT
002110     VARYING PR-SUB FROM 1 BY 1 UNTIL PR-SUB > LK-SYMBOL-COUNT.
002120 COMPUTE PR-MAX-LEV-CAPITAL ROUNDED =
002130     LK-CASH-BALANCE * LK-MAX-LEVERAGE.
002140 IF PR-MAX-LEV-CAPITAL LESS THAN ZERO
002150     MOVE ZERO TO PR-MAX-LEV-CAPITAL.
002160 COMPUTE PR-AVAILABLE-MARGIN ROUNDED =
002170     PR-MAX-LEV-CAPITAL - PR-MARGIN-USED-TOTAL.
002180 IF PR-AVAILABLE-MARGIN LESS THAN ZERO
002190     MOVE ZERO TO PR-AVAILABLE-MARGIN.
002200 IF PR-MAX-LEV-CAPITAL EQUAL ZERO
002210     MOVE ZERO TO PR-MARGIN-UTIL-PCT
002220 ELSE
002230     COMPUTE PR-MARGIN-UTIL-PCT ROUNDED =
002240         100 * (PR-MARGIN-USED-TOTAL / PR-MAX-LEV-CAPITAL).
002250 3100-EXIT.
002260 EXIT.
002270 3110-ACCUM-ONE-POSITION.
002280 IF NOT LKP-IS-OPEN (PR-SUB)
002290     GO TO 3110-EXIT.
002300 ADD 1 TO PR-OPEN-POSITION-CT.
002310 IF LKP-CURRENT-PRICE (PR-SUB) EQUAL ZERO
002320     MOVE LKP-ENTRY-PRICE (PR-SUB) TO PR-ONE-POS-CURR-PRICE
002330 ELSE
002340     MOVE LKP-CURRENT-PRICE (PR-SUB) TO PR-ONE-POS-CURR-PRICE.
002350 IF LKP-QUANTITY (PR-SUB) GREATER THAN ZERO
002360     MOVE LKP-QUANTITY (PR-SUB) TO PR-ONE-POS-ABS-QTY
002370 ELSE
002380     COMPUTE PR-ONE-POS-ABS-QTY = 0 - LKP-QUANTITY (PR-SUB).
002390 COMPUTE PR-ONE-POS-VALUE ROUNDED =
002400     PR-ONE-POS-ABS-QTY * PR-ONE-POS-CURR-PRICE.
002410 COMPUTE PR-ONE-POS-MARGIN ROUNDED =
002420     PR-ONE-POS-VALUE / LKP-LEVERAGE (PR-SUB).
002430 COMPUTE PR-ONE-POS-UNREAL-PNL ROUNDED =
002440     (PR-ONE-POS-CURR-PRICE - LKP-ENTRY-PRICE (PR-SUB))
002450     * LKP-QUANTITY (PR-SUB).
002460 ADD PR-ONE-POS-MARGIN TO PR-MARGIN-USED-TOTAL.
002470 ADD PR-ONE-POS-VALUE TO PR-TOTAL-EXPOSURE.
002480 ADD PR-ONE-POS-UNREAL-PNL TO PR-UNREALIZED-PNL-TOTAL.
002490 3110-EXIT.
002500 EXIT.
002510 3200-COMPUTE-PORTFOLIO-METRICS.
002520 COMPUTE PR-TOTAL-VALUE ROUNDED =
002530     LK-CASH-BALANCE + PR-UNREALIZED-PNL-TOTAL.
002540 COMPUTE PR-TOTAL-PNL ROUNDED =
002550     LK-REALIZED-PNL-TOTAL + PR-UNREALIZED-PNL-TOTAL.
002560 IF LK-INITIAL-CAPITAL EQUAL ZERO
002570     MOVE ZERO TO PR-TOTAL-PNL-PCT PR-VALUE-PCT
002580 ELSE
002590     COMPUTE PR-TOTAL-PNL-PCT ROUNDED =
002600         100 * (PR-TOTAL-PNL / LK-INITIAL-CAPITAL)
002610     COMPUTE PR-VALUE-PCT ROUNDED =
002620         100 * ((PR-TOTAL-VALUE - LK-INITIAL-CAPITAL) /
002630             LK-INITIAL-CAPITAL).
002640 IF LK-CLOSED-TRADE-CT EQUAL ZERO
002650     MOVE ZERO TO PR-WIN-RATE-PCT PR-AVERAGE-WIN PR-AVERAGE-LOSS
002660     MOVE ZERO TO PR-PROFIT-FACTOR
002670 ELSE
002680     COMPUTE PR-WIN-RATE-PCT ROUNDED =
002690         100 * (LK-WINNING-TRADE-CT / LK-CLOSED-TRADE-CT)
002700     PERFORM 3210-COMPUTE-AVERAGES THRU 3210-EXIT
002710     PERFORM 3220-COMPUTE-PROFIT-FACTOR THRU 3220-EXIT.
002720 3200-EXIT.
002730 EXIT.
002740 3210-COMPUTE-AVERAGES.
002750 IF LK-WINNING-TRADE-CT EQUAL ZERO
002760     MOVE ZERO TO PR-AVERAGE-WIN
002770 ELSE
002780     COMPUTE PR-AVERAGE-WIN ROUNDED =
002790         LK-GROSS-PROFIT / LK-WINNING-TRADE-CT.
002800 IF LK-LOSING-TRADE-CT EQUAL ZERO
002810     MOVE ZERO TO PR-AVERAGE-LOSS
002820 ELSE
002830     COMPUTE PR-AVERAGE-LOSS ROUNDED =
002840         LK-GROSS-LOSS / LK-LOSING-TRADE-CT.
002850 3210-EXIT.
002860 EXIT.
002870 3220-COMPUTE-PROFIT-FACTOR.
002880 IF LK-GROSS-LOSS EQUAL ZERO
002890     MOVE 99999.99 TO PR-PROFIT-FACTOR
002900 ELSE
002910     COMPUTE PR-PROFIT-FACTOR ROUNDED =
002920         LK-GROSS-PROFIT / (0 - LK-GROSS-LOSS).
002930 3220-EXIT.
002940 EXIT.
002950 3300-WRITE-PERIODIC-REPORT.
002960 MOVE SPACES TO STATUS-REPORT-LINE.
002970 MOVE 'H' TO RECORD-TYPE-CD.
002980 MOVE LK-CURRENT-TICK-NO TO HDR-TICK-NO.
002990 MOVE LK-NUMBER-OF-TICKS TO HDR-TOTAL-TICKS.
003000 MOVE LK-CLOSED-TRADE-CT TO HDR-CLOSED-TRADE-CT.
003010 MOVE PR-OPEN-POSITION-CT TO HDR-OPEN-POSITION-CT.
003020 WRITE STATUS-REPORT-LINE.
003030 MOVE SPACES TO STATUS-REPORT-LINE.
003040 MOVE 'P' TO RECORD-TYPE-CD.
003050 MOVE PR-CCY-SIGN TO PFD-CURRENCY-SIGN.
003060 MOVE LK-INITIAL-CAPITAL TO PFD-INITIAL-CAPITAL.
003070 MOVE PR-TOTAL-VALUE TO PFD-TOTAL-VALUE.
003080 PERFORM 3310-SET-SIGN-VALUE-PCT THRU 3310-EXIT.
003090 MOVE LK-CASH-BALANCE TO PFD-CASH-AVAILABLE.
003100 PERFORM 3320-SET-SIGN-TOTAL-PNL THRU 3320-EXIT.
003110 MOVE PR-WIN-RATE-PCT TO PFD-WIN-RATE-PCT.
003120 WRITE STATUS-REPORT-LINE.
003130 MOVE SPACES TO STATUS-REPORT-LINE.
003140 MOVE 'R' TO RECORD-TYPE-CD.
003150 MOVE PR-MARGIN-USED-TOTAL TO RSK-MARGIN-USED.
003160 MOVE PR-AVAILABLE-MARGIN TO RSK-MARGIN-AVAILABLE.
003170 MOVE PR-MARGIN-UTIL-PCT TO RSK-MARGIN-UTIL-PCT.
003180 MOVE PR-TOTAL-EXPOSURE TO RSK-TOTAL-EXPOSURE.
003190 IF PR-UNREALIZED-PNL-TOTAL LESS THAN ZERO
003200     MOVE '-' TO RSK-UNREAL-PNL-SIGN
003210     COMPUTE RSK-UNREALIZED-PNL = 0 - PR-UNREALIZED-PNL-TOTAL
003220 ELSE
003230     MOVE '+' TO RSK-UNREAL-PNL-SIGN
003240     MOVE PR-UNREALIZED-PNL-TOTAL TO RSK-UNREALIZED-PNL.
003250 IF LK-REALIZED-PNL-TOTAL LESS THAN ZERO
003260     MOVE '-' TO RSK-REAL-PNL-SIGN
003270     COMPUTE RSK-REALIZED-PNL = 0 - LK-REALIZED-PNL-TOTAL
003280 ELSE
003290     MOVE '+' TO RSK-REAL-PNL-SIGN
003300     MOVE LK-REALIZED-PNL-TOTAL TO RSK-REALIZED-PNL.
003310 WRITE STATUS-REPORT-LINE.
003320 IF PR-OPEN-POSITION-CT GREATER THAN ZERO
003330     PERFORM 3330-WRITE-POSITION-LINE THRU 3330-EXIT
003340         VARYING PR-SUB FROM 1 BY 1 UNTIL PR-SUB > LK-SYMBOL-COUNT.
003350 3300-EXIT.
003360 EXIT.
003370 3310-SET-SIGN-VALUE-PCT.
003380 IF PR-VALUE-PCT LESS THAN ZERO
003390     MOVE '-' TO PFD-VALUE-PCT-SIGN
003400     COMPUTE PFD-VALUE-PCT = 0 - PR-VALUE-PCT
003410 ELSE
003420     MOVE '+' TO PFD-VALUE-PCT-SIGN
003430     MOVE PR-VALUE-PCT TO PFD-VALUE-PCT.
003440 3310-EXIT.
003450 EXIT.
003460 3320-SET-SIGN-TOTAL-PNL.
003470 IF PR-TOTAL-PNL LESS THAN ZERO
003480     MOVE '-' TO PFD-PNL-SIGN
003490     COMPUTE PFD-TOTAL-PNL = 0 - PR-TOTAL-PNL
003500 ELSE
003510     MOVE '+' TO PFD-PNL-SIGN
003520     MOVE PR-TOTAL-PNL TO PFD-TOTAL-PNL.
003530 IF PR-TOTAL-PNL-PCT LESS THAN ZERO
003540     MOVE '-' TO PFD-PNL-PCT-SIGN
003550     COMPUTE PFD-PNL-PCT = 0 - PR-TOTAL-PNL-PCT
003560 ELSE
003570     MOVE '+' TO PFD-PNL-PCT-SIGN
003580     MOVE PR-TOTAL-PNL-PCT TO PFD-PNL-PCT.
003590 3320-EXIT.
003600 EXIT.
003610 3330-WRITE-POSITION-LINE.
003620 IF NOT LKP-IS-OPEN (PR-SUB)
003630     GO TO 3330-EXIT.
003640 MOVE SPACES TO STATUS-REPORT-LINE.
003650 MOVE 'O' TO RECORD-TYPE-CD.
003660 MOVE LKS-SYMBOL (PR-SUB) TO POD-SYMBOL.
003670 IF LKP-QUANTITY (PR-SUB) GREATER THAN ZERO
003680     MOVE 'LONG ' TO POD-SIDE
003690     MOVE LKP-QUANTITY (PR-SUB) TO POD-QUANTITY
003700 ELSE
003710     MOVE 'SHORT' TO POD-SIDE
003720     COMPUTE POD-QUANTITY = 0 - LKP-QUANTITY (PR-SUB).
003730 MOVE LKP-ENTRY-PRICE (PR-SUB) TO POD-ENTRY-PRICE.
003740 IF LKP-CURRENT-PRICE (PR-SUB) EQUAL ZERO
003750     MOVE LKP-ENTRY-PRICE (PR-SUB) TO POD-CURRENT-PRICE
003760 ELSE
003770     MOVE LKP-CURRENT-PRICE (PR-SUB) TO POD-CURRENT-PRICE.
003780 COMPUTE PR-ONE-POS-UNREAL-PNL ROUNDED =
003790     (POD-CURRENT-PRICE - LKP-ENTRY-PRICE (PR-SUB))
003800     * LKP-QUANTITY (PR-SUB).
003810 IF PR-ONE-POS-UNREAL-PNL LESS THAN ZERO
003820     MOVE '-' TO POD-UNREAL-PNL-SIGN
003830     COMPUTE POD-UNREAL-PNL = 0 - PR-ONE-POS-UNREAL-PNL
003840 ELSE
003850     MOVE '+' TO POD-UNREAL-PNL-SIGN
003860     MOVE PR-ONE-POS-UNREAL-PNL TO POD-UNREAL-PNL.
003870 IF LKP-ENTRY-PRICE (PR-SUB) EQUAL ZERO
003880     MOVE ZERO TO PR-ONE-POS-UNREAL-PCT
003890 ELSE
003900     COMPUTE PR-ONE-POS-UNREAL-PCT ROUNDED =
003910         ((POD-CURRENT-PRICE - LKP-ENTRY-PRICE (PR-SUB)) /
003920         LKP-ENTRY-PRICE (PR-SUB)) * 100 * LKP-LEVERAGE (PR-SUB)
003930     IF LKP-QUANTITY (PR-SUB) LESS THAN ZERO
003940         COMPUTE PR-ONE-POS-UNREAL-PCT = 0 - PR-ONE-POS-UNREAL-PCT
003950     END-IF.
003960 IF PR-ONE-POS-UNREAL-PCT LESS THAN ZERO
003970     MOVE '-' TO POD-UNREAL-PNL-PCT-SGN
003980     COMPUTE POD-UNREAL-PNL-PCT = 0 - PR-ONE-POS-UNREAL-PCT
003990 ELSE
004000     MOVE '+' TO POD-UNREAL-PNL-PCT-SGN
004010     MOVE PR-ONE-POS-UNREAL-PCT TO POD-UNREAL-PNL-PCT.
004020 WRITE STATUS-REPORT-LINE.
004030 3330-EXIT.
004040 EXIT.
004050 3400-WRITE-FINAL-SUMMARY.
004060 MOVE SPACES TO STATUS-REPORT-LINE.
004070 MOVE 'S' TO RECORD-TYPE-CD.
004080 MOVE LK-INITIAL-CAPITAL TO SUM-INITIAL-CAPITAL.
004090 MOVE PR-TOTAL-VALUE TO SUM-FINAL-VALUE.
004100 IF PR-TOTAL-PNL LESS THAN ZERO
004110     MOVE '-' TO SUM-PNL-SIGN
004120     COMPUTE SUM-TOTAL-PNL = 0 - PR-TOTAL-PNL
004130 ELSE
004140     MOVE '+' TO SUM-PNL-SIGN
004150     MOVE PR-TOTAL-PNL TO SUM-TOTAL-PNL.
004160 IF PR-TOTAL-PNL-PCT LESS THAN ZERO
004170     MOVE '-' TO SUM-PNL-PCT-SIGN
004180     COMPUTE SUM-PNL-PCT = 0 - PR-TOTAL-PNL-PCT
004190 ELSE
004200     MOVE '+' TO SUM-PNL-PCT-SIGN
004210     MOVE PR-TOTAL-PNL-PCT TO SUM-PNL-PCT.
004220 MOVE LK-CLOSED-TRADE-CT TO SUM-CLOSED-TRADE-CT.
004230 IF LK-CLOSED-TRADE-CT GREATER THAN ZERO
004240     MOVE PR-WIN-RATE-PCT TO SUM-WIN-RATE-PCT
004250     MOVE PR-PROFIT-FACTOR TO SUM-PROFIT-FACTOR
004260     MOVE PR-AVERAGE-WIN TO SUM-AVERAGE-WIN
004270     MOVE PR-AVERAGE-LOSS TO SUM-AVERAGE-LOSS
004280 ELSE
004290     MOVE ZERO TO SUM-WIN-RATE-PCT SUM-PROFIT-FACTOR
004300     MOVE ZERO TO SUM-AVERAGE-WIN SUM-AVERAGE-LOSS.
004310 MOVE LK-MAX-DRAWDOWN-AMT TO SUM-MAX-DRAWDOWN.
004320 MOVE LK-MAX-DRAWDOWN-PCT TO SUM-MAX-DRAWDOWN-PCT.
004330 WRITE STATUS-REPORT-LINE.
004340 3400-EXIT.
004350 EXIT.
