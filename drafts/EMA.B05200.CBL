000100* EMA.B05200 - EXPONENTIAL MOVING AVERAGE CROSSOVER STRATEGY
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS EMA CROSSOVER.  COMPARES THE 12-BAR
000130* AND 26-BAR EXPONENTIAL MOVING AVERAGES ON THE CURRENT AND PRIOR BAR TO
000140* DETECT A GOLDEN CROSS (BUY/CLOSE-SHORT) OR DEATH CROSS
000150* (SELL/CLOSE-LONG).
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. EMA-CROSSOVER-STRATEGY.
000180 AUTHOR. PJK.
000190 INSTALLATION. MARKET DATA SERVICES.
000200 DATE-WRITTEN. 07/19/1993.
000210 DATE-COMPILED. 07/19/1993.
000220 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000230*----------------------------------------------------------------
000240* CHANGE LOG
000250*----------------------------------------------------------------
000260* 07/19/93 PJK  ORIGINAL - 12/26 GOLDEN AND DEATH CROSS
000270* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000280* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000290* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 DATA DIVISION.
000350 WORKING-STORAGE SECTION.
000360 01  EC-SHORT-PERIOD             PIC 9(04) COMP VALUE 12.
000370 01  EC-LONG-PERIOD              PIC 9(04) COMP VALUE 26.
000380 01  EC-VALID-SW                 PIC X(01).
000390     88  EC-VALUE-IS-VALID              VALUE 'Y'.
000400 01  EC-CURR-SHORT-EMA           PIC S9(09)V9(04) COMP-3.
000410 01  EC-CURR-LONG-EMA            PIC S9(09)V9(04) COMP-3.
000420 01  EC-PREV-SHORT-EMA           PIC S9(09)V9(04) COMP-3.
000430 01  EC-PREV-LONG-EMA            PIC S9(09)V9(04) COMP-3.
000440 01  EC-PRIOR-HIST-WORK.
000450 05  EC-PRIOR-BAR-COUNT        PIC 9(04) COMP.
000460 05  EC-PRIOR-CLOSE OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000470 05  EC-PRIOR-HIGH  OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000480 05  EC-PRIOR-LOW   OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000490 05  EC-PRIOR-VOLUME OCCURS 60 TIMES PIC 9(09) COMP.
000500 01  EC-GOLDEN-CROSS-SW          PIC X(01)  VALUE 'N'.
000510     88  EC-IS-GOLDEN-CROSS            VALUE 'Y'.
000520 01  EC-DEATH-CROSS-SW           PIC X(01)  VALUE 'N'.
000530     88  EC-IS-DEATH-CROSS             VALUE 'Y'.
000540 01  EC-CROSS-ALT REDEFINES EC-GOLDEN-CROSS-SW.
000550 05  FILLER                    PIC X(01).
000560 01  EC-SPREAD-WORK.
000570 05  EC-EMA-SPREAD             PIC S9(09)V9(04) COMP-3.
000580 01  EC-SPREAD-ALT REDEFINES EC-SPREAD-WORK.
000590 05  FILLER                    PIC X(07).
000600 01  EC-SUB-WORK.
000610 05  EC-SUB2                   PIC 9(02) COMP.
000620 01  EC-SUB-ALT REDEFINES EC-SUB-WORK.
000630 05  FILLER                    PIC X(02).
000640 LINKAGE SECTION.
000650 01  LK-HIST-ENTRY.
000660 05  LK-BAR-COUNT               PIC 9(04) COMP.
000670 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000680 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000690 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000700 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000710 01  LK-POSITION-QTY              PIC S9(09).
000720 01  LK-SIGNAL-CODE               PIC X(05).
000730 01  LK-SIGNAL-REASON             PIC X(60).
000740 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-POSITION-QTY
000750     LK-SIGNAL-CODE LK-SIGNAL-REASON.
000760 0000-MAIN-CONTROL.
000770 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000780 MOVE SPACES TO LK-SIGNAL-REASON.
000790 MOVE 'N' TO EC-GOLDEN-CROSS-SW EC-DEATH-CROSS-SW.
000800 IF LK-BAR-COUNT LESS THAN EC-LONG-PERIOD + 1
000810     MOVE 'INSUFFICIENT DATA' TO LK-SIGNAL-REASON
000820     GO TO 0000-EXIT.
000830 CALL 'EMA-ENTRY' USING LK-HIST-ENTRY EC-SHORT-PERIOD
000840     EC-CURR-SHORT-EMA EC-VALID-SW.
000850 IF NOT EC-VALUE-IS-VALID
000860     MOVE 'SHORT EMA UNDEFINED' TO LK-SIGNAL-REASON
000870     GO TO 0000-EXIT.
000880 CALL 'EMA-ENTRY' USING LK-HIST-ENTRY EC-LONG-PERIOD
000890     EC-CURR-LONG-EMA EC-VALID-SW.
000900 IF NOT EC-VALUE-IS-VALID
000910     MOVE 'LONG EMA UNDEFINED' TO LK-SIGNAL-REASON
000920     GO TO 0000-EXIT.
000930 PERFORM 0100-BUILD-PRIOR-HISTORY THRU 0100-EXIT.
000940 CALL 'EMA-ENTRY' USING EC-PRIOR-HIST-WORK EC-SHORT-PERIOD
000950     EC-PREV-SHORT-EMA EC-VALID-SW.
000960 IF NOT EC-VALUE-IS-VALID
000970     MOVE 'PRIOR SHORT EMA UNDEFINED' TO LK-SIGNAL-REASON
000980     GO TO 0000-EXIT.
000990 CALL 'EMA-ENTRY' USING EC-PRIOR-HIST-WORK EC-LONG-PERIOD
001000     EC-PREV-LONG-EMA EC-VALID-SW.
001010 IF NOT EC-VALUE-IS-VALID
001020     MOVE 'PRIOR LONG EMA UNDEFINED' TO LK-SIGNAL-REASON
001030     GO TO 0000-EXIT.
001040 IF EC-PREV-SHORT-EMA NOT GREATER THAN EC-PREV-LONG-EMA
001050     AND EC-CURR-SHORT-EMA GREATER THAN EC-CURR-LONG-EMA
001060     MOVE 'Y' TO EC-GOLDEN-CROSS-SW.
001070 IF EC-PREV-SHORT-EMA NOT LESS THAN EC-PREV-LONG-EMA
001080     AND EC-CURR-SHORT-EMA LESS THAN EC-CURR-LONG-EMA
001090     MOVE 'Y' TO EC-DEATH-CROSS-SW.
001100 IF LK-POSITION-QTY EQUAL ZERO
001110     PERFORM 1000-EVALUATE-FLAT THRU 1000-EXIT
001120 ELSE
001130 IF LK-POSITION-QTY GREATER THAN ZERO
001140     PERFORM 1100-EVALUATE-LONG THRU 1100-EXIT
001150 ELSE
001160     PERFORM 1200-EVALUATE-SHORT THRU 1200-EXIT.
001170 0000-EXIT.
001180 EXIT PROGRAM.
001190 0100-BUILD-PRIOR-HISTORY.
001200 COMPUTE EC-PRIOR-BAR-COUNT = LK-BAR-COUNT - 1.
001210 PERFORM 0110-COPY-ONE-PRIOR-BAR THRU 0110-EXIT
001220     VARYING EC-SUB2 FROM 1 BY 1 UNTIL EC-SUB2 > EC-PRIOR-BAR-COUNT.
001230 0100-EXIT.
001240 EXIT.
001250 0110-COPY-ONE-PRIOR-BAR.
001260 MOVE LK-CLOSE (EC-SUB2) TO EC-PRIOR-CLOSE (EC-SUB2).
001270 MOVE LK-HIGH (EC-SUB2) TO EC-PRIOR-HIGH (EC-SUB2).
001280 MOVE LK-LOW (EC-SUB2) TO EC-PRIOR-LOW (EC-SUB2).
001290 MOVE LK-VOLUME (EC-SUB2) TO EC-PRIOR-VOLUME (EC-SUB2).
001300 0110-EXIT.
001310 EXIT.
001320 1000-EVALUATE-FLAT.
001330 IF EC-IS-GOLDEN-CROSS
001340     MOVE 'BUY  ' TO LK-SIGNAL-CODE
001350     MOVE 'GOLDEN CROSS 12/26' TO LK-SIGNAL-REASON
001360 ELSE
001370 IF EC-IS-DEATH-CROSS
001380     MOVE 'SELL ' TO LK-SIGNAL-CODE
001390     MOVE 'DEATH CROSS 12/26' TO LK-SIGNAL-REASON.
001400 1000-EXIT.
001410 EXIT.
001420 1100-EVALUATE-LONG.
001430 IF EC-IS-DEATH-CROSS
001440     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001450     MOVE 'DEATH CROSS - EXIT LONG' TO LK-SIGNAL-REASON.
001460 1100-EXIT.
001470 EXIT.
001480 1200-EVALUATE-SHORT.
001490 IF EC-IS-GOLDEN-CROSS
001500     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001510     MOVE 'GOLDEN CROSS - EXIT SHORT' TO LK-SIGNAL-REASON.
001520 1200-EXIT.
001530 EXIT.
