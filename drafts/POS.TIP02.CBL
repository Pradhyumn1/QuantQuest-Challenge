000100* POS.TIP02 - POSITION AND TRADE HISTORY TABLE ENTRY
000110* DOCUMENTS THE OPEN-POSITION ROW, THE CLOSED-POSITION (TRADE
000120* HISTORY) ROW, AND THE EQUITY-HISTORY ROW CARRIED IN WORKING
000130* STORAGE BY THE EXECUTION ENGINE (EXE.B02000) AND THE
000140* PORTFOLIO/RISK MANAGER (PRT.B03000).  ONE PHYSICAL RECORD
000150* SHAPE, THREE LOGICAL VIEWS PER RECORD-CODE, SAME AS THE
000160* ORIGINAL DIRECT-FINANCIAL-ACTIVITY LAYOUT THIS MEMBER
000170* REPLACED.
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. POSITION-AND-HISTORY-TABLE.
000200AUTHOR. R HUTCHENS.
000210INSTALLATION. MARKET DATA SERVICES.
000220DATE-WRITTEN. 04/02/1987.
000230DATE-COMPILED. 04/02/1987.
000240SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000250*----------------------------------------------------------------
000260* CHANGE LOG
000270*----------------------------------------------------------------
000280* 04/02/87 RH   ORIGINAL LAYOUT - OPEN POSITION RECORD ONLY
000290* 09/22/88 RH   ADDED LEVERAGE FIELD PER RISK DEPT REQUEST
000300* 04/14/90 DLM  ADDED CLOSED-POSITION-AREA REDEFINE (TK-0336)
000310* 07/19/93 PJK  ADDED REALIZED-PNL-PCT (REQ TK-0514)
000320* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000330* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000340* 05/03/01 MNO  ADDED EQUITY-HISTORY-AREA REDEFINE (TK-0736)
000350* 10/11/03 MNO  ADDED PEAK-EQUITY TRACKING FIELDS (TK-0772)
000360* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS LONG-SHORT-CHAR IS "L" "S".
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440SELECT POSITION-DOC-FILE ASSIGN TO POSDOC
000450    ORGANIZATION IS LINE SEQUENTIAL
000460    FILE STATUS IS WS-POS-FILE-STATUS.
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  POSITION-DOC-FILE
000500LABEL RECORDS ARE STANDARD.
000510 01  POSITION-ACTIVITY-RECORD.
00052005  RECORD-CODE                PIC X(03).
000530    88  OPEN-POSITION-REC          VALUE 'OPN'.
000540    88  CLOSED-POSITION-REC        VALUE 'CLS'.
000550    88  EQUITY-HISTORY-REC         VALUE 'EQH'.
00056005  SEQUENCE-NUMBER            PIC 9(03).
00057005  DETAIL-RECORD-1.
000580    10  OPN-SYMBOL             PIC X(10).
000590    10  OPN-QUANTITY           PIC S9(09).
000600    10  OPN-ENTRY-PRICE        PIC S9(09)V9(04) COMP-3.
000610    10  OPN-ENTRY-TICK         PIC 9(06).
000620    10  OPN-LEVERAGE           PIC 9(02)V9(02) COMP-3.
000630    10  OPN-CURRENT-PRICE      PIC S9(09)V9(04) COMP-3.
000640    10  OPN-UNREAL-PNL         PIC S9(11)V9(02) COMP-3.
000650    10  OPN-UNREAL-PNL-PCT     PIC S9(05)V9(02) COMP-3.
000660    10  OPN-MARGIN-REQUIRED    PIC S9(11)V9(02) COMP-3.
000670    10  FILLER                 PIC X(20).
00068005  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
000690    10  CLS-SYMBOL             PIC X(10).
000700    10  CLS-QUANTITY           PIC S9(09).
000710    10  CLS-ENTRY-PRICE        PIC S9(09)V9(04) COMP-3.
000720    10  CLS-EXIT-PRICE         PIC S9(09)V9(04) COMP-3.
000730    10  CLS-ENTRY-TICK         PIC 9(06).
000740    10  CLS-EXIT-TICK          PIC 9(06).
000750    10  CLS-REALIZED-PNL       PIC S9(11)V9(02) COMP-3.
000760    10  CLS-REALIZED-PNL-PCT   PIC S9(05)V9(02) COMP-3.
000770    10  CLS-WIN-LOSS-CODE      PIC X(01).
000780        88  CLS-IS-WINNER          VALUE 'W'.
000790        88  CLS-IS-LOSER           VALUE 'L'.
000800        88  CLS-IS-SCRATCH         VALUE 'E'.
000810    10  FILLER                 PIC X(18).
00082005  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
000830    10  EQH-TICK-NO            PIC 9(06).
000840    10  EQH-EQUITY             PIC S9(11)V9(02) COMP-3.
000850    10  EQH-PEAK-EQUITY-TO-DT  PIC S9(11)V9(02) COMP-3.
000860    10  EQH-DRAWDOWN-AMT       PIC S9(11)V9(02) COMP-3.
000870    10  EQH-DRAWDOWN-PCT       PIC S9(05)V9(02) COMP-3.
000880    10  FILLER                 PIC X(40).
000890 WORKING-STORAGE SECTION.
000900 01  WS-POS-FILE-STATUS             PIC X(02).
000910 01  WS-DOC-POSITION-COUNT          PIC 9(05) COMP.
000920 01  WS-DOC-POS-CT-ALT REDEFINES WS-DOC-POSITION-COUNT.
000930     05  FILLER                     PIC X(04).
000940 PROCEDURE DIVISION.
000950 0000-DOCUMENTATION-ONLY.
000960MOVE ZERO TO WS-DOC-POSITION-COUNT.
000970DISPLAY 'POS.TIP02 IS A LAYOUT REFERENCE - NOT EXECUTED'.
000980STOP RUN.
