000100* TSM.B01000 - TRADING SIMULATION DRIVER
000110* MAIN BATCH LOOP FOR THE MULTI-MARKET TRADING SIMULATION.
000120* READS THE SYMBOL MASTER (SYM.TIP09 LAYOUT) AND THE PRICE TICK
000130* FILE (PTK.TIP01 LAYOUT), DRIVES SIGNAL GENERATION THROUGH THE
000140* SELECTED STRATEGY SUBPROGRAM, EXECUTES ORDERS THROUGH
000150* EXE.B02000, AND CALLS PRT.B03000 TO PRODUCE THE PERIODIC
000160* STATUS REPORT AND FINAL SUMMARY (STR.R00858 LAYOUT).  WRITES
000170* ONE TRADE LOG LINE (TLG.BALANCE LAYOUT) PER FILLED ORDER.
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. TRADING-SIMULATION-DRIVER.
000200 AUTHOR. D MERCADO.
000210 INSTALLATION. MARKET DATA SERVICES.
000220 DATE-WRITTEN. 05/11/1990.
000230 DATE-COMPILED. 05/11/1990.
000240 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000250* ----------------------------------------------------------------
000260* CHANGE LOG
000270* ----------------------------------------------------------------
000280* 05/11/90 DLM  ORIGINAL DRIVER - SINGLE SYMBOL, RSI ONLY
000290* 07/19/93 PJK  ADDED MULTI-SYMBOL TABLE (REQ TK-0519)
000300* 07/19/93 PJK  ADDED MA-CROSSOVER, EMA, STOCHASTIC CALLS
000310* 02/08/95 PJK  ADDED COMBINED AND ADAPTIVE STRATEGY CALLS
000320* 08/30/96 CFT  ADDED PERIODIC STATUS REPORT CALL (REQ TK-0612)
000330* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000340* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000350* 05/03/01 MNO  ADDED EQUITY HISTORY AND DRAWDOWN TRACKING
000360* 10/11/03 MNO  ADDED REJECTED-ORDER COUNTER (REQ TK-0775)
000370* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000380* 11/14/08 SHR  ADDED JAN-2026 EXPIRY LOT SIZE SWITCH (TK-0851)
000390* 04/02/09 DST  CONVERTED MOD TEST TO DISPLAY-INTERVAL DIVIDE
000400* 07/22/09 DST  RECOMPUTE MARGIN-USED BEFORE CLOSE FILLS (TK-0863)
000410* 07/22/09 DST  WIRED JAN-2026 LOT SWITCH INTO LIVE LOT SIZING
000420* 07/22/09 DST  ADDED REG FEE ACCUM AND TRAILER/BREAKDOWN LINES
000430* 07/22/09 DST  (BOTH ABOVE PER TK-0864)
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500 SELECT SYMBOL-MASTER-FILE ASSIGN TO SYMTAB
000510     ORGANIZATION IS LINE SEQUENTIAL
000520     FILE STATUS IS WS-SYM-FILE-STATUS.
000530 SELECT PRICE-TICK-FILE ASSIGN TO PRICETIK
000540     ORGANIZATION IS LINE SEQUENTIAL
000550     FILE STATUS IS WS-PTK-FILE-STATUS.
000560 SELECT TRADE-LOG-FILE ASSIGN TO TRADELOG
000570     ORGANIZATION IS LINE SEQUENTIAL
000580     FILE STATUS IS WS-TLG-FILE-STATUS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  SYMBOL-MASTER-FILE
000620 LABEL RECORDS ARE STANDARD.
000630 01  WS-SYM-MASTER-RECORD.
000640 05  SYM-RECORD-CODE            PIC X(03).
000650     88  MASTER-DETAIL-REC          VALUE 'MDR'.
000660     88  LOT-SIZE-TABLE-REC         VALUE 'LST'.
000670 05  SYM-SEQUENCE-NUMBER        PIC 9(03).
000680 05  SYM-DETAIL-AREA-1.
000690     10  SYM-SYMBOL             PIC X(10).
000700     10  SYM-MARKET-TYPE        PIC X(01).
000710     10  SYM-LOT-SIZE           PIC 9(05).
000720     10  SYM-MARGIN-REQ         PIC V9(04).
000730     10  SYM-CURRENCY           PIC X(03).
000740     10  SYM-DESCRIPTION        PIC X(30).
000750     10  FILLER                 PIC X(15).
000760* JAN-2026 EXPIRY LOT SIZE OVERRIDE VIEW - INDEX SYMBOLS ONLY.
000770* SEE 1250-APPLY-EXPIRY-LOT-OVERRIDES (TK-0864).
000780 05  SYM-DETAIL-AREA-2 REDEFINES SYM-DETAIL-AREA-1.
000790     10  LST-EXPIRY-MONTH       PIC X(03).
000800         88  LST-EXPIRY-DEC-2025        VALUE 'DEC'.
000810         88  LST-EXPIRY-JAN-2026        VALUE 'JAN'.
000820     10  LST-SYMBOL             PIC X(10).
000830     10  LST-LOT-SIZE           PIC 9(05).
000840     10  FILLER                 PIC X(50).
000850 FD  PRICE-TICK-FILE
000860 LABEL RECORDS ARE STANDARD.
000870 01  WS-PRICE-TICK-RECORD.
000880 05  TCK-RECORD-TYPE            PIC X(01).
000890     88  RUN-PARAMETER-HEADER       VALUE 'H'.
000900     88  PRICE-TICK-DETAIL          VALUE 'D'.
000910 05  HEADER-RECORD-1.
000920     10  HDR-INITIAL-CAPITAL    PIC S9(09)V9(02) COMP-3.
000930     10  HDR-MAX-LEVERAGE       PIC 9(02)V9(02) COMP-3.
000940     10  HDR-NUMBER-OF-TICKS    PIC 9(06).
000950     10  HDR-DISPLAY-INTERVAL   PIC 9(06).
000960     10  HDR-STRATEGY-CODE      PIC X(04).
000970     10  HDR-EXPIRY-MONTH       PIC X(03).
000980     10  FILLER                 PIC X(50).
000990 05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
001000     10  TCK-TICK-NO            PIC 9(06).
001010     10  TCK-SYMBOL             PIC X(10).
001020     10  TCK-OPEN-PRC           PIC S9(09)V9(04) COMP-3.
001030     10  TCK-HIGH-PRC           PIC S9(09)V9(04) COMP-3.
001040     10  TCK-LOW-PRC            PIC S9(09)V9(04) COMP-3.
001050     10  TCK-CLOSE-PRC          PIC S9(09)V9(04) COMP-3.
001060     10  TCK-VOLUME             PIC 9(09).
001070     10  FILLER                 PIC X(19).
001080 FD  TRADE-LOG-FILE
001090 LABEL RECORDS ARE STANDARD.
001100 01  WS-TRADE-LOG-RECORD.
001110 05  TLG-RECORD-TYPE-CDE        PIC X(01).
001120     88  TLG-RECTYPE-DETAIL             VALUE 'D'.
001130     88  TLG-RECTYPE-TRAILER            VALUE 'T'.
001140     88  TLG-RECTYPE-BREAKDOWN          VALUE 'B'.
001150 05  TLG-DETAIL-AREA.
001160     10  TLG-ACTION             PIC X(05).
001170     10  FILLER                 PIC X(01).
001180     10  TLG-SIDE               PIC X(04).
001190     10  FILLER                 PIC X(01).
001200     10  TLG-QUANTITY           PIC 9(09).
001210     10  FILLER                 PIC X(01).
001220     10  TLG-SYMBOL             PIC X(10).
001230     10  FILLER                 PIC X(01).
001240     10  TLG-CURRENCY-SIGN      PIC X(01).
001250     10  TLG-PRICE-EDIT         PIC 9(09).9(02).
001260     10  FILLER                 PIC X(03).
001270     10  TLG-REASON             PIC X(60).
001280     10  FILLER                 PIC X(60).
001290* END-OF-RUN CONTROL-TOTAL TRAILER, ONE PER RUN (TK-0864).
001300 05  TLG-TRAILER-AREA REDEFINES TLG-DETAIL-AREA.
001310     10  TLR-TOTAL-TRADES-CT   PIC 9(07) COMP-3.
001320     10  TLR-TOTAL-BUYS-CT     PIC 9(07) COMP-3.
001330     10  TLR-TOTAL-SELLS-CT    PIC 9(07) COMP-3.
001340     10  TLR-TOTAL-CLOSES-CT   PIC 9(07) COMP-3.
001350     10  TLR-TOTAL-REJECTS-CT  PIC 9(07) COMP-3.
001360     10  TLR-TOTAL-COMMISSION  PIC S9(11)V9(02) COMP-3.
001370     10  FILLER                 PIC X(141).
001380* INDIAN/INTERNATIONAL TRADE COUNT BREAKDOWN, ONE PER RUN (TK-0864).
001390 05  TLG-BREAKDOWN-AREA REDEFINES TLG-DETAIL-AREA.
001400     10  BSB-INDIAN-TRADE-CT   PIC 9(07) COMP-3.
001410     10  BSB-INTL-TRADE-CT     PIC 9(07) COMP-3.
001420     10  FILLER                 PIC X(160).
001430 WORKING-STORAGE SECTION.
001440 01  WS-SYM-FILE-STATUS             PIC X(02).
001450 01  WS-PTK-FILE-STATUS             PIC X(02).
001460 01  WS-TLG-FILE-STATUS             PIC X(02).
001470 01  WS-RUN-PARMS.
001480 05  WS-INITIAL-CAPITAL         PIC S9(09)V9(02) COMP-3.
001490 05  WS-MAX-LEVERAGE            PIC 9(02)V9(02) COMP-3.
001500 05  WS-NUMBER-OF-TICKS         PIC 9(06) COMP.
001510 05  WS-DISPLAY-INTERVAL        PIC 9(06) COMP.
001520 05  WS-STRATEGY-CODE           PIC X(04).
001530     88  WS-STRAT-RSI               VALUE 'RSI '.
001540     88  WS-STRAT-MACO              VALUE 'MACO'.
001550     88  WS-STRAT-EMAC              VALUE 'EMAC'.
001560     88  WS-STRAT-STOC              VALUE 'STOC'.
001570     88  WS-STRAT-COMB              VALUE 'COMB'.
001580     88  WS-STRAT-ADAP              VALUE 'ADAP'.
001590 05  WS-EXPIRY-MONTH            PIC X(03).
001600     88  WS-EXPIRY-DEC-2025             VALUE 'DEC'.
001610     88  WS-EXPIRY-JAN-2026             VALUE 'JAN'.
001620 05  FILLER                     PIC X(20).
001630 01  WS-ENGINE-RATES.
001640 05  WS-SLIPPAGE-RATE           PIC V9(04) COMP-3 VALUE 0.0010.
001650 05  WS-COMMISSION-RATE         PIC V9(04) COMP-3 VALUE 0.0010.
001660 05  WS-SIZING-PCT              PIC V9(04) COMP-3 VALUE 0.2000.
001670 05  FILLER                     PIC X(10).
001680 01  WS-CASH-AND-EQUITY.
001690 05  WS-CASH-BALANCE            PIC S9(11)V9(02) COMP-3.
001700 05  WS-PEAK-EQUITY             PIC S9(11)V9(02) COMP-3.
001710 05  WS-MAX-DRAWDOWN-AMT        PIC S9(11)V9(02) COMP-3.
001720 05  WS-MAX-DRAWDOWN-PCT        PIC S9(05)V9(02) COMP-3.
001730 05  WS-CURRENT-EQUITY          PIC S9(11)V9(02) COMP-3.
001740 05  FILLER                     PIC X(10).
001750 01  WS-SYMBOL-COUNT                PIC 9(02) COMP.
001760 01  WS-SYM-TABLE.
001770 05  WS-SYM-ENTRY OCCURS 20 TIMES.
001780     10  WST-SYMBOL             PIC X(10).
001790     10  WST-MARKET-TYPE        PIC X(01).
001800     10  WST-LOT-SIZE           PIC 9(05).
001810     10  WST-MARGIN-REQ         PIC V9(04).
001820     10  WST-CURRENCY           PIC X(03).
001830     10  FILLER                 PIC X(10).
001840* JAN-2026 EXPIRY LOT SIZE OVERRIDES, LOADED FROM THE LST DETAIL
001850* RECORDS ON THE SYMBOL MASTER AND APPLIED BY 1250-APPLY-EXPIRY-
001860* LOT-OVERRIDES WHEN THE RUN HEADER CARRIES EXPIRY MONTH JAN (TK-0864).
001870 01  WS-LOT-ALT-COUNT               PIC 9(02) COMP.
001880 01  WS-LOT-ALT-TABLE.
001890 05  WS-LOT-ALT-ENTRY OCCURS 10 TIMES.
001900     10  WLA-SYMBOL             PIC X(10).
001910     10  WLA-LOT-SIZE           PIC 9(05).
001920 01  WS-HIST-TABLE.
001930 05  WS-HIST-ENTRY OCCURS 20 TIMES.
001940     10  WSH-BAR-COUNT          PIC 9(04) COMP.
001950     10  WSH-CLOSE OCCURS 60 TIMES        PIC S9(09)V9(04) COMP-3.
001960     10  WSH-HIGH  OCCURS 60 TIMES        PIC S9(09)V9(04) COMP-3.
001970     10  WSH-LOW   OCCURS 60 TIMES        PIC S9(09)V9(04) COMP-3.
001980     10  WSH-VOLUME OCCURS 60 TIMES       PIC 9(09) COMP.
001990 01  WS-POS-TABLE.
002000 05  WS-POS-ENTRY OCCURS 20 TIMES.
002010     10  WSP-HAS-POSITION       PIC X(01).
002020         88  WSP-IS-OPEN                VALUE 'Y'.
002030     10  WSP-QUANTITY           PIC S9(09).
002040     10  WSP-ENTRY-PRICE        PIC S9(09)V9(04) COMP-3.
002050     10  WSP-ENTRY-TICK         PIC 9(06).
002060     10  WSP-LEVERAGE           PIC 9(02)V9(02) COMP-3.
002070     10  WSP-CURRENT-PRICE      PIC S9(09)V9(04) COMP-3.
002080     10  FILLER                 PIC X(10).
002090 01  WS-PORTFOLIO-ACCUM.
002100 05  WS-REALIZED-PNL-TOTAL      PIC S9(11)V9(02) COMP-3.
002110 05  WS-CLOSED-TRADE-CT         PIC 9(06) COMP.
002120 05  WS-WINNING-TRADE-CT        PIC 9(06) COMP.
002130 05  WS-LOSING-TRADE-CT         PIC 9(06) COMP.
002140 05  WS-GROSS-PROFIT            PIC S9(11)V9(02) COMP-3.
002150 05  WS-GROSS-LOSS              PIC S9(11)V9(02) COMP-3.
002160 05  WS-REJECTED-ORDER-CT       PIC 9(06) COMP.
002170 05  WS-TOTAL-TRADES-CT         PIC 9(06) COMP.
002180 05  WS-TOTAL-BUYS-CT           PIC 9(06) COMP.
002190 05  WS-TOTAL-SELLS-CT          PIC 9(06) COMP.
002200 05  WS-INDIAN-TRADE-CT         PIC 9(06) COMP.
002210 05  WS-INTL-TRADE-CT           PIC 9(06) COMP.
002220 05  WS-TOTAL-REG-FEE           PIC S9(11)V9(02) COMP-3.
002230 05  FILLER                     PIC X(10).
002240 01  WS-TICK-CONTROL.
002250 05  WS-CURRENT-TICK-NO         PIC 9(06) COMP.
002260 05  WS-SYMS-STORED-THIS-TICK   PIC 9(02) COMP.
002270 05  WS-TICK-EOF-SW             PIC X(01)  VALUE 'N'.
002280     88  WS-TICK-EOF                    VALUE 'Y'.
002290 05  WS-SYM-EOF-SW              PIC X(01)  VALUE 'N'.
002300     88  WS-SYM-EOF                     VALUE 'Y'.
002310 05  WS-DIVIDE-CHECK            PIC 9(06) COMP.
002320 05  WS-DIVIDE-REMAINDER        PIC 9(06) COMP.
002330 01  WS-SIGNAL-AREA.
002340 05  WS-SIGNAL-CODE             PIC X(05).
002350     88  WS-SIG-BUY                     VALUE 'BUY  '.
002360     88  WS-SIG-SELL                    VALUE 'SELL '.
002370     88  WS-SIG-CLOSE                   VALUE 'CLOSE'.
002380     88  WS-SIG-HOLD                    VALUE 'HOLD '.
002390 05  WS-SIGNAL-REASON           PIC X(60).
002400 01  WS-ORDER-AREA.
002410 05  WS-ORD-SIDE                PIC X(04).
002420 05  WS-ORD-QUANTITY            PIC 9(09) COMP.
002430 05  WS-ORD-STATUS              PIC X(09).
002440     88  WSORD-FILLED                   VALUE 'FILLED   '.
002450     88  WSORD-REJECTED                 VALUE 'REJECTED '.
002460 05  WS-ORD-FILL-PRICE          PIC S9(09)V9(04) COMP-3.
002470 05  WS-ORD-COMMISSION          PIC S9(09)V9(02) COMP-3.
002480 05  WS-CLOSED-REALIZED-PNL     PIC S9(11)V9(02) COMP-3.
002490 05  WS-CLOSED-TRADE-OCCURRED   PIC X(01).
002500     88  WS-CLOSED-TRADE-YES            VALUE 'Y'.
002510 05  WS-REG-FEE-AMT             PIC S9(09)V9(02) COMP-3.
002520 01  WS-MISC-WORK.
002530 05  WS-AVAILABLE-MARGIN        PIC S9(11)V9(02) COMP-3.
002540 05  WS-MARGIN-USED             PIC S9(11)V9(02) COMP-3.
002550 05  WS-BUDGET-VALUE            PIC S9(11)V9(02) COMP-3.
002560 05  WS-CONTRACT-VALUE          PIC S9(11)V9(02) COMP-3.
002570 05  WS-LOTS-CALC               PIC 9(07) COMP.
002580 05  WS-ORDER-QTY-CALC          PIC 9(09) COMP.
002590 05  WS-ABS-QTY-WORK            PIC 9(09) COMP.
002600 05  SYM-IX                     PIC 9(02) COMP.
002610 05  HIST-IX                    PIC 9(02) COMP.
002620 05  POS-IX                     PIC 9(02) COMP.
002630 05  WS-FOUND-SYM-IX            PIC 9(02) COMP.
002640 05  WS-SUB                     PIC 9(02) COMP.
002650 05  WS-SUB2                    PIC 9(02) COMP.
002660 05  WS-SLOT-NO                 PIC 9(02) COMP.
002670 05  WS-CURRENCY-SIGN           PIC X(01).
002680 01  WS-REPORT-TYPE-SW              PIC X(01).
002690     88  WS-RPT-IS-PERIODIC              VALUE 'P'.
002700     88  WS-RPT-IS-FINAL                 VALUE 'F'.
002710 01  WS-STRATEGY-NAME-AREA.
002720 05  WS-STRAT-CHAR-1            PIC X(01).
002730 05  WS-STRAT-CHAR-2            PIC X(01).
002740 05  WS-STRAT-CHAR-3            PIC X(01).
002750 05  WS-STRAT-CHAR-4            PIC X(01).
002760 01  WS-STRATEGY-NAME-ALT REDEFINES WS-STRATEGY-NAME-AREA.
002770 05  WS-STRATEGY-NAME-X         PIC X(04).
002780 01  WS-SYMBOL-KEY-AREA.
002790 05  WS-SYM-KEY-FULL            PIC X(10).
002800 01  WS-SYMBOL-KEY-ALT REDEFINES WS-SYMBOL-KEY-AREA.
002810 05  WS-SYM-KEY-PREFIX          PIC X(04).
002820 05  WS-SYM-KEY-SUFFIX          PIC X(06).
002830 PROCEDURE DIVISION.
002840 0000-MAIN-CONTROL.
002850 PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
002860 PERFORM 2000-PROCESS-ONE-TICK THRU 2000-EXIT
002870     UNTIL WS-TICK-EOF.
002880 PERFORM 4000-PRINT-FINAL-SUMMARY THRU 4000-EXIT.
002890 PERFORM 4100-WRITE-TRADE-LOG-TRAILER THRU 4100-EXIT.
002900 CLOSE SYMBOL-MASTER-FILE PRICE-TICK-FILE TRADE-LOG-FILE.
002910 STOP RUN.
002920 1000-INITIALIZE-RUN.
002930 OPEN INPUT SYMBOL-MASTER-FILE.
002940 OPEN INPUT PRICE-TICK-FILE.
002950 OPEN OUTPUT TRADE-LOG-FILE.
002960 MOVE ZERO TO WS-SYMBOL-COUNT WS-LOT-ALT-COUNT.
002970 PERFORM 1100-LOAD-SYMBOL-MASTER THRU 1100-EXIT
002980     UNTIL WS-SYM-EOF.
002990 PERFORM 1200-READ-RUN-PARAMETERS THRU 1200-EXIT.
003000 PERFORM 1250-APPLY-EXPIRY-LOT-OVERRIDES THRU 1250-EXIT.
003010 MOVE WS-INITIAL-CAPITAL TO WS-CASH-BALANCE.
003020 MOVE WS-INITIAL-CAPITAL TO WS-PEAK-EQUITY.
003030 MOVE ZERO TO WS-MAX-DRAWDOWN-AMT WS-MAX-DRAWDOWN-PCT.
003040 MOVE ZERO TO WS-REALIZED-PNL-TOTAL WS-CLOSED-TRADE-CT
003050     WS-WINNING-TRADE-CT WS-LOSING-TRADE-CT
003060     WS-GROSS-PROFIT WS-GROSS-LOSS WS-REJECTED-ORDER-CT.
003070 MOVE ZERO TO WS-TOTAL-TRADES-CT WS-TOTAL-BUYS-CT
003080     WS-TOTAL-SELLS-CT WS-INDIAN-TRADE-CT WS-INTL-TRADE-CT
003090     WS-TOTAL-REG-FEE.
003100 PERFORM 2100-READ-NEXT-TICK-RECORD THRU 2100-EXIT.
003110 1000-EXIT.
003120 EXIT.
003130 1100-LOAD-SYMBOL-MASTER.
003140 READ SYMBOL-MASTER-FILE INTO WS-SYM-MASTER-RECORD
003150     AT END
003160         MOVE 'Y' TO WS-SYM-EOF-SW
003170         GO TO 1100-EXIT
003180 END-READ.
003190 IF LOT-SIZE-TABLE-REC
003200     PERFORM 1150-STORE-LOT-ALT-ENTRY THRU 1150-EXIT
003210     GO TO 1100-EXIT
003220 END-IF.
003230 IF NOT MASTER-DETAIL-REC
003240     GO TO 1100-EXIT.
003250 ADD 1 TO WS-SYMBOL-COUNT.
003260 MOVE WS-SYMBOL-COUNT TO SYM-IX.
003270 MOVE SYM-SYMBOL TO WST-SYMBOL (SYM-IX).
003280 MOVE SYM-MARKET-TYPE TO WST-MARKET-TYPE (SYM-IX).
003290 MOVE SYM-LOT-SIZE TO WST-LOT-SIZE (SYM-IX).
003300 MOVE SYM-MARGIN-REQ TO WST-MARGIN-REQ (SYM-IX).
003310 MOVE SYM-CURRENCY TO WST-CURRENCY (SYM-IX).
003320 MOVE ZERO TO WSH-BAR-COUNT (SYM-IX).
003330 MOVE 'N' TO WSP-HAS-POSITION (SYM-IX).
003340 1100-EXIT.
003350 EXIT.
003360* CAPTURES JAN-2026 EXPIRY OVERRIDES ONLY; THE DEC-2025 BASE LOT
003370* SIZE ALREADY CAME IN ON THE MDR RECORD ABOVE (TK-0864).
003380 1150-STORE-LOT-ALT-ENTRY.
003390 IF LST-EXPIRY-JAN-2026 AND WS-LOT-ALT-COUNT LESS THAN 10
003400     ADD 1 TO WS-LOT-ALT-COUNT
003410     MOVE LST-SYMBOL TO WLA-SYMBOL (WS-LOT-ALT-COUNT)
003420     MOVE LST-LOT-SIZE TO WLA-LOT-SIZE (WS-LOT-ALT-COUNT).
003430 1150-EXIT.
003440 EXIT.
003450 1200-READ-RUN-PARAMETERS.
003460 IF RUN-PARAMETER-HEADER
003470     MOVE HDR-INITIAL-CAPITAL TO WS-INITIAL-CAPITAL
003480     MOVE HDR-MAX-LEVERAGE TO WS-MAX-LEVERAGE
003490     MOVE HDR-NUMBER-OF-TICKS TO WS-NUMBER-OF-TICKS
003500     MOVE HDR-DISPLAY-INTERVAL TO WS-DISPLAY-INTERVAL
003510     MOVE HDR-STRATEGY-CODE TO WS-STRATEGY-CODE
003520     MOVE HDR-EXPIRY-MONTH TO WS-EXPIRY-MONTH
003530     PERFORM 2100-READ-NEXT-TICK-RECORD THRU 2100-EXIT
003540 ELSE
003550     MOVE 10000.00 TO WS-INITIAL-CAPITAL
003560     MOVE 2.00 TO WS-MAX-LEVERAGE
003570     MOVE 500 TO WS-NUMBER-OF-TICKS
003580     MOVE 50 TO WS-DISPLAY-INTERVAL
003590     MOVE 'COMB' TO WS-STRATEGY-CODE
003600     MOVE 'DEC' TO WS-EXPIRY-MONTH.
003610 1200-EXIT.
003620 EXIT.
003630* SWAPS IN THE JAN-2026 INDEX LOT SIZES OVER THE DEC-2025 BASE
003640* TABLE WHEN THE RUN HEADER CARRIES EXPIRY MONTH JAN (TK-0851/TK-0864).
003650 1250-APPLY-EXPIRY-LOT-OVERRIDES.
003660 IF WS-EXPIRY-JAN-2026
003670     PERFORM 1260-OVERRIDE-ONE-LOT-SIZE THRU 1260-EXIT
003680         VARYING WS-SUB FROM 1 BY 1
003690         UNTIL WS-SUB > WS-LOT-ALT-COUNT
003700 END-IF.
003710 1250-EXIT.
003720 EXIT.
003730 1260-OVERRIDE-ONE-LOT-SIZE.
003740 MOVE ZERO TO WS-FOUND-SYM-IX.
003750 PERFORM 1265-TEST-ONE-ALT-SYMBOL THRU 1265-EXIT
003760     VARYING SYM-IX FROM 1 BY 1
003770     UNTIL SYM-IX > WS-SYMBOL-COUNT.
003780 IF WS-FOUND-SYM-IX GREATER THAN ZERO
003790     MOVE WLA-LOT-SIZE (WS-SUB) TO WST-LOT-SIZE (WS-FOUND-SYM-IX).
003800 1260-EXIT.
003810 EXIT.
003820 1265-TEST-ONE-ALT-SYMBOL.
003830 IF WLA-SYMBOL (WS-SUB) EQUAL WST-SYMBOL (SYM-IX)
003840     MOVE SYM-IX TO WS-FOUND-SYM-IX.
003850 1265-EXIT.
003860 EXIT.
003870 2100-READ-NEXT-TICK-RECORD.
003880 READ PRICE-TICK-FILE INTO WS-PRICE-TICK-RECORD
003890     AT END
003900         MOVE 'Y' TO WS-TICK-EOF-SW
003910         GO TO 2100-EXIT
003920 END-READ.
003930 IF NOT PRICE-TICK-DETAIL
003940     GO TO 2100-READ-NEXT-TICK-RECORD.
003950 2100-EXIT.
003960 EXIT.
003970 2000-PROCESS-ONE-TICK.
003980 MOVE TCK-TICK-NO TO WS-CURRENT-TICK-NO.
003990 MOVE ZERO TO WS-SYMS-STORED-THIS-TICK.
004000 PERFORM 2050-STORE-ONE-TICK-RECORD THRU 2050-EXIT
004010     UNTIL WS-TICK-EOF
004020     OR TCK-TICK-NO NOT EQUAL WS-CURRENT-TICK-NO.
004030 PERFORM 2200-EVALUATE-AND-TRADE THRU 2200-EXIT
004040     VARYING SYM-IX FROM 1 BY 1
004050     UNTIL SYM-IX > WS-SYMBOL-COUNT.
004060 PERFORM 2900-UPDATE-DRAWDOWN THRU 2900-EXIT.
004070 PERFORM 2950-CHECK-REPORT-DUE THRU 2950-EXIT.
004080 2000-EXIT.
004090 EXIT.
004100 2050-STORE-ONE-TICK-RECORD.
004110 PERFORM 2060-FIND-SYMBOL-INDEX THRU 2060-EXIT.
004120 IF WS-FOUND-SYM-IX GREATER THAN ZERO
004130     MOVE WS-FOUND-SYM-IX TO HIST-IX
004140     MOVE WS-FOUND-SYM-IX TO POS-IX
004150     PERFORM 2070-APPEND-HISTORY-BAR THRU 2070-EXIT
004160     MOVE TCK-CLOSE-PRC TO WSP-CURRENT-PRICE (POS-IX)
004170     ADD 1 TO WS-SYMS-STORED-THIS-TICK
004180 END-IF.
004190 PERFORM 2100-READ-NEXT-TICK-RECORD THRU 2100-EXIT.
004200 2050-EXIT.
004210 EXIT.
004220 2060-FIND-SYMBOL-INDEX.
004230 MOVE ZERO TO WS-FOUND-SYM-IX.
004240 PERFORM 2065-TEST-ONE-SYMBOL THRU 2065-EXIT
004250     VARYING SYM-IX FROM 1 BY 1
004260     UNTIL SYM-IX > WS-SYMBOL-COUNT.
004270 2060-EXIT.
004280 EXIT.
004290 2065-TEST-ONE-SYMBOL.
004300 IF TCK-SYMBOL EQUAL WST-SYMBOL (SYM-IX)
004310     MOVE SYM-IX TO WS-FOUND-SYM-IX.
004320 2065-EXIT.
004330 EXIT.
004340 2070-APPEND-HISTORY-BAR.
004350 IF WSH-BAR-COUNT (HIST-IX) LESS THAN 60
004360     ADD 1 TO WSH-BAR-COUNT (HIST-IX)
004370     MOVE WSH-BAR-COUNT (HIST-IX) TO WS-SLOT-NO
004380 ELSE
004390     PERFORM 2075-SHIFT-HISTORY-ARRAYS THRU 2075-EXIT
004400     MOVE 60 TO WS-SLOT-NO.
004410 MOVE TCK-CLOSE-PRC TO WSH-CLOSE (HIST-IX WS-SLOT-NO).
004420 MOVE TCK-HIGH-PRC TO WSH-HIGH (HIST-IX WS-SLOT-NO).
004430 MOVE TCK-LOW-PRC TO WSH-LOW (HIST-IX WS-SLOT-NO).
004440 MOVE TCK-VOLUME TO WSH-VOLUME (HIST-IX WS-SLOT-NO).
004450 2070-EXIT.
004460 EXIT.
004470 2075-SHIFT-HISTORY-ARRAYS.
004480 PERFORM 2076-SHIFT-ONE-POSITION THRU 2076-EXIT
004490     VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 59.
004500 2075-EXIT.
004510 EXIT.
004520 2076-SHIFT-ONE-POSITION.
004530 COMPUTE WS-SUB2 = WS-SUB + 1.
004540 MOVE WSH-CLOSE (HIST-IX WS-SUB2) TO WSH-CLOSE (HIST-IX WS-SUB).
004550 MOVE WSH-HIGH (HIST-IX WS-SUB2) TO WSH-HIGH (HIST-IX WS-SUB).
004560 MOVE WSH-LOW (HIST-IX WS-SUB2) TO WSH-LOW (HIST-IX WS-SUB).
004570 MOVE WSH-VOLUME (HIST-IX WS-SUB2) TO WSH-VOLUME (HIST-IX WS-SUB).
004580 2076-EXIT.
004590 EXIT.
004600 2200-EVALUATE-AND-TRADE.
004610 MOVE 'HOLD ' TO WS-SIGNAL-CODE.
004620 MOVE SPACES TO WS-SIGNAL-REASON.
004630 IF WSH-BAR-COUNT (SYM-IX) LESS THAN 60
004640     MOVE 'INSUFFICIENT DATA' TO WS-SIGNAL-REASON
004650     GO TO 2200-EXIT.
004660 MOVE SYM-IX TO HIST-IX POS-IX.
004670 EVALUATE TRUE
004680     WHEN WS-STRAT-RSI
004690         CALL 'RSI-STRATEGY' USING WS-HIST-ENTRY (HIST-IX)
004700             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004710     WHEN WS-STRAT-MACO
004720         CALL 'MA-CROSSOVER-STRATEGY' USING WS-HIST-ENTRY (HIST-IX)
004730             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004740     WHEN WS-STRAT-EMAC
004750         CALL 'EMA-CROSSOVER-STRATEGY' USING WS-HIST-ENTRY (HIST-IX)
004760             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004770     WHEN WS-STRAT-STOC
004780         CALL 'STOCHASTIC-STRATEGY' USING WS-HIST-ENTRY (HIST-IX)
004790             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004800     WHEN WS-STRAT-COMB
004810         CALL 'COMBINED-VOTING-STRATEGY' USING WS-HIST-ENTRY (HIST-IX)
004820             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004830     WHEN WS-STRAT-ADAP
004840         CALL 'ADAPTIVE-STRATEGY-SELECTOR' USING
004850             WS-HIST-ENTRY (HIST-IX) SYM-IX
004860             WSP-QUANTITY (POS-IX) WS-SIGNAL-CODE WS-SIGNAL-REASON
004870     WHEN OTHER
004880         MOVE 'HOLD ' TO WS-SIGNAL-CODE
004890 END-EVALUATE.
004900 IF WS-SIG-BUY AND WSP-QUANTITY (POS-IX) NOT GREATER THAN ZERO
004910     PERFORM 2400-SIZE-POSITION THRU 2400-EXIT
004920     IF WS-ORDER-QTY-CALC GREATER THAN ZERO
004930         MOVE 'BUY ' TO WS-ORD-SIDE
004940         MOVE WS-ORDER-QTY-CALC TO WS-ORD-QUANTITY
004950         PERFORM 2500-SUBMIT-MARKET-ORDER THRU 2500-EXIT
004960     END-IF
004970 END-IF.
004980 IF WS-SIG-SELL AND WSP-QUANTITY (POS-IX) NOT LESS THAN ZERO
004990     PERFORM 2400-SIZE-POSITION THRU 2400-EXIT
005000     IF WS-ORDER-QTY-CALC GREATER THAN ZERO
005010         MOVE 'SELL' TO WS-ORD-SIDE
005020         MOVE WS-ORDER-QTY-CALC TO WS-ORD-QUANTITY
005030         PERFORM 2500-SUBMIT-MARKET-ORDER THRU 2500-EXIT
005040     END-IF
005050 END-IF.
005060 IF WS-SIG-CLOSE AND WSP-QUANTITY (POS-IX) NOT EQUAL ZERO
005070     IF WSP-QUANTITY (POS-IX) GREATER THAN ZERO
005080         MOVE 'SELL' TO WS-ORD-SIDE
005090         MOVE WSP-QUANTITY (POS-IX) TO WS-ORD-QUANTITY
005100     ELSE
005110         MOVE 'BUY ' TO WS-ORD-SIDE
005120         COMPUTE WS-ORD-QUANTITY = 0 - WSP-QUANTITY (POS-IX)
005130     END-IF
005140     PERFORM 3200-COMPUTE-MARGIN-USED THRU 3200-EXIT
005150     PERFORM 2500-SUBMIT-MARKET-ORDER THRU 2500-EXIT
005160 END-IF.
005170 2200-EXIT.
005180 EXIT.
005190 2400-SIZE-POSITION.
005200 PERFORM 3200-COMPUTE-MARGIN-USED THRU 3200-EXIT.
005210 COMPUTE WS-AVAILABLE-MARGIN =
005220     (WS-CASH-BALANCE * WS-MAX-LEVERAGE) - WS-MARGIN-USED.
005230 IF WS-AVAILABLE-MARGIN LESS THAN ZERO
005240     MOVE ZERO TO WS-AVAILABLE-MARGIN.
005250 COMPUTE WS-BUDGET-VALUE ROUNDED =
005260     WS-AVAILABLE-MARGIN * WS-SIZING-PCT.
005270 COMPUTE WS-CONTRACT-VALUE ROUNDED =
005280     WSP-CURRENT-PRICE (POS-IX) * WST-LOT-SIZE (SYM-IX).
005290 MOVE ZERO TO WS-LOTS-CALC.
005300 IF WS-CONTRACT-VALUE GREATER THAN ZERO
005310     DIVIDE WS-BUDGET-VALUE BY WS-CONTRACT-VALUE
005320         GIVING WS-LOTS-CALC.
005330 IF WS-LOTS-CALC LESS THAN 1
005340     MOVE 1 TO WS-LOTS-CALC.
005350 COMPUTE WS-ORDER-QTY-CALC =
005360     WS-LOTS-CALC * WST-LOT-SIZE (SYM-IX).
005370 2400-EXIT.
005380 EXIT.
005390 2500-SUBMIT-MARKET-ORDER.
005400 CALL 'EXECUTION-ENGINE' USING
005410     WS-ORD-SIDE WS-ORD-QUANTITY WSP-CURRENT-PRICE (POS-IX)
005420     WS-MAX-LEVERAGE WS-COMMISSION-RATE WS-SLIPPAGE-RATE
005430     WSP-HAS-POSITION (POS-IX) WSP-QUANTITY (POS-IX)
005440     WSP-ENTRY-PRICE (POS-IX) WSP-LEVERAGE (POS-IX)
005450     WS-CASH-BALANCE WS-MARGIN-USED WS-ORD-STATUS
005460     WS-ORD-FILL-PRICE WS-ORD-COMMISSION WS-CLOSED-REALIZED-PNL
005470     WS-CLOSED-TRADE-OCCURRED WST-CURRENCY (SYM-IX)
005480     WS-REG-FEE-AMT.
005490 IF WSORD-REJECTED
005500     ADD 1 TO WS-REJECTED-ORDER-CT
005510     GO TO 2500-EXIT.
005520 MOVE WS-CURRENT-TICK-NO TO WSP-ENTRY-TICK (POS-IX).
005530 IF WS-CLOSED-TRADE-YES
005540     PERFORM 2600-POST-CLOSED-TRADE THRU 2600-EXIT.
005550 PERFORM 2700-WRITE-TRADE-LOG-LINE THRU 2700-EXIT.
005560 2500-EXIT.
005570 EXIT.
005580 2600-POST-CLOSED-TRADE.
005590 ADD 1 TO WS-CLOSED-TRADE-CT.
005600 ADD WS-CLOSED-REALIZED-PNL TO WS-REALIZED-PNL-TOTAL.
005610 IF WS-CLOSED-REALIZED-PNL GREATER THAN ZERO
005620     ADD 1 TO WS-WINNING-TRADE-CT
005630     ADD WS-CLOSED-REALIZED-PNL TO WS-GROSS-PROFIT
005640 ELSE
005650     IF WS-CLOSED-REALIZED-PNL LESS THAN ZERO
005660         ADD 1 TO WS-LOSING-TRADE-CT
005670         ADD WS-CLOSED-REALIZED-PNL TO WS-GROSS-LOSS
005680     END-IF
005690 END-IF.
005700 2600-EXIT.
005710 EXIT.
005720 2700-WRITE-TRADE-LOG-LINE.
005730 MOVE SPACES TO WS-TRADE-LOG-RECORD.
005740 IF WS-CLOSED-TRADE-YES
005750     MOVE 'CLOSE' TO TLG-ACTION
005760 ELSE
005770     MOVE 'TRADE' TO TLG-ACTION.
005780 MOVE 'D' TO TLG-RECORD-TYPE-CDE.
005790 MOVE WS-ORD-SIDE TO TLG-SIDE.
005800 MOVE WS-ORD-QUANTITY TO TLG-QUANTITY.
005810 MOVE WST-SYMBOL (SYM-IX) TO TLG-SYMBOL.
005820 IF WST-CURRENCY (SYM-IX) EQUAL 'INR'
005830     MOVE 'R' TO TLG-CURRENCY-SIGN
005840     ADD 1 TO WS-INDIAN-TRADE-CT
005850 ELSE
005860     MOVE '$' TO TLG-CURRENCY-SIGN
005870     ADD 1 TO WS-INTL-TRADE-CT.
005880 MOVE WS-ORD-FILL-PRICE TO TLG-PRICE-EDIT.
005890 MOVE WS-SIGNAL-REASON TO TLG-REASON.
005900 WRITE WS-TRADE-LOG-RECORD.
005910 ADD 1 TO WS-TOTAL-TRADES-CT.
005920 IF WS-ORD-SIDE EQUAL 'BUY '
005930     ADD 1 TO WS-TOTAL-BUYS-CT
005940 ELSE
005950     ADD 1 TO WS-TOTAL-SELLS-CT.
005960 ADD WS-REG-FEE-AMT TO WS-TOTAL-REG-FEE.
005970 2700-EXIT.
005980 EXIT.
005990 2900-UPDATE-DRAWDOWN.
006000 MOVE WS-CASH-BALANCE TO WS-CURRENT-EQUITY.
006010 PERFORM 2910-ADD-UNREALIZED-PNL THRU 2910-EXIT
006020     VARYING SYM-IX FROM 1 BY 1
006030     UNTIL SYM-IX > WS-SYMBOL-COUNT.
006040 IF WS-CURRENT-EQUITY GREATER THAN WS-PEAK-EQUITY
006050     MOVE WS-CURRENT-EQUITY TO WS-PEAK-EQUITY.
006060 IF WS-PEAK-EQUITY GREATER THAN ZERO
006070     IF (WS-PEAK-EQUITY - WS-CURRENT-EQUITY) GREATER THAN
006080         WS-MAX-DRAWDOWN-AMT
006090         COMPUTE WS-MAX-DRAWDOWN-AMT =
006100             WS-PEAK-EQUITY - WS-CURRENT-EQUITY
006110         COMPUTE WS-MAX-DRAWDOWN-PCT ROUNDED =
006120             (WS-MAX-DRAWDOWN-AMT / WS-PEAK-EQUITY) * 100
006130     END-IF
006140 END-IF.
006150 2900-EXIT.
006160 EXIT.
006170 2910-ADD-UNREALIZED-PNL.
006180 IF WSP-IS-OPEN (SYM-IX)
006190     COMPUTE WS-CURRENT-EQUITY =
006200         WS-CURRENT-EQUITY +
006210         ((WSP-CURRENT-PRICE (SYM-IX) -
006220         WSP-ENTRY-PRICE (SYM-IX)) * WSP-QUANTITY (SYM-IX))
006230 END-IF.
006240 2910-EXIT.
006250 EXIT.
006260 2950-CHECK-REPORT-DUE.
006270 MOVE 'N' TO WS-CURRENCY-SIGN.
006280 IF WS-CURRENT-TICK-NO EQUAL ZERO
006290     MOVE 'Y' TO WS-CURRENCY-SIGN
006300 ELSE
006310     IF WS-DISPLAY-INTERVAL GREATER THAN ZERO
006320         DIVIDE WS-CURRENT-TICK-NO BY WS-DISPLAY-INTERVAL
006330             GIVING WS-DIVIDE-CHECK
006340             REMAINDER WS-DIVIDE-REMAINDER
006350         IF WS-DIVIDE-REMAINDER EQUAL ZERO
006360             MOVE 'Y' TO WS-CURRENCY-SIGN
006370         END-IF
006380     END-IF
006390     IF WS-TICK-EOF
006400         MOVE 'Y' TO WS-CURRENCY-SIGN
006410     END-IF
006420     IF WS-CURRENT-TICK-NO EQUAL WS-NUMBER-OF-TICKS - 1
006430         MOVE 'Y' TO WS-CURRENCY-SIGN
006440     END-IF
006450 END-IF.
006460 IF WS-CURRENCY-SIGN EQUAL 'Y'
006470     PERFORM 3900-PRINT-STATUS-REPORT THRU 3900-EXIT.
006480 2950-EXIT.
006490 EXIT.
006500 3200-COMPUTE-MARGIN-USED.
006510 MOVE ZERO TO WS-MARGIN-USED.
006520 PERFORM 3210-ADD-ONE-MARGIN THRU 3210-EXIT
006530     VARYING SYM-IX FROM 1 BY 1
006540     UNTIL SYM-IX > WS-SYMBOL-COUNT.
006550 3200-EXIT.
006560 EXIT.
006570 3210-ADD-ONE-MARGIN.
006580 IF WSP-IS-OPEN (SYM-IX)
006590     IF WSP-QUANTITY (SYM-IX) GREATER THAN ZERO
006600         MOVE WSP-QUANTITY (SYM-IX) TO WS-ABS-QTY-WORK
006610     ELSE
006620         COMPUTE WS-ABS-QTY-WORK = 0 - WSP-QUANTITY (SYM-IX)
006630     END-IF
006640     COMPUTE WS-MARGIN-USED = WS-MARGIN-USED +
006650         ((WS-ABS-QTY-WORK * WSP-CURRENT-PRICE (SYM-IX)) /
006660         WS-MAX-LEVERAGE)
006670 END-IF.
006680 3210-EXIT.
006690 EXIT.
006700 3900-PRINT-STATUS-REPORT.
006710 MOVE 'P' TO WS-REPORT-TYPE-SW.
006720 CALL 'PORTFOLIO-AND-RISK-MANAGER' USING
006730     WS-REPORT-TYPE-SW WS-CURRENT-TICK-NO WS-NUMBER-OF-TICKS
006740     WS-INITIAL-CAPITAL WS-CASH-BALANCE WS-MAX-LEVERAGE
006750     WS-SYMBOL-COUNT WS-SYM-TABLE WS-POS-TABLE
006760     WS-REALIZED-PNL-TOTAL WS-CLOSED-TRADE-CT
006770     WS-WINNING-TRADE-CT WS-LOSING-TRADE-CT
006780     WS-GROSS-PROFIT WS-GROSS-LOSS
006790     WS-MAX-DRAWDOWN-AMT WS-MAX-DRAWDOWN-PCT.
006800 3900-EXIT.
006810 EXIT.
006820 4000-PRINT-FINAL-SUMMARY.
006830 MOVE 'F' TO WS-REPORT-TYPE-SW.
006840 CALL 'PORTFOLIO-AND-RISK-MANAGER' USING
006850     WS-REPORT-TYPE-SW WS-CURRENT-TICK-NO WS-NUMBER-OF-TICKS
006860     WS-INITIAL-CAPITAL WS-CASH-BALANCE WS-MAX-LEVERAGE
006870     WS-SYMBOL-COUNT WS-SYM-TABLE WS-POS-TABLE
006880     WS-REALIZED-PNL-TOTAL WS-CLOSED-TRADE-CT
006890     WS-WINNING-TRADE-CT WS-LOSING-TRADE-CT
006900     WS-GROSS-PROFIT WS-GROSS-LOSS
006910     WS-MAX-DRAWDOWN-AMT WS-MAX-DRAWDOWN-PCT.
006920 4000-EXIT.
006930 EXIT.
006940* END-OF-RUN CONTROL-TOTAL TRAILER AND INDIAN/INTERNATIONAL TRADE
006950* COUNT BREAKDOWN, WRITTEN AFTER THE LAST DETAIL LINE (TK-0864).
006960 4100-WRITE-TRADE-LOG-TRAILER.
006970 MOVE SPACES TO WS-TRADE-LOG-RECORD.
006980 MOVE 'T' TO TLG-RECORD-TYPE-CDE.
006990 MOVE WS-TOTAL-TRADES-CT TO TLR-TOTAL-TRADES-CT.
007000 MOVE WS-TOTAL-BUYS-CT TO TLR-TOTAL-BUYS-CT.
007010 MOVE WS-TOTAL-SELLS-CT TO TLR-TOTAL-SELLS-CT.
007020 MOVE WS-CLOSED-TRADE-CT TO TLR-TOTAL-CLOSES-CT.
007030 MOVE WS-REJECTED-ORDER-CT TO TLR-TOTAL-REJECTS-CT.
007040 MOVE WS-TOTAL-REG-FEE TO TLR-TOTAL-COMMISSION.
007050 WRITE WS-TRADE-LOG-RECORD.
007060 MOVE SPACES TO WS-TRADE-LOG-RECORD.
007070 MOVE 'B' TO TLG-RECORD-TYPE-CDE.
007080 MOVE WS-INDIAN-TRADE-CT TO BSB-INDIAN-TRADE-CT.
007090 MOVE WS-INTL-TRADE-CT TO BSB-INTL-TRADE-CT.
007100 WRITE WS-TRADE-LOG-RECORD.
007110 4100-EXIT.
007120 EXIT.
