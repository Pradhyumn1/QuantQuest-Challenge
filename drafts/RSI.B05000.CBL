000100* RSI.B05000 - RELATIVE STRENGTH INDEX STRATEGY
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS RSI.  OBTAINS THE 14-BAR RSI FROM
000130* MKA.B04000 RSI-ENTRY AND EMITS A BUY/SELL/CLOSE/HOLD SIGNAL BASED
000140* ON THE OVERSOLD/OVERBOUGHT/NEUTRAL THRESHOLDS.
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. RSI-STRATEGY.
000170 AUTHOR. PJK.
000180 INSTALLATION. MARKET DATA SERVICES.
000190 DATE-WRITTEN. 07/19/1993.
000200 DATE-COMPILED. 07/19/1993.
000210 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000220*----------------------------------------------------------------
000230* CHANGE LOG
000240*----------------------------------------------------------------
000250* 07/19/93 PJK  ORIGINAL - OVERSOLD/OVERBOUGHT ENTRY, NEUTRAL EXIT
000260* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000270* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000280* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330 DATA DIVISION.
000340 WORKING-STORAGE SECTION.
000350 01  RS-PERIOD-WORK               PIC 9(04) COMP VALUE 14.
000360 01  RS-RSI-VALUE                 PIC S9(09)V9(04) COMP-3.
000370 01  RS-VALID-SW                  PIC X(01).
000380     88  RS-VALUE-IS-VALID              VALUE 'Y'.
000390 01  RS-THRESHOLD-WORK.
000400 05  RS-OVERSOLD-LIMIT          PIC 9(03) COMP-3 VALUE 30.
000410 05  RS-OVERBOUGHT-LIMIT        PIC 9(03) COMP-3 VALUE 70.
000420 05  RS-NEUTRAL-LIMIT           PIC 9(03) COMP-3 VALUE 50.
000430 01  RS-THRESHOLD-ALT REDEFINES RS-THRESHOLD-WORK.
000440 05  FILLER                     PIC X(06).
000450 01  RS-CENTS-WORK.
000460 05  RS-CENTS-AMT               PIC S9(05)V99 COMP-3.
000470 01  RS-CENTS-ALT REDEFINES RS-CENTS-WORK.
000480 05  FILLER                     PIC X(04).
000490 01  RS-RSI-INT-WORK.
000500 05  RS-RSI-WHOLE               PIC S9(09) COMP-3.
000510 01  RS-RSI-INT-ALT REDEFINES RS-RSI-INT-WORK.
000520 05  FILLER                     PIC X(05).
000530 LINKAGE SECTION.
000540 01  LK-HIST-ENTRY.
000550 05  LK-BAR-COUNT               PIC 9(04) COMP.
000560 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000570 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000580 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000590 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000600 01  LK-POSITION-QTY              PIC S9(09).
000610 01  LK-SIGNAL-CODE               PIC X(05).
000620 01  LK-SIGNAL-REASON             PIC X(60).
000630 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-POSITION-QTY
000640     LK-SIGNAL-CODE LK-SIGNAL-REASON.
000650 0000-MAIN-CONTROL.
000660 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000670 MOVE SPACES TO LK-SIGNAL-REASON.
000680 IF LK-BAR-COUNT LESS THAN RS-PERIOD-WORK + 1
000690     MOVE 'INSUFFICIENT DATA' TO LK-SIGNAL-REASON
000700     GO TO 0000-EXIT.
000710 CALL 'RSI-ENTRY' USING LK-HIST-ENTRY RS-PERIOD-WORK
000720     RS-RSI-VALUE RS-VALID-SW.
000730 IF NOT RS-VALUE-IS-VALID
000740     MOVE 'RSI VALUE UNDEFINED' TO LK-SIGNAL-REASON
000750     GO TO 0000-EXIT.
000760 IF LK-POSITION-QTY EQUAL ZERO
000770     PERFORM 1000-EVALUATE-FLAT THRU 1000-EXIT
000780 ELSE
000790 IF LK-POSITION-QTY GREATER THAN ZERO
000800     PERFORM 1100-EVALUATE-LONG THRU 1100-EXIT
000810 ELSE
000820     PERFORM 1200-EVALUATE-SHORT THRU 1200-EXIT.
000830 0000-EXIT.
000840 EXIT PROGRAM.
000850 1000-EVALUATE-FLAT.
000860 IF RS-RSI-VALUE LESS THAN RS-OVERSOLD-LIMIT
000870     MOVE 'BUY  ' TO LK-SIGNAL-CODE
000880     MOVE 'RSI OVERSOLD' TO LK-SIGNAL-REASON
000890 ELSE
000900 IF RS-RSI-VALUE GREATER THAN RS-OVERBOUGHT-LIMIT
000910     MOVE 'SELL ' TO LK-SIGNAL-CODE
000920     MOVE 'RSI OVERBOUGHT' TO LK-SIGNAL-REASON.
000930 1000-EXIT.
000940 EXIT.
000950 1100-EVALUATE-LONG.
000960 IF RS-RSI-VALUE GREATER THAN RS-NEUTRAL-LIMIT
000970     MOVE 'CLOSE' TO LK-SIGNAL-CODE
000980     MOVE 'RSI ABOVE NEUTRAL - EXIT LONG' TO LK-SIGNAL-REASON.
000990 1100-EXIT.
001000 EXIT.
001010 1200-EVALUATE-SHORT.
001020 IF RS-RSI-VALUE LESS THAN RS-NEUTRAL-LIMIT
001030     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001040     MOVE 'RSI BELOW NEUTRAL - EXIT SHORT' TO LK-SIGNAL-REASON.
001050 1200-EXIT.
001060 EXIT.
