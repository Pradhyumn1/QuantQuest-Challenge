000100* ORD.TIP03 - ORDER ACTIVITY TABLE ENTRY
000110* DOCUMENTS THE SHAPE OF ONE ROW OF THE IN-MEMORY ORDER TABLE
000120* MAINTAINED BY EXE.B02000 AND TSM.B01000.  THE ORDER TABLE IS
000130* NOT A FILE - IT IS A WORKING-STORAGE OCCURS TABLE REBUILT
000140* EACH RUN; THIS MEMBER IS KEPT FOR FIELD-LEVEL REFERENCE ONLY.
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. ORDER-ACTIVITY-TABLE.
000170AUTHOR. R HUTCHENS.
000180INSTALLATION. MARKET DATA SERVICES.
000190DATE-WRITTEN. 03/18/1987.
000200DATE-COMPILED. 03/18/1987.
000210SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000220*----------------------------------------------------------------
000230* CHANGE LOG
000240*----------------------------------------------------------------
000250* 03/18/87 RH   ORIGINAL LAYOUT - ORDER ACTIVITY RECORD
000260* 09/22/88 RH   ADDED STATUS 88-LEVELS PER EXEC REVIEW
000270* 04/14/90 DLM  ADDED FILL-PRICE, TICK-NO (REQ TK-0335)
000280* 07/19/93 PJK  ADDED ORDER-TYPE, LIMIT-PRICE (REQ TK-0513) -
000290*               LIMIT-PRICE CARRIED BUT NEVER POSTED, NO LIMIT
000300*               ORDER FLOW EXISTS IN THIS SHOP'S BATCH
000310* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000320* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000330* 05/03/01 MNO  ADDED ORDER-HISTORY REDEFINE (REQ TK-0735)
000340* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410SELECT ORDER-DOC-FILE ASSIGN TO ORDDOC
000420    ORGANIZATION IS LINE SEQUENTIAL
000430    FILE STATUS IS WS-ORD-FILE-STATUS.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  ORDER-DOC-FILE
000470LABEL RECORDS ARE STANDARD.
000480 01  ORDER-ACTIVITY-RECORD.
00049005  RECORD-TYPE                PIC X(03).
000500    88  ORDER-DETAIL-REC           VALUE 'ORD'.
000510    88  ORDER-HISTORY-REC          VALUE 'ORH'.
00052005  SEQUENCE-NUMBER            PIC 9(03).
00053005  DETAIL-RECORD-1.
000540    10  ORD-ORDER-ID           PIC X(30).
000550    10  ORD-SYMBOL             PIC X(10).
000560    10  ORD-SIDE               PIC X(04).
000570        88  ORD-SIDE-BUY           VALUE 'BUY '.
000580        88  ORD-SIDE-SELL          VALUE 'SELL'.
000590    10  ORD-QUANTITY           PIC 9(09).
000600    10  ORD-ORDER-TYPE         PIC X(06).
000610        88  ORD-TYPE-MARKET        VALUE 'MARKET'.
000620        88  ORD-TYPE-LIMIT         VALUE 'LIMIT '.
000630    10  ORD-STATUS             PIC X(09).
000640        88  ORD-STAT-PENDING       VALUE 'PENDING  '.
000650        88  ORD-STAT-FILLED        VALUE 'FILLED   '.
000660        88  ORD-STAT-CANCELLED     VALUE 'CANCELLED'.
000670        88  ORD-STAT-REJECTED      VALUE 'REJECTED '.
000680    10  ORD-FILL-PRICE         PIC S9(09)V9(04) COMP-3.
000690    10  ORD-TICK-NO            PIC 9(06).
000700    10  ORD-LIMIT-PRICE        PIC S9(09)V9(04) COMP-3.
000710    10  FILLER                 PIC X(11).
00072005  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
000730    10  ORH-SYMBOL             PIC X(10).
000740    10  ORH-ORDERS-PLACED-CT   PIC 9(07) COMP-3.
000750    10  ORH-ORDERS-FILLED-CT   PIC 9(07) COMP-3.
000760    10  ORH-ORDERS-REJECT-CT   PIC 9(07) COMP-3.
000770    10  FILLER                 PIC X(60).
00078005  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
000790    10  ORS-COMMISSION-RATE    PIC V9(04) COMP-3.
000800    10  ORS-SLIPPAGE-RATE      PIC V9(04) COMP-3.
000810    10  FILLER                 PIC X(80).
000820 WORKING-STORAGE SECTION.
000830 01  WS-ORD-FILE-STATUS             PIC X(02).
000840 01  WS-DOC-ORDER-COUNT             PIC 9(05) COMP.
000850 01  WS-DOC-ORDER-CT-ALT REDEFINES WS-DOC-ORDER-COUNT.
000860     05  FILLER                     PIC X(04).
000870 PROCEDURE DIVISION.
000880 0000-DOCUMENTATION-ONLY.
000890MOVE ZERO TO WS-DOC-ORDER-COUNT.
000900DISPLAY 'ORD.TIP03 IS A LAYOUT REFERENCE - NOT EXECUTED'.
000910STOP RUN.
