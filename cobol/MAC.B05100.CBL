000100* MAC.B05100 - MOVING AVERAGE CROSSOVER STRATEGY
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS MA CROSSOVER.  COMPARES THE 20-BAR
000130* AND 50-BAR SIMPLE MOVING AVERAGES ON THE CURRENT AND PRIOR BAR TO
000140* DETECT A GOLDEN CROSS (BUY/CLOSE-SHORT) OR DEATH CROSS
000150* (SELL/CLOSE-LONG).
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. MA-CROSSOVER-STRATEGY.
000180 AUTHOR. PJK.
000190 INSTALLATION. MARKET DATA SERVICES.
000200 DATE-WRITTEN. 07/19/1993.
000210 DATE-COMPILED. 07/19/1993.
000220 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000230*----------------------------------------------------------------
000240* CHANGE LOG
000250*----------------------------------------------------------------
000260* 07/19/93 PJK  ORIGINAL - 20/50 GOLDEN AND DEATH CROSS
000270* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000280* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000290* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 DATA DIVISION.
000350 WORKING-STORAGE SECTION.
000360 01  MC-SHORT-PERIOD             PIC 9(04) COMP VALUE 20.
000370 01  MC-LONG-PERIOD              PIC 9(04) COMP VALUE 50.
000380 01  MC-VALID-SW                 PIC X(01).
000390     88  MC-VALUE-IS-VALID              VALUE 'Y'.
000400 01  MC-CURR-SHORT-SMA           PIC S9(09)V9(04) COMP-3.
000410 01  MC-CURR-LONG-SMA            PIC S9(09)V9(04) COMP-3.
000420 01  MC-PREV-SHORT-SMA           PIC S9(09)V9(04) COMP-3.
000430 01  MC-PREV-LONG-SMA            PIC S9(09)V9(04) COMP-3.
000440 01  MC-PRIOR-HIST-WORK.
000450 05  MC-PRIOR-BAR-COUNT        PIC 9(04) COMP.
000460 05  MC-PRIOR-CLOSE OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000470 05  MC-PRIOR-HIGH  OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000480 05  MC-PRIOR-LOW   OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000490 05  MC-PRIOR-VOLUME OCCURS 60 TIMES PIC 9(09) COMP.
000500 01  MC-GOLDEN-CROSS-SW          PIC X(01)  VALUE 'N'.
000510     88  MC-IS-GOLDEN-CROSS            VALUE 'Y'.
000520 01  MC-DEATH-CROSS-SW           PIC X(01)  VALUE 'N'.
000530     88  MC-IS-DEATH-CROSS             VALUE 'Y'.
000540 01  MC-CROSS-ALT REDEFINES MC-GOLDEN-CROSS-SW.
000550 05  FILLER                    PIC X(01).
000560 01  MC-SPREAD-WORK.
000570 05  MC-SMA-SPREAD             PIC S9(09)V9(04) COMP-3.
000580 01  MC-SPREAD-ALT REDEFINES MC-SPREAD-WORK.
000590 05  FILLER                    PIC X(07).
000600 01  MC-SUB-WORK.
000610 05  MC-SUB2                   PIC 9(02) COMP.
000620 01  MC-SUB-ALT REDEFINES MC-SUB-WORK.
000630 05  FILLER                    PIC X(02).
000640 LINKAGE SECTION.
000650 01  LK-HIST-ENTRY.
000660 05  LK-BAR-COUNT               PIC 9(04) COMP.
000670 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000680 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000690 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000700 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000710 01  LK-POSITION-QTY              PIC S9(09).
000720 01  LK-SIGNAL-CODE               PIC X(05).
000730 01  LK-SIGNAL-REASON             PIC X(60).
000740 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-POSITION-QTY
000750     LK-SIGNAL-CODE LK-SIGNAL-REASON.
000760 0000-MAIN-CONTROL.
000770 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000780 MOVE SPACES TO LK-SIGNAL-REASON.
000790 MOVE 'N' TO MC-GOLDEN-CROSS-SW MC-DEATH-CROSS-SW.
000800 IF LK-BAR-COUNT LESS THAN MC-LONG-PERIOD + 1
000810     MOVE 'INSUFFICIENT DATA' TO LK-SIGNAL-REASON
000820     GO TO 0000-EXIT.
000830 CALL 'SMA-ENTRY' USING LK-HIST-ENTRY MC-SHORT-PERIOD
000840     MC-CURR-SHORT-SMA MC-VALID-SW.
000850 IF NOT MC-VALUE-IS-VALID
000860     MOVE 'SHORT SMA UNDEFINED' TO LK-SIGNAL-REASON
000870     GO TO 0000-EXIT.
000880 CALL 'SMA-ENTRY' USING LK-HIST-ENTRY MC-LONG-PERIOD
000890     MC-CURR-LONG-SMA MC-VALID-SW.
000900 IF NOT MC-VALUE-IS-VALID
000910     MOVE 'LONG SMA UNDEFINED' TO LK-SIGNAL-REASON
000920     GO TO 0000-EXIT.
000930 PERFORM 0100-BUILD-PRIOR-HISTORY THRU 0100-EXIT.
000940 CALL 'SMA-ENTRY' USING MC-PRIOR-HIST-WORK MC-SHORT-PERIOD
000950     MC-PREV-SHORT-SMA MC-VALID-SW.
000960 IF NOT MC-VALUE-IS-VALID
000970     MOVE 'PRIOR SHORT SMA UNDEFINED' TO LK-SIGNAL-REASON
000980     GO TO 0000-EXIT.
000990 CALL 'SMA-ENTRY' USING MC-PRIOR-HIST-WORK MC-LONG-PERIOD
001000     MC-PREV-LONG-SMA MC-VALID-SW.
001010 IF NOT MC-VALUE-IS-VALID
001020     MOVE 'PRIOR LONG SMA UNDEFINED' TO LK-SIGNAL-REASON
001030     GO TO 0000-EXIT.
001040 IF MC-PREV-SHORT-SMA NOT GREATER THAN MC-PREV-LONG-SMA
001050     AND MC-CURR-SHORT-SMA GREATER THAN MC-CURR-LONG-SMA
001060     MOVE 'Y' TO MC-GOLDEN-CROSS-SW.
001070 IF MC-PREV-SHORT-SMA NOT LESS THAN MC-PREV-LONG-SMA
001080     AND MC-CURR-SHORT-SMA LESS THAN MC-CURR-LONG-SMA
001090     MOVE 'Y' TO MC-DEATH-CROSS-SW.
001100 IF LK-POSITION-QTY EQUAL ZERO
001110     PERFORM 1000-EVALUATE-FLAT THRU 1000-EXIT
001120 ELSE
001130 IF LK-POSITION-QTY GREATER THAN ZERO
001140     PERFORM 1100-EVALUATE-LONG THRU 1100-EXIT
001150 ELSE
001160     PERFORM 1200-EVALUATE-SHORT THRU 1200-EXIT.
001170 0000-EXIT.
001180 EXIT PROGRAM.
001190 0100-BUILD-PRIOR-HISTORY.
001200 COMPUTE MC-PRIOR-BAR-COUNT = LK-BAR-COUNT - 1.
001210 PERFORM 0110-COPY-ONE-PRIOR-BAR THRU 0110-EXIT
001220     VARYING MC-SUB2 FROM 1 BY 1 UNTIL MC-SUB2 > MC-PRIOR-BAR-COUNT.
001230 0100-EXIT.
001240 EXIT.
001250 0110-COPY-ONE-PRIOR-BAR.
001260 MOVE LK-CLOSE (MC-SUB2) TO MC-PRIOR-CLOSE (MC-SUB2).
001270 MOVE LK-HIGH (MC-SUB2) TO MC-PRIOR-HIGH (MC-SUB2).
001280 MOVE LK-LOW (MC-SUB2) TO MC-PRIOR-LOW (MC-SUB2).
001290 MOVE LK-VOLUME (MC-SUB2) TO MC-PRIOR-VOLUME (MC-SUB2).
001300 0110-EXIT.
001310 EXIT.
001320 1000-EVALUATE-FLAT.
001330 IF MC-IS-GOLDEN-CROSS
001340     MOVE 'BUY  ' TO LK-SIGNAL-CODE
001350     MOVE 'GOLDEN CROSS 20/50' TO LK-SIGNAL-REASON
001360 ELSE
001370 IF MC-IS-DEATH-CROSS
001380     MOVE 'SELL ' TO LK-SIGNAL-CODE
001390     MOVE 'DEATH CROSS 20/50' TO LK-SIGNAL-REASON.
001400 1000-EXIT.
001410 EXIT.
001420 1100-EVALUATE-LONG.
001430 IF MC-IS-DEATH-CROSS
001440     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001450     MOVE 'DEATH CROSS - EXIT LONG' TO LK-SIGNAL-REASON.
001460 1100-EXIT.
001470 EXIT.
001480 1200-EVALUATE-SHORT.
001490 IF MC-IS-GOLDEN-CROSS
001500     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001510     MOVE 'GOLDEN CROSS - EXIT SHORT' TO LK-SIGNAL-REASON.
001520 1200-EXIT.
001530 EXIT.
