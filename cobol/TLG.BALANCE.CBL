000100* TLG.BALANCE - TRADE LOG DETAIL AND CONTROL TOTAL TRAILER
000110* ONE DETAIL LINE PER EXECUTED ORDER (ACTION = TRADE OR CLOSE),
000120* FOLLOWED AT END OF RUN BY ONE TRAILER LINE OF RUN CONTROL
000130* TOTALS AND ONE BREAKDOWN LINE OF INDIAN/INTERNATIONAL TRADE
000140* COUNTS.  ALL THREE ARE WRITTEN BY TSM.B01000.
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. TRADE-LOG-FILE.
000170 AUTHOR. D MERCADO.
000180 INSTALLATION. MARKET DATA SERVICES.
000190 DATE-WRITTEN. 04/16/1990.
000200 DATE-COMPILED. 04/16/1990.
000210 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000220*----------------------------------------------------------------
000230* CHANGE LOG
000240*----------------------------------------------------------------
000250* 04/16/90 DLM  ORIGINAL LAYOUT - TRADE DETAIL LINE ONLY
000260* 07/19/93 PJK  ADDED REASON TEXT FIELD (REQ TK-0516)
000270* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000280* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000290* 05/03/01 MNO  ADDED TRAILER CONTROL TOTAL RECORD (TK-0738)
000300* 10/11/03 MNO  ADDED CLOSE-ONLY SUBTOTALS TO TRAILER (TK-0773)
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320* 07/22/09 SHR  ADDED BREAKDOWN RECORD-TYPE-CDE (TK-0864)
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390 SELECT TRADE-LOG-FILE ASSIGN TO TRADELOG
000400    ORGANIZATION IS LINE SEQUENTIAL
000410    FILE STATUS IS WS-TLG-FILE-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  TRADE-LOG-FILE
000450 LABEL RECORDS ARE STANDARD.
000460 01  TRADE-LOG-RECORD.
000470 05  RECORD-TYPE-CDE            PIC X(01).
000480    88  RECORD-TYPE-HEADER         VALUE 'H'.
000490    88  RECORD-TYPE-DETAIL         VALUE 'D'.
000500    88  RECORD-TYPE-TRAILER        VALUE 'T'.
000510    88  RECORD-TYPE-BREAKDOWN      VALUE 'B'.
000520 05  HEADER-TRANSMIT-AREA.
000530    10  TLH-RUN-DATE           PIC X(10).
000540    10  TLH-RUN-TIME           PIC X(08).
000550    10  TLH-INITIAL-CAPITAL    PIC S9(09)V9(02) COMP-3.
000560    10  FILLER                 PIC X(158).
000570 05  DETAIL-TRANSMIT-AREA REDEFINES HEADER-TRANSMIT-AREA.
000580    10  TLG-ACTION             PIC X(05).
000590        88  TLG-ACTION-TRADE       VALUE 'TRADE'.
000600        88  TLG-ACTION-CLOSE       VALUE 'CLOSE'.
000610    10  FILLER                 PIC X(01).
000620    10  TLG-SIDE               PIC X(04).
000630    10  FILLER                 PIC X(01).
000640    10  TLG-QUANTITY           PIC 9(09).
000650    10  FILLER                 PIC X(01).
000660    10  TLG-SYMBOL             PIC X(10).
000670    10  FILLER                 PIC X(01).
000680    10  TLG-CURRENCY-SIGN      PIC X(01).
000690    10  TLG-PRICE-EDIT         PIC 9(09).9(02).
000700    10  FILLER                 PIC X(03).
000710    10  TLG-REASON             PIC X(60).
000720    10  FILLER                 PIC X(60).
000730 05  TRAILER-TRANSMIT-AREA REDEFINES DETAIL-TRANSMIT-AREA.
000740    10  TLR-TOTAL-TRADES-CT    PIC 9(07) COMP-3.
000750    10  TLR-TOTAL-BUYS-CT      PIC 9(07) COMP-3.
000760    10  TLR-TOTAL-SELLS-CT     PIC 9(07) COMP-3.
000770    10  TLR-TOTAL-CLOSES-CT    PIC 9(07) COMP-3.
000780    10  TLR-TOTAL-REJECTS-CT   PIC 9(07) COMP-3.
000790    10  TLR-TOTAL-COMMISSION   PIC S9(11)V9(02) COMP-3.
000800    10  FILLER                 PIC X(120).
000810 05  BUY-SELL-BREAKDOWN-AREA REDEFINES HEADER-TRANSMIT-AREA.
000820    10  BSB-INDIAN-TRADE-CT    PIC 9(07) COMP-3.
000830    10  BSB-INTL-TRADE-CT      PIC 9(07) COMP-3.
000840    10  FILLER                 PIC X(162).
000850 WORKING-STORAGE SECTION.
000860 01  WS-TLG-FILE-STATUS             PIC X(02).
000870 01  WS-DOC-TRADE-LOG-COUNT         PIC 9(07) COMP.
000880 PROCEDURE DIVISION.
000890 0000-DOCUMENTATION-ONLY.
000900 MOVE ZERO TO WS-DOC-TRADE-LOG-COUNT.
000910 DISPLAY 'TLG.BALANCE IS A LAYOUT REFERENCE - NOT EXECUTED'.
000920 STOP RUN.
