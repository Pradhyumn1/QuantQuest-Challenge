000100* STO.B05300 - STOCHASTIC OSCILLATOR STRATEGY
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS STOCHASTIC.  COMPARES THE CURRENT
000130* AND PRIOR %K (14-BAR) AGAINST A 3-BAR %D AVERAGE OF %K TO DETECT
000140* OVERSOLD/OVERBOUGHT CROSSES OF THE SIGNAL LINE.
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. STOCHASTIC-STRATEGY.
000170 AUTHOR. PJK.
000180 INSTALLATION. MARKET DATA SERVICES.
000190 DATE-WRITTEN. 07/19/1993.
000200 DATE-COMPILED. 07/19/1993.
000210 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000220*----------------------------------------------------------------
000230* CHANGE LOG
000240*----------------------------------------------------------------
000250* 07/19/93 PJK  ORIGINAL - %K/%D 20/80 OSCILLATOR CROSS
000260* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000270* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000280* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330 DATA DIVISION.
000340 WORKING-STORAGE SECTION.
000350 01  ST-K-PERIOD                 PIC 9(04) COMP VALUE 14.
000360 01  ST-D-PERIOD                 PIC 9(04) COMP VALUE 3.
000370 01  ST-OVERSOLD-LIMIT           PIC 9(03) COMP-3 VALUE 20.
000380 01  ST-OVERBOUGHT-LIMIT         PIC 9(03) COMP-3 VALUE 80.
000390 01  ST-VALID-SW                 PIC X(01).
000400     88  ST-VALUE-IS-VALID              VALUE 'Y'.
000410 01  ST-CURR-K-VALUE              PIC S9(09)V9(04) COMP-3.
000420 01  ST-PREV-K-VALUE              PIC S9(09)V9(04) COMP-3.
000430 01  ST-CURR-D-VALUE              PIC S9(09)V9(04) COMP-3.
000440 01  ST-PREV-D-VALUE              PIC S9(09)V9(04) COMP-3.
000450 01  ST-K-WORK-TABLE.
000460 05  ST-K-SLOT OCCURS 3 TIMES     PIC S9(09)V9(04) COMP-3.
000470 01  ST-K-WORK-ALT REDEFINES ST-K-WORK-TABLE.
000480 05  FILLER                     PIC X(21).
000490 01  ST-SUB-WORK.
000500 05  ST-SUB2                    PIC 9(02) COMP.
000510 05  ST-D-SUM-WORK              PIC S9(09)V9(04) COMP-3.
000520 01  ST-SUB-ALT REDEFINES ST-SUB-WORK.
000530 05  FILLER                     PIC X(09).
000540 01  ST-PRIOR-HIST-WORK.
000550 05  ST-PRIOR-BAR-COUNT        PIC 9(04) COMP.
000560 05  ST-PRIOR-CLOSE OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000570 05  ST-PRIOR-HIGH  OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000580 05  ST-PRIOR-LOW   OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000590 05  ST-PRIOR-VOLUME OCCURS 60 TIMES PIC 9(09) COMP.
000600 01  ST-CROSS-UP-SW              PIC X(01)  VALUE 'N'.
000610     88  ST-IS-CROSS-UP                 VALUE 'Y'.
000620 01  ST-CROSS-DOWN-SW            PIC X(01)  VALUE 'N'.
000630     88  ST-IS-CROSS-DOWN               VALUE 'Y'.
000640 01  ST-CROSS-DOWN-ALT REDEFINES ST-CROSS-DOWN-SW.
000650     05  FILLER                     PIC X(01).
000660 LINKAGE SECTION.
000670 01  LK-HIST-ENTRY.
000680 05  LK-BAR-COUNT               PIC 9(04) COMP.
000690 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000700 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000710 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000720 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000730 01  LK-POSITION-QTY              PIC S9(09).
000740 01  LK-SIGNAL-CODE               PIC X(05).
000750 01  LK-SIGNAL-REASON             PIC X(60).
000760 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-POSITION-QTY
000770     LK-SIGNAL-CODE LK-SIGNAL-REASON.
000780 0000-MAIN-CONTROL.
000790 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000800 MOVE SPACES TO LK-SIGNAL-REASON.
000810 MOVE 'N' TO ST-CROSS-UP-SW ST-CROSS-DOWN-SW.
000820 IF LK-BAR-COUNT LESS THAN ST-K-PERIOD + ST-D-PERIOD
000830     MOVE 'INSUFFICIENT DATA' TO LK-SIGNAL-REASON
000840     GO TO 0000-EXIT.
000850 CALL 'STOCH-ENTRY' USING LK-HIST-ENTRY ST-K-PERIOD
000860     ST-CURR-K-VALUE ST-VALID-SW.
000870 IF NOT ST-VALUE-IS-VALID
000880     MOVE '%K VALUE UNDEFINED' TO LK-SIGNAL-REASON
000890     GO TO 0000-EXIT.
000900 PERFORM 0100-COMPUTE-CURRENT-D THRU 0100-EXIT.
000910 PERFORM 0200-BUILD-PRIOR-HISTORY THRU 0200-EXIT.
000920 CALL 'STOCH-ENTRY' USING ST-PRIOR-HIST-WORK ST-K-PERIOD
000930     ST-PREV-K-VALUE ST-VALID-SW.
000940 IF NOT ST-VALUE-IS-VALID
000950     MOVE 'PRIOR %K VALUE UNDEFINED' TO LK-SIGNAL-REASON
000960     GO TO 0000-EXIT.
000970 PERFORM 0300-COMPUTE-PRIOR-D THRU 0300-EXIT.
000980 IF ST-PREV-K-VALUE NOT GREATER THAN ST-PREV-D-VALUE
000990     AND ST-CURR-K-VALUE GREATER THAN ST-CURR-D-VALUE
001000     MOVE 'Y' TO ST-CROSS-UP-SW.
001010 IF ST-PREV-K-VALUE NOT LESS THAN ST-PREV-D-VALUE
001020     AND ST-CURR-K-VALUE LESS THAN ST-CURR-D-VALUE
001030     MOVE 'Y' TO ST-CROSS-DOWN-SW.
001040 IF LK-POSITION-QTY EQUAL ZERO
001050     PERFORM 1000-EVALUATE-FLAT THRU 1000-EXIT
001060 ELSE
001070 IF LK-POSITION-QTY GREATER THAN ZERO
001080     PERFORM 1100-EVALUATE-LONG THRU 1100-EXIT
001090 ELSE
001100     PERFORM 1200-EVALUATE-SHORT THRU 1200-EXIT.
001110 0000-EXIT.
001120 EXIT PROGRAM.
001130 0100-COMPUTE-CURRENT-D.
001140 PERFORM 0110-SHIFT-AND-APPEND-K THRU 0110-EXIT.
001150 MOVE ZERO TO ST-D-SUM-WORK.
001160 PERFORM 0120-ACCUM-ONE-K-SLOT THRU 0120-EXIT
001170     VARYING ST-SUB2 FROM 1 BY 1 UNTIL ST-SUB2 > ST-D-PERIOD.
001180 COMPUTE ST-CURR-D-VALUE ROUNDED = ST-D-SUM-WORK / ST-D-PERIOD.
001190 0100-EXIT.
001200 EXIT.
001210 0110-SHIFT-AND-APPEND-K.
001220 MOVE ST-K-SLOT (2) TO ST-K-SLOT (1).
001230 MOVE ST-K-SLOT (3) TO ST-K-SLOT (2).
001240 MOVE ST-CURR-K-VALUE TO ST-K-SLOT (3).
001250 0110-EXIT.
001260 EXIT.
001270 0120-ACCUM-ONE-K-SLOT.
001280 ADD ST-K-SLOT (ST-SUB2) TO ST-D-SUM-WORK.
001290 0120-EXIT.
001300 EXIT.
001310 0200-BUILD-PRIOR-HISTORY.
001320 COMPUTE ST-PRIOR-BAR-COUNT = LK-BAR-COUNT - 1.
001330 PERFORM 0210-COPY-ONE-PRIOR-BAR THRU 0210-EXIT
001340     VARYING ST-SUB2 FROM 1 BY 1 UNTIL ST-SUB2 > ST-PRIOR-BAR-COUNT.
001350 0200-EXIT.
001360 EXIT.
001370 0210-COPY-ONE-PRIOR-BAR.
001380 MOVE LK-CLOSE (ST-SUB2) TO ST-PRIOR-CLOSE (ST-SUB2).
001390 MOVE LK-HIGH (ST-SUB2) TO ST-PRIOR-HIGH (ST-SUB2).
001400 MOVE LK-LOW (ST-SUB2) TO ST-PRIOR-LOW (ST-SUB2).
001410 MOVE LK-VOLUME (ST-SUB2) TO ST-PRIOR-VOLUME (ST-SUB2).
001420 0210-EXIT.
001430 EXIT.
001440 0300-COMPUTE-PRIOR-D.
001450 MOVE ZERO TO ST-D-SUM-WORK.
001460 ADD ST-K-SLOT (1) ST-K-SLOT (2) TO ST-D-SUM-WORK.
001470 COMPUTE ST-PREV-D-VALUE ROUNDED = ST-D-SUM-WORK / 2.
001480 0300-EXIT.
001490 EXIT.
001500 1000-EVALUATE-FLAT.
001510 IF ST-CURR-K-VALUE LESS THAN ST-OVERSOLD-LIMIT
001520     AND ST-IS-CROSS-UP
001530     MOVE 'BUY  ' TO LK-SIGNAL-CODE
001540     MOVE '%K OVERSOLD CROSS UP THRU %D' TO LK-SIGNAL-REASON
001550 ELSE
001560 IF ST-CURR-K-VALUE GREATER THAN ST-OVERBOUGHT-LIMIT
001570     AND ST-IS-CROSS-DOWN
001580     MOVE 'SELL ' TO LK-SIGNAL-CODE
001590     MOVE '%K OVERBOUGHT CROSS DOWN THRU %D' TO LK-SIGNAL-REASON.
001600 1000-EXIT.
001610 EXIT.
001620 1100-EVALUATE-LONG.
001630 IF ST-CURR-K-VALUE GREATER THAN 60
001640     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001650     MOVE '%K ABOVE 60 - EXIT LONG' TO LK-SIGNAL-REASON
001660 ELSE
001670 IF ST-CURR-K-VALUE LESS THAN ST-CURR-D-VALUE
001680     AND ST-CURR-K-VALUE GREATER THAN ST-OVERSOLD-LIMIT
001690     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001700     MOVE '%K BELOW %D - EXIT LONG' TO LK-SIGNAL-REASON.
001710 1100-EXIT.
001720 EXIT.
001730 1200-EVALUATE-SHORT.
001740 IF ST-CURR-K-VALUE LESS THAN 40
001750     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001760     MOVE '%K BELOW 40 - EXIT SHORT' TO LK-SIGNAL-REASON
001770 ELSE
001780 IF ST-CURR-K-VALUE GREATER THAN ST-CURR-D-VALUE
001790     AND ST-CURR-K-VALUE LESS THAN ST-OVERBOUGHT-LIMIT
001800     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001810     MOVE '%K ABOVE %D - EXIT SHORT' TO LK-SIGNAL-REASON.
001820 1200-EXIT.
001830 EXIT.
