000100* CMB.B05400 - COMBINED VOTING STRATEGY
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS COMBINED.  POOLS THE RSI(14/30/70)
000130* SUB-SIGNAL, THE EMA(12/26) TREND DIRECTION AND THE EMA(12/26)
000140* CROSSOVER SUB-SIGNAL INTO A THREE-VOTE BULL/BEAR TALLY AND ACTS
000150* ON A MAJORITY OF TWO OR MORE.
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. COMBINED-VOTING-STRATEGY.
000180 AUTHOR. PJK.
000190 INSTALLATION. MARKET DATA SERVICES.
000200 DATE-WRITTEN. 07/19/1993.
000210 DATE-COMPILED. 07/19/1993.
000220 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000230*----------------------------------------------------------------
000240* CHANGE LOG
000250*----------------------------------------------------------------
000260* 07/19/93 PJK  ORIGINAL - THREE-VOTE RSI/EMA ENSEMBLE
000270* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000280* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000290* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 DATA DIVISION.
000350 WORKING-STORAGE SECTION.
000360 01  CB-RSI-PERIOD                PIC 9(04) COMP VALUE 14.
000370 01  CB-EMA-SHORT-PERIOD          PIC 9(04) COMP VALUE 12.
000380 01  CB-EMA-LONG-PERIOD           PIC 9(04) COMP VALUE 26.
000390 01  CB-VOTE-THRESHOLD            PIC 9(01) COMP VALUE 2.
000400 01  CB-OVERSOLD-LIMIT            PIC 9(03) COMP-3 VALUE 30.
000410 01  CB-OVERBOUGHT-LIMIT          PIC 9(03) COMP-3 VALUE 70.
000420 01  CB-NEUTRAL-LIMIT             PIC 9(03) COMP-3 VALUE 50.
000430 01  CB-VALID-SW                  PIC X(01).
000440     88  CB-VALUE-IS-VALID              VALUE 'Y'.
000450 01  CB-RSI-VALUE                 PIC S9(09)V9(04) COMP-3.
000460 01  CB-CURR-SHORT-EMA            PIC S9(09)V9(04) COMP-3.
000470 01  CB-CURR-LONG-EMA             PIC S9(09)V9(04) COMP-3.
000480 01  CB-PREV-SHORT-EMA            PIC S9(09)V9(04) COMP-3.
000490 01  CB-PREV-LONG-EMA             PIC S9(09)V9(04) COMP-3.
000500 01  CB-PRIOR-HIST-WORK.
000510 05  CB-PRIOR-BAR-COUNT        PIC 9(04) COMP.
000520 05  CB-PRIOR-CLOSE OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000530 05  CB-PRIOR-HIGH  OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000540 05  CB-PRIOR-LOW   OCCURS 60 TIMES  PIC S9(09)V9(04) COMP-3.
000550 05  CB-PRIOR-VOLUME OCCURS 60 TIMES PIC 9(09) COMP.
000560 01  CB-BULL-VOTE-CT              PIC 9(01) COMP VALUE ZERO.
000570 01  CB-BEAR-VOTE-CT              PIC 9(01) COMP VALUE ZERO.
000580 01  CB-VOTE-STRENGTH             PIC S9(01)V9(04) COMP-3.
000590 01  CB-RSI-VOTE-SW               PIC X(05)  VALUE SPACES.
000600     88  CB-RSI-VOTE-IS-BUY             VALUE 'BUY  '.
000610     88  CB-RSI-VOTE-IS-SELL            VALUE 'SELL '.
000620 01  CB-EMA-CROSS-SW              PIC X(05)  VALUE SPACES.
000630     88  CB-EMA-CROSS-IS-BUY            VALUE 'BUY  '.
000640     88  CB-EMA-CROSS-IS-SELL           VALUE 'SELL '.
000650 01  CB-VOTE-ALT REDEFINES CB-BULL-VOTE-CT.
000660 05  FILLER                    PIC X(02).
000670 01  CB-STRENGTH-WORK.
000680 05  CB-VOTE-DIVISOR           PIC 9(01) COMP-3 VALUE 3.
000690 01  CB-STRENGTH-ALT REDEFINES CB-STRENGTH-WORK.
000700 05  FILLER                    PIC X(01).
000710 01  CB-SUB-WORK.
000720 05  CB-SUB2                   PIC 9(02) COMP.
000730 01  CB-SUB-ALT REDEFINES CB-SUB-WORK.
000740 05  FILLER                    PIC X(02).
000750 LINKAGE SECTION.
000760 01  LK-HIST-ENTRY.
000770 05  LK-BAR-COUNT               PIC 9(04) COMP.
000780 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000790 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000800 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000810 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000820 01  LK-POSITION-QTY              PIC S9(09).
000830 01  LK-SIGNAL-CODE               PIC X(05).
000840 01  LK-SIGNAL-REASON             PIC X(60).
000850 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-POSITION-QTY
000860     LK-SIGNAL-CODE LK-SIGNAL-REASON.
000870 0000-MAIN-CONTROL.
000880 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000890 MOVE SPACES TO LK-SIGNAL-REASON.
000900 MOVE ZERO TO CB-BULL-VOTE-CT CB-BEAR-VOTE-CT.
000910 MOVE SPACES TO CB-RSI-VOTE-SW CB-EMA-CROSS-SW.
000920 IF LK-BAR-COUNT LESS THAN CB-EMA-LONG-PERIOD + 1
000930     MOVE 'INSUFFICIENT DATA' TO LK-SIGNAL-REASON
000940     GO TO 0000-EXIT.
000950 CALL 'RSI-ENTRY' USING LK-HIST-ENTRY CB-RSI-PERIOD
000960     CB-RSI-VALUE CB-VALID-SW.
000970 IF NOT CB-VALUE-IS-VALID
000980     MOVE 'RSI VALUE UNDEFINED' TO LK-SIGNAL-REASON
000990     GO TO 0000-EXIT.
001000 CALL 'EMA-ENTRY' USING LK-HIST-ENTRY CB-EMA-SHORT-PERIOD
001010     CB-CURR-SHORT-EMA CB-VALID-SW.
001020 IF NOT CB-VALUE-IS-VALID
001030     MOVE 'SHORT EMA UNDEFINED' TO LK-SIGNAL-REASON
001040     GO TO 0000-EXIT.
001050 CALL 'EMA-ENTRY' USING LK-HIST-ENTRY CB-EMA-LONG-PERIOD
001060     CB-CURR-LONG-EMA CB-VALID-SW.
001070 IF NOT CB-VALUE-IS-VALID
001080     MOVE 'LONG EMA UNDEFINED' TO LK-SIGNAL-REASON
001090     GO TO 0000-EXIT.
001100 PERFORM 0100-BUILD-PRIOR-HISTORY THRU 0100-EXIT.
001110 CALL 'EMA-ENTRY' USING CB-PRIOR-HIST-WORK CB-EMA-SHORT-PERIOD
001120     CB-PREV-SHORT-EMA CB-VALID-SW.
001130 IF NOT CB-VALUE-IS-VALID
001140     MOVE 'PRIOR SHORT EMA UNDEFINED' TO LK-SIGNAL-REASON
001150     GO TO 0000-EXIT.
001160 CALL 'EMA-ENTRY' USING CB-PRIOR-HIST-WORK CB-EMA-LONG-PERIOD
001170     CB-PREV-LONG-EMA CB-VALID-SW.
001180 IF NOT CB-VALUE-IS-VALID
001190     MOVE 'PRIOR LONG EMA UNDEFINED' TO LK-SIGNAL-REASON
001200     GO TO 0000-EXIT.
001210 PERFORM 0200-TALLY-VOTES THRU 0200-EXIT.
001220 IF LK-POSITION-QTY EQUAL ZERO
001230     PERFORM 1000-EVALUATE-FLAT THRU 1000-EXIT
001240 ELSE
001250 IF LK-POSITION-QTY GREATER THAN ZERO
001260     PERFORM 1100-EVALUATE-LONG THRU 1100-EXIT
001270 ELSE
001280     PERFORM 1200-EVALUATE-SHORT THRU 1200-EXIT.
001290 0000-EXIT.
001300 EXIT PROGRAM.
001310 0100-BUILD-PRIOR-HISTORY.
001320 COMPUTE CB-PRIOR-BAR-COUNT = LK-BAR-COUNT - 1.
001330 PERFORM 0110-COPY-ONE-PRIOR-BAR THRU 0110-EXIT
001340     VARYING CB-SUB2 FROM 1 BY 1 UNTIL CB-SUB2 > CB-PRIOR-BAR-COUNT.
001350 0100-EXIT.
001360 EXIT.
001370 0110-COPY-ONE-PRIOR-BAR.
001380 MOVE LK-CLOSE (CB-SUB2) TO CB-PRIOR-CLOSE (CB-SUB2).
001390 MOVE LK-HIGH (CB-SUB2) TO CB-PRIOR-HIGH (CB-SUB2).
001400 MOVE LK-LOW (CB-SUB2) TO CB-PRIOR-LOW (CB-SUB2).
001410 MOVE LK-VOLUME (CB-SUB2) TO CB-PRIOR-VOLUME (CB-SUB2).
001420 0110-EXIT.
001430 EXIT.
001440 0200-TALLY-VOTES.
001450 IF CB-RSI-VALUE LESS THAN CB-OVERSOLD-LIMIT
001460     MOVE 'BUY  ' TO CB-RSI-VOTE-SW
001470 ELSE
001480 IF CB-RSI-VALUE GREATER THAN CB-OVERBOUGHT-LIMIT
001490     MOVE 'SELL ' TO CB-RSI-VOTE-SW.
001500 IF CB-PREV-SHORT-EMA NOT GREATER THAN CB-PREV-LONG-EMA
001510     AND CB-CURR-SHORT-EMA GREATER THAN CB-CURR-LONG-EMA
001520     MOVE 'BUY  ' TO CB-EMA-CROSS-SW.
001530 IF CB-PREV-SHORT-EMA NOT LESS THAN CB-PREV-LONG-EMA
001540     AND CB-CURR-SHORT-EMA LESS THAN CB-CURR-LONG-EMA
001550     MOVE 'SELL ' TO CB-EMA-CROSS-SW.
001560 IF CB-RSI-VOTE-IS-BUY
001570     ADD 1 TO CB-BULL-VOTE-CT.
001580 IF CB-RSI-VOTE-IS-SELL
001590     ADD 1 TO CB-BEAR-VOTE-CT.
001600 IF CB-CURR-SHORT-EMA GREATER THAN CB-CURR-LONG-EMA
001610     ADD 1 TO CB-BULL-VOTE-CT.
001620 IF CB-CURR-SHORT-EMA LESS THAN CB-CURR-LONG-EMA
001630     ADD 1 TO CB-BEAR-VOTE-CT.
001640 IF CB-EMA-CROSS-IS-BUY
001650     ADD 1 TO CB-BULL-VOTE-CT.
001660 IF CB-EMA-CROSS-IS-SELL
001670     ADD 1 TO CB-BEAR-VOTE-CT.
001680 0200-EXIT.
001690 EXIT.
001700 1000-EVALUATE-FLAT.
001710 IF CB-BULL-VOTE-CT NOT LESS THAN CB-VOTE-THRESHOLD
001720     COMPUTE CB-VOTE-STRENGTH ROUNDED =
001730         CB-BULL-VOTE-CT / CB-VOTE-DIVISOR
001740     MOVE 'BUY  ' TO LK-SIGNAL-CODE
001750     MOVE 'ENSEMBLE BULL MAJORITY' TO LK-SIGNAL-REASON
001760 ELSE
001770 IF CB-BEAR-VOTE-CT NOT LESS THAN CB-VOTE-THRESHOLD
001780     COMPUTE CB-VOTE-STRENGTH ROUNDED =
001790         CB-BEAR-VOTE-CT / CB-VOTE-DIVISOR
001800     MOVE 'SELL ' TO LK-SIGNAL-CODE
001810     MOVE 'ENSEMBLE BEAR MAJORITY' TO LK-SIGNAL-REASON.
001820 1000-EXIT.
001830 EXIT.
001840 1100-EVALUATE-LONG.
001850 IF CB-BEAR-VOTE-CT NOT LESS THAN CB-VOTE-THRESHOLD
001860     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001870     MOVE 'ENSEMBLE BEAR MAJORITY - EXIT LONG' TO LK-SIGNAL-REASON
001880 ELSE
001890 IF CB-RSI-VALUE GREATER THAN CB-NEUTRAL-LIMIT
001900     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001910     MOVE 'RSI ABOVE NEUTRAL - EXIT LONG' TO LK-SIGNAL-REASON.
001920 1100-EXIT.
001930 EXIT.
001940 1200-EVALUATE-SHORT.
001950 IF CB-BULL-VOTE-CT NOT LESS THAN CB-VOTE-THRESHOLD
001960     MOVE 'CLOSE' TO LK-SIGNAL-CODE
001970     MOVE 'ENSEMBLE BULL MAJORITY - EXIT SHORT' TO LK-SIGNAL-REASON
001980 ELSE
001990 IF CB-RSI-VALUE LESS THAN CB-NEUTRAL-LIMIT
002000     MOVE 'CLOSE' TO LK-SIGNAL-CODE
002010     MOVE 'RSI BELOW NEUTRAL - EXIT SHORT' TO LK-SIGNAL-REASON.
002020 1200-EXIT.
002030 EXIT.
