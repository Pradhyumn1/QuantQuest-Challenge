000100* PTK.TIP01 - RUN PARAMETER HEADER AND PRICE TICK DETAIL FILE
000110* ONE HEADER RECORD (RUN PARAMETERS) FOLLOWED BY ONE DETAIL
000120* RECORD PER SYMBOL PER TICK, ORDERED BY TICK NUMBER THEN
000130* SYMBOL.  READ SEQUENTIALLY BY TSM.B01000.
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID. PRICE-TICK-FILE.
000160 AUTHOR. R HUTCHENS.
000170 INSTALLATION. MARKET DATA SERVICES.
000180 DATE-WRITTEN. 04/09/1987.
000190 DATE-COMPILED. 04/09/1987.
000200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000210*----------------------------------------------------------------
000220* CHANGE LOG
000230*----------------------------------------------------------------
000240* 04/09/87 RH   ORIGINAL LAYOUT - PRICE TICK DETAIL ONLY
000250* 09/22/88 RH   ADDED VOLUME FIELD PER MARKET DATA FEED CHANGE
000260* 04/14/90 DLM  ADDED RUN-PARAMETER-HEADER RECORD (TK-0337)
000270* 07/19/93 PJK  ADDED STRATEGY-CODE TO HEADER (REQ TK-0515)
000280* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000290* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000300* 05/03/01 MNO  ADDED EXPIRY-MONTH TO HEADER (REQ TK-0737)
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380 SELECT PRICE-TICK-FILE ASSIGN TO PRICETIK
000390    ORGANIZATION IS LINE SEQUENTIAL
000400    FILE STATUS IS WS-PTK-FILE-STATUS.
000410 DATA DIVISION.
000420 FILE SECTION.
000430 FD  PRICE-TICK-FILE
000440 LABEL RECORDS ARE STANDARD.
000450 01  PRICE-TICK-RECORD.
000460 05  RECORD-TYPE                PIC X(01).
000470    88  RUN-PARAMETER-HEADER       VALUE 'H'.
000480    88  PRICE-TICK-DETAIL          VALUE 'D'.
000490 05  HEADER-RECORD-1.
000500    10  HDR-INITIAL-CAPITAL    PIC S9(09)V9(02) COMP-3.
000510    10  HDR-MAX-LEVERAGE       PIC 9(02)V9(02) COMP-3.
000520    10  HDR-NUMBER-OF-TICKS    PIC 9(06).
000530    10  HDR-DISPLAY-INTERVAL   PIC 9(06).
000540    10  HDR-STRATEGY-CODE      PIC X(04).
000550        88  HDR-STRAT-RSI          VALUE 'RSI '.
000560        88  HDR-STRAT-MACO         VALUE 'MACO'.
000570        88  HDR-STRAT-EMAC         VALUE 'EMAC'.
000580        88  HDR-STRAT-STOC         VALUE 'STOC'.
000590        88  HDR-STRAT-COMB         VALUE 'COMB'.
000600        88  HDR-STRAT-ADAP         VALUE 'ADAP'.
000610    10  HDR-EXPIRY-MONTH       PIC X(03).
000620        88  HDR-EXPIRY-DEC-2025    VALUE 'DEC'.
000630        88  HDR-EXPIRY-JAN-2026    VALUE 'JAN'.
000640    10  FILLER                 PIC X(50).
000650 05  HEADER-RECORD-2 REDEFINES HEADER-RECORD-1.
000660    10  HDR-SLIPPAGE-RATE      PIC V9(04) COMP-3.
000670    10  HDR-COMMISSION-RATE    PIC V9(04) COMP-3.
000680    10  HDR-SIZING-BUDGET-PCT  PIC V9(04) COMP-3.
000690    10  FILLER                 PIC X(56).
000700 05  HEADER-RECORD-3 REDEFINES HEADER-RECORD-1.
000710    10  HDR-RUN-DATE           PIC X(10).
000720    10  HDR-RUN-TIME           PIC X(08).
000730    10  HDR-SUBMITTED-BY       PIC X(08).
000740    10  FILLER                 PIC X(38).
000750 05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
000760    10  TCK-TICK-NO            PIC 9(06).
000770    10  TCK-SYMBOL             PIC X(10).
000780    10  TCK-OPEN-PRC           PIC S9(09)V9(04) COMP-3.
000790    10  TCK-HIGH-PRC           PIC S9(09)V9(04) COMP-3.
000800    10  TCK-LOW-PRC            PIC S9(09)V9(04) COMP-3.
000810    10  TCK-CLOSE-PRC          PIC S9(09)V9(04) COMP-3.
000820    10  TCK-VOLUME             PIC 9(09).
000830    10  FILLER                 PIC X(19).
000840 WORKING-STORAGE SECTION.
000850 01  WS-PTK-FILE-STATUS             PIC X(02).
000860 01  WS-DOC-TICK-COUNT               PIC 9(06) COMP.
000870 PROCEDURE DIVISION.
000880 0000-DOCUMENTATION-ONLY.
000890 MOVE ZERO TO WS-DOC-TICK-COUNT.
000900 DISPLAY 'PTK.TIP01 IS A LAYOUT REFERENCE - NOT EXECUTED'.
000910 STOP RUN.
