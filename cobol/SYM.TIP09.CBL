000100* SYM.TIP09 - SYMBOL MASTER AND MARKET CONFIGURATION TABLE
000110* THIS MEMBER DOCUMENTS THE FIXED LAYOUT OF THE SYMBOL MASTER
000120* FILE READ BY THE TRADING SIMULATION DRIVER (TSM.B01000) AND
000130* THE STATIC LOT-SIZE / MARGIN-REQUIREMENT REFERENCE TABLES
000140* CARRIED BY THE SAME PHYSICAL RECORD UNDER A SEPARATE
000150* RECORD-CODE.  APPLICATION PROGRAMS DO NOT COPY THIS MEMBER;
000160* EACH ONE CARRIES ITS OWN MATCHING FD, PER SHOP PRACTICE OF
000170* NOT COPYING DCLGEN-STYLE MEMBERS DIRECTLY INTO BATCH JOBS.
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. SYMBOL-MASTER-TABLE.
000200 AUTHOR. R HUTCHENS.
000210 INSTALLATION. MARKET DATA SERVICES.
000220 DATE-WRITTEN. 03/11/1987.
000230 DATE-COMPILED. 03/11/1987.
000240 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000250*----------------------------------------------------------------
000260* CHANGE LOG
000270*----------------------------------------------------------------
000280* 03/11/87 RH   ORIGINAL LAYOUT - SYMBOL MASTER, DCLGEN STYLE
000290* 09/22/88 RH   ADDED MARGIN-REQ FIELD PER RISK DEPT REQUEST
000300* 04/14/90 DLM  ADDED LOT-SIZE-TABLE RECORD-CODE (REQ TK-0334)
000310* 11/02/91 DLM  ADDED CURRENCY FIELD, INR/USD ONLY (REQ TK-0410)
000320* 07/19/93 PJK  ADDED MARGIN-TABLE RECORD-CODE (REQ TK-0512)
000330* 02/08/95 PJK  WIDENED DESCRIPTION TO X(30) (REQ TK-0560)
000340* 08/30/96 CFT  ADDED REGULATORY FEE CONSTANT AREA (REQ TK-0611)
000350* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000360* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000370* 05/03/01 MNO  ADDED JAN-2026 ALT LOT SIZE TABLE (REQ TK-0734)
000380* 10/11/03 MNO  ADDED SEBI FEE CONSTANT (REQ TK-0771)
000390* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000400* 07/22/09 SHR  REG FEE RATES NOW LIVE IN EXE.B02000 (TK-0864)
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS INDIAN-MKT-CHAR IS "I"
000460     CLASS INTL-MKT-CHAR IS "N".
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490 SELECT SYMBOL-MASTER-FILE ASSIGN TO SYMTAB
000500    ORGANIZATION IS LINE SEQUENTIAL
000510    FILE STATUS IS WS-SYM-FILE-STATUS.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  SYMBOL-MASTER-FILE
000550 LABEL RECORDS ARE STANDARD.
000560 01  SYMBOL-MASTER-RECORD.
000570 05  RECORD-CODE                PIC X(03).
000580    88  MASTER-DETAIL-REC          VALUE 'MDR'.
000590    88  LOT-SIZE-TABLE-REC         VALUE 'LST'.
000600    88  MARGIN-TABLE-REC           VALUE 'MGT'.
000610 05  SEQUENCE-NUMBER            PIC 9(03).
000620 05  DETAIL-RECORD-1.
000630    10  SYM-SYMBOL             PIC X(10).
000640    10  SYM-MARKET-TYPE        PIC X(01).
000650        88  SYM-MARKET-INDIAN      VALUE 'I'.
000660        88  SYM-MARKET-INTL        VALUE 'N'.
000670    10  SYM-LOT-SIZE           PIC 9(05).
000680    10  SYM-MARGIN-REQ         PIC V9(04).
000690    10  SYM-CURRENCY           PIC X(03).
000700        88  SYM-CURR-INR           VALUE 'INR'.
000710        88  SYM-CURR-USD           VALUE 'USD'.
000720    10  SYM-DESCRIPTION        PIC X(30).
000730    10  FILLER                 PIC X(15).
000740 05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
000750    10  LST-EXPIRY-MONTH       PIC X(03).
000760        88  LST-EXPIRY-DEC-2025    VALUE 'DEC'.
000770        88  LST-EXPIRY-JAN-2026    VALUE 'JAN'.
000780    10  LST-SYMBOL             PIC X(10).
000790    10  LST-LOT-SIZE           PIC 9(05).
000800    10  FILLER                 PIC X(49).
000810 05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
000820    10  MGT-SYMBOL             PIC X(10).
000830    10  MGT-MARGIN-REQ         PIC V9(04).
000840    10  FILLER                 PIC X(53).
000850 05  DETAIL-RECORD-4 REDEFINES DETAIL-RECORD-1.
000860    10  REG-STT-RATE           PIC V9(04) COMP-3.
000870    10  REG-STAMP-DUTY-RATE    PIC V9(05) COMP-3.
000880    10  REG-EXCH-TXN-RATE      PIC V9(07) COMP-3.
000890    10  REG-SEBI-FEE-RATE      PIC V9(06) COMP-3.
000900    10  REG-GST-RATE           PIC V9(02) COMP-3.
000910    10  REG-SEC-FEE-RATE       PIC V9(07) COMP-3.
000920    10  REG-INTL-COMM-RATE     PIC V9(03) COMP-3.
000930    10  FILLER                 PIC X(35).
000940*----------------------------------------------------------------
000950* WORKING STORAGE HERE DOCUMENTS THE IN-MEMORY SHAPE OF THE
000960* LOT-SIZE / MARGIN TABLES CARRIED BY THE DRIVER; SEE TSM.B01000
000970* WORKING-STORAGE FOR THE LIVE COPY.  THE REGULATORY FEE RATE
000980* CONSTANTS (DETAIL-RECORD-4 ABOVE) ARE MAINTAINED LIVE IN
000990* EXE.B02000 WORKING-STORAGE, WHERE THE FEE IS ACTUALLY COMPUTED.
001000*----------------------------------------------------------------
001010 WORKING-STORAGE SECTION.
001020 01  WS-SYM-FILE-STATUS             PIC X(02).
001030 01  WS-DOC-TABLE-ENTRY-COUNT       PIC 9(04) COMP.
001040 01  WS-LOT-SIZE-DOC-TABLE.
001050 05  FILLER PIC X(12) VALUE 'NIFTY50  075'.
001060 05  FILLER PIC X(12) VALUE 'BANKNIFTY035'.
001070 05  FILLER PIC X(12) VALUE 'FINNIFTY 065'.
001080 05  FILLER PIC X(12) VALUE 'SENSEX   020'.
001090 05  FILLER PIC X(12) VALUE 'MIDCPN   140'.
001100 05  FILLER PIC X(12) VALUE 'NIFTYNX  025'.
001110 01  WS-MARGIN-DOC-TABLE.
001120 05  FILLER PIC X(10) VALUE 'NIFTY 140 '.
001130 05  FILLER PIC X(10) VALUE 'BANKNI180 '.
001140 05  FILLER PIC X(10) VALUE 'FINNIF160 '.
001150 05  FILLER PIC X(10) VALUE 'SENSEX140 '.
001160 PROCEDURE DIVISION.
001170 0000-DOCUMENTATION-ONLY.
001180 MOVE ZERO TO WS-DOC-TABLE-ENTRY-COUNT.
001190 ADD 6 TO WS-DOC-TABLE-ENTRY-COUNT.
001200 DISPLAY 'SYM.TIP09 IS A LAYOUT REFERENCE - NOT EXECUTED'.
001210 STOP RUN.
