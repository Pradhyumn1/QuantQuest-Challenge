000100* STR.R00858 - PERIODIC STATUS AND FINAL SUMMARY REPORT LAYOUT
000110* PRINTER-STYLE OUTPUT FILE WRITTEN BY TSM.B01000 EVERY
000120* DISPLAY-INTERVAL TICKS, AT THE LAST TICK, AND ONCE MORE AS A
000130* FINAL SUMMARY AFTER THE TICK LOOP ENDS.
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID. STATUS-REPORT-FILE.
000160 AUTHOR. D MERCADO.
000170 INSTALLATION. MARKET DATA SERVICES.
000180 DATE-WRITTEN. 04/23/1990.
000190 DATE-COMPILED. 04/23/1990.
000200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000210*----------------------------------------------------------------
000220* CHANGE LOG
000230*----------------------------------------------------------------
000240* 04/23/90 DLM  ORIGINAL LAYOUT - HEADER AND DETAIL LINE ONLY
000250* 07/19/93 PJK  ADDED PORTFOLIO-DETAIL-AREA (REQ TK-0517)
000260* 07/19/93 PJK  ADDED RISK-DETAIL-AREA (REQ TK-0518)
000270* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000280* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000290* 05/03/01 MNO  ADDED POSITION-DETAIL-AREA (REQ TK-0739)
000300* 10/11/03 MNO  ADDED SUMMARY-DETAIL-AREA (REQ TK-0774)
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380 SELECT STATUS-REPORT-FILE ASSIGN TO STATRPT
000390    ORGANIZATION IS LINE SEQUENTIAL
000400    FILE STATUS IS WS-STR-FILE-STATUS.
000410 DATA DIVISION.
000420 FILE SECTION.
000430 FD  STATUS-REPORT-FILE
000440 LABEL RECORDS ARE STANDARD.
000450 01  STATUS-REPORT-LINE.
000460 05  RECORD-TYPE-CD             PIC X(01).
000470    88  RECORD-TYPE-HEADER         VALUE 'H'.
000480    88  RECORD-TYPE-PORTFOLIO      VALUE 'P'.
000490    88  RECORD-TYPE-RISK           VALUE 'R'.
000500    88  RECORD-TYPE-POSITION       VALUE 'O'.
000510    88  RECORD-TYPE-SUMMARY        VALUE 'S'.
000520 05  HEADER-RECORD-AREA.
000530    10  HDR-TICK-NO            PIC 9(06).
000540    10  HDR-TOTAL-TICKS        PIC 9(06).
000550    10  HDR-CLOSED-TRADE-CT    PIC 9(06).
000560    10  HDR-OPEN-POSITION-CT   PIC 9(04).
000570    10  FILLER                 PIC X(178).
000580 05  PORTFOLIO-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000590    10  PFD-CURRENCY-SIGN      PIC X(01).
000600    10  PFD-INITIAL-CAPITAL    PIC 9(09).9(02).
000610    10  PFD-TOTAL-VALUE        PIC 9(09).9(02).
000620    10  PFD-VALUE-PCT-SIGN     PIC X(01).
000630    10  PFD-VALUE-PCT          PIC 9(05).9(02).
000640    10  PFD-CASH-AVAILABLE     PIC 9(09).9(02).
000650    10  PFD-PNL-SIGN           PIC X(01).
000660    10  PFD-TOTAL-PNL          PIC 9(09).9(02).
000670    10  PFD-PNL-PCT-SIGN       PIC X(01).
000680    10  PFD-PNL-PCT            PIC 9(05).9(02).
000690    10  PFD-WIN-RATE-PCT       PIC 9(03).9(01).
000700    10  FILLER                 PIC X(146).
000710 05  RISK-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000720    10  RSK-MARGIN-USED        PIC 9(09).9(02).
000730    10  RSK-MARGIN-AVAILABLE   PIC 9(09).9(02).
000740    10  RSK-MARGIN-UTIL-PCT    PIC 9(05).9(02).
000750    10  RSK-TOTAL-EXPOSURE     PIC 9(09).9(02).
000760    10  RSK-UNREAL-PNL-SIGN    PIC X(01).
000770    10  RSK-UNREALIZED-PNL     PIC 9(09).9(02).
000780    10  RSK-REAL-PNL-SIGN      PIC X(01).
000790    10  RSK-REALIZED-PNL       PIC 9(09).9(02).
000800    10  FILLER                 PIC X(151).
000810 05  POSITION-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000820    10  POD-SYMBOL             PIC X(10).
000830    10  POD-SIDE               PIC X(05).
000840        88  POD-SIDE-LONG          VALUE 'LONG '.
000850        88  POD-SIDE-SHORT         VALUE 'SHORT'.
000860    10  POD-QUANTITY           PIC 9(09).
000870    10  POD-ENTRY-PRICE        PIC 9(09).9(04).
000880    10  POD-CURRENT-PRICE      PIC 9(09).9(04).
000890    10  POD-UNREAL-PNL-SIGN    PIC X(01).
000900    10  POD-UNREAL-PNL         PIC 9(11).9(02).
000910    10  POD-UNREAL-PNL-PCT-SGN PIC X(01).
000920    10  POD-UNREAL-PNL-PCT     PIC 9(05).9(02).
000930    10  FILLER                 PIC X(133).
000940 05  SUMMARY-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
000950    10  SUM-INITIAL-CAPITAL    PIC 9(09).9(02).
000960    10  SUM-FINAL-VALUE        PIC 9(09).9(02).
000970    10  SUM-PNL-SIGN           PIC X(01).
000980    10  SUM-TOTAL-PNL          PIC 9(09).9(02).
000990    10  SUM-PNL-PCT-SIGN       PIC X(01).
001000    10  SUM-PNL-PCT            PIC 9(05).9(02).
001010    10  SUM-CLOSED-TRADE-CT    PIC 9(06).
001020    10  SUM-WIN-RATE-PCT       PIC 9(03).9(01).
001030    10  SUM-PROFIT-FACTOR      PIC 9(05).9(02).
001040        88  SUM-PROFIT-FACTOR-INFINITE VALUE 99999.99.
001050    10  SUM-AVERAGE-WIN        PIC 9(09).9(02).
001060    10  SUM-AVERAGE-LOSS       PIC 9(09).9(02).
001070    10  SUM-MAX-DRAWDOWN       PIC 9(09).9(02).
001080    10  SUM-MAX-DRAWDOWN-PCT   PIC 9(05).9(02).
001090    10  FILLER                 PIC X(112).
001100 WORKING-STORAGE SECTION.
001110 01  WS-STR-FILE-STATUS             PIC X(02).
001120 01  WS-DOC-REPORT-LINE-COUNT       PIC 9(06) COMP.
001130 PROCEDURE DIVISION.
001140 0000-DOCUMENTATION-ONLY.
001150 MOVE ZERO TO WS-DOC-REPORT-LINE-COUNT.
001160 DISPLAY 'STR.R00858 IS A LAYOUT REFERENCE - NOT EXECUTED'.
001170 STOP RUN.
