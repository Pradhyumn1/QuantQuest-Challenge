000100* ADS.B05500 - ADAPTIVE STRATEGY SELECTOR
000110* CALLED FROM TSM.B01000 2200-EVALUATE-AND-TRADE WHEN THE RUN
000120* PARAMETER STRATEGY CODE SELECTS ADAPTIVE.  ON THE FIRST CALL FOR
000130* A GIVEN SYMBOL, EXAMINES THE REGIME TREND, ANNUALIZED VOLATILITY
000140* AND SIMPLIFIED ADX OVER THE FULL HISTORY TO PICK ONE OF THE FOUR
000150* SUB-STRATEGIES; THE PICK STICKS FOR THE SYMBOL FOR THE REST OF
000160* THE RUN.
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ADAPTIVE-STRATEGY-SELECTOR.
000190 AUTHOR. PJK.
000200 INSTALLATION. MARKET DATA SERVICES.
000210 DATE-WRITTEN. 07/19/1993.
000220 DATE-COMPILED. 07/19/1993.
000230 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000240*----------------------------------------------------------------
000250* CHANGE LOG
000260*----------------------------------------------------------------
000270* 07/19/93 PJK  ORIGINAL - SINGLE STRATEGY, NO REGIME SWITCHING
000280* 11/14/94 PJK  ADDED REGIME-BASED STICKY SUB-STRATEGY PICK
000290* 01/05/98 CFT  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS HELD
000300* 06/17/99 CFT  Y2K CERTIFICATION SIGN-OFF, NO CHANGES REQUIRED
000310* 03/29/06 GVR  RENUMBERED PARAGRAPHS PER STANDARDS REV 4
000320* 04/02/09 DST  ADDED SYMBOL-INDEX PARAMETER FOR PER-SYMBOL STICKY
000330*               PICK - PRIOR VERSION SHARED ONE PICK ACROSS ALL
000340*               SYMBOLS IN THE RUN
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410 01  AS-ADX-PERIOD                PIC 9(04) COMP VALUE 14.
000420 01  AS-SIDEWAYS-ADX-LIMIT        PIC 9(03) COMP-3 VALUE 20.
000430 01  AS-LOW-VOLATILITY-LIMIT      PIC 9(03) COMP-3 VALUE 20.
000440 01  AS-HIGH-VOLATILITY-LIMIT     PIC 9(03) COMP-3 VALUE 30.
000450 01  AS-TREND-VALUE               PIC X(09).
000460     88  AS-TREND-IS-UPTREND            VALUE 'UPTREND  '.
000470     88  AS-TREND-IS-DOWNTREND          VALUE 'DOWNTREND'.
000480     88  AS-TREND-IS-SIDEWAYS           VALUE 'SIDEWAYS '.
000490 01  AS-VOLATILITY-VALUE          PIC S9(09)V9(04) COMP-3.
000500 01  AS-ADX-VALUE                 PIC S9(09)V9(04) COMP-3.
000510 01  AS-ADX-ALT REDEFINES AS-ADX-VALUE.
000520 05  FILLER                    PIC X(07).
000530 01  AS-VOLATILITY-ALT REDEFINES AS-VOLATILITY-VALUE.
000540 05  FILLER                    PIC X(07).
000550 01  AS-ADX-PERIOD-ALT REDEFINES AS-ADX-PERIOD.
000560 05  FILLER                    PIC X(02).
000570 01  AS-SYM-SELECT-TABLE.
000580 05  AS-SEL-ENTRY OCCURS 20 TIMES.
000590     10  AS-SEL-STRATEGY-CODE      PIC X(05).
000600     10  AS-SEL-DONE-SW            PIC X(01)  VALUE 'N'.
000610         88  AS-SEL-IS-DONE                 VALUE 'Y'.
000620 LINKAGE SECTION.
000630 01  LK-HIST-ENTRY.
000640 05  LK-BAR-COUNT               PIC 9(04) COMP.
000650 05  LK-CLOSE OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000660 05  LK-HIGH  OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000670 05  LK-LOW   OCCURS 60 TIMES     PIC S9(09)V9(04) COMP-3.
000680 05  LK-VOLUME OCCURS 60 TIMES    PIC 9(09) COMP.
000690 01  LK-SYMBOL-IX                 PIC 9(02) COMP.
000700 01  LK-POSITION-QTY              PIC S9(09).
000710 01  LK-SIGNAL-CODE               PIC X(05).
000720 01  LK-SIGNAL-REASON             PIC X(60).
000730 PROCEDURE DIVISION USING LK-HIST-ENTRY LK-SYMBOL-IX
000740     LK-POSITION-QTY LK-SIGNAL-CODE LK-SIGNAL-REASON.
000750 0000-MAIN-CONTROL.
000760 MOVE 'HOLD ' TO LK-SIGNAL-CODE.
000770 MOVE SPACES TO LK-SIGNAL-REASON.
000780 IF NOT AS-SEL-IS-DONE (LK-SYMBOL-IX)
000790     PERFORM 0100-SELECT-SUB-STRATEGY THRU 0100-EXIT.
000800 PERFORM 0200-DISPATCH-SUB-STRATEGY THRU 0200-EXIT.
000810 0000-EXIT.
000820 EXIT PROGRAM.
000830 0100-SELECT-SUB-STRATEGY.
000840 CALL 'TREND-ENTRY' USING LK-HIST-ENTRY AS-TREND-VALUE.
000850 CALL 'VOLATILITY-ENTRY' USING LK-HIST-ENTRY AS-VOLATILITY-VALUE.
000860 CALL 'ADX-ENTRY' USING LK-HIST-ENTRY AS-ADX-PERIOD AS-ADX-VALUE.
000870 IF AS-TREND-IS-SIDEWAYS OR AS-ADX-VALUE LESS THAN
000880     AS-SIDEWAYS-ADX-LIMIT
000890     MOVE 'STO  ' TO AS-SEL-STRATEGY-CODE (LK-SYMBOL-IX)
000900 ELSE
000910 IF (AS-TREND-IS-UPTREND OR AS-TREND-IS-DOWNTREND)
000920     AND AS-VOLATILITY-VALUE LESS THAN AS-LOW-VOLATILITY-LIMIT
000930     MOVE 'EMA  ' TO AS-SEL-STRATEGY-CODE (LK-SYMBOL-IX)
000940 ELSE
000950 IF AS-VOLATILITY-VALUE GREATER THAN AS-HIGH-VOLATILITY-LIMIT
000960     MOVE 'RSI  ' TO AS-SEL-STRATEGY-CODE (LK-SYMBOL-IX)
000970 ELSE
000980     MOVE 'CMB  ' TO AS-SEL-STRATEGY-CODE (LK-SYMBOL-IX).
000990 MOVE 'Y' TO AS-SEL-DONE-SW (LK-SYMBOL-IX).
001000 0100-EXIT.
001010 EXIT.
001020 0200-DISPATCH-SUB-STRATEGY.
001030 EVALUATE AS-SEL-STRATEGY-CODE (LK-SYMBOL-IX)
001040     WHEN 'STO  '
001050         CALL 'STOCHASTIC-STRATEGY' USING LK-HIST-ENTRY
001060             LK-POSITION-QTY LK-SIGNAL-CODE LK-SIGNAL-REASON
001070     WHEN 'EMA  '
001080         CALL 'EMA-CROSSOVER-STRATEGY' USING LK-HIST-ENTRY
001090             LK-POSITION-QTY LK-SIGNAL-CODE LK-SIGNAL-REASON
001100     WHEN 'RSI  '
001110         CALL 'RSI-STRATEGY' USING LK-HIST-ENTRY
001120             LK-POSITION-QTY LK-SIGNAL-CODE LK-SIGNAL-REASON
001130     WHEN OTHER
001140         CALL 'COMBINED-VOTING-STRATEGY' USING LK-HIST-ENTRY
001150             LK-POSITION-QTY LK-SIGNAL-CODE LK-SIGNAL-REASON
001160 END-EVALUATE.
001170 0200-EXIT.
001180 EXIT.
